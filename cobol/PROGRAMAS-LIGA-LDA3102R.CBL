000100******************************************************************
000200* FECHA       : 14/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : LIGA DEPORTIVA - ARBITROS                        *
000500* PROGRAMA    : LDA3102R                                         *
000600* TIPO        : BATCH (SUBRUTINA)                                *
000700* DESCRIPCION : RUTINA PARA VALIDAR EL FORMATO DE UN CORREO      *
000800*             : ELECTRONICO (PARTE LOCAL, DOMINIO Y SUFIJO)      *
000900*             : QUE SE USA AL DAR DE ALTA UN ARBITRO.            *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : NO APLICA, ES LLAMADA POR LDA31001               *
001200******************************************************************
001300*---------------------- REGISTRO DE CAMBIOS ---------------------*
001400* FECHA     PROGRAMADOR     TICKET    DESCRIPCION                *
001500* 14/06/1989 E.RAMIREZ      LDA-0001  VERSION ORIGINAL.           *
001600* 02/09/1991 E.RAMIREZ      LDA-0009  AGREGA VALIDACION DE SUFIJO *
001700*                                     (TLD) DE AL MENOS 2 LETRAS. *
001800* 19/01/1994 R.CASTILLO     LDA-0015  CORRIGE CONTEO DE ARROBAS   *
001900*                                     CUANDO EL CORREO VIENE CON  *
002000*                                     ESPACIOS A LA DERECHA.      *
002100* 11/03/1997 R.CASTILLO     LDA-0031  ESTANDARIZA CODIGOS DE      *
002200*                                     RESPUESTA CON LDA3101R.     *
002300* 02/11/1998 P.SOTO        LDA-0040  REVISION Y2K - SIN CAMPOS DE *
002400*                                     FECHA EN ESTA RUTINA, NO SE *
002500*                                     REQUIEREN CAMBIOS.          *
002600* 23/07/2002 P.SOTO        LDA-0052  AGREGA VOLCADO DE CONTADORES *
002700*                                     DE DEPURACION (600 SERIE).  *
002800* 17/02/2005 P.SOTO        LDA-0073  QUITA EL PREFIJO LK- DE LA    *
002900*                                     LINKAGE SECTION, NUNCA USADO *
003000*                                     EN ESTE TALLER.              *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    LDA3102R.
003400 AUTHOR.        ERICK RAMIREZ.
003500 INSTALLATION.  LIGA DEPORTIVA - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  14/06/1989.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200* ---->PARA VALIDAR LOS CARACTERES DE CADA PARTE DEL CORREO SE
004300*      CREAN CLASES PROPIAS, ASI EVITAMOS EVALUAR CARACTER POR
004400*      CARACTER CON UNA SERIE DE IF ANIDADOS.
004500     CLASS CORREO-LOCAL-VALIDO IS
004600       'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'
004700       '.' '_' '%' '+' '-'
004800     CLASS CORREO-DOMINIO-VALIDO IS
004900       'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9' '.' '-'
005000     CLASS CORREO-LETRAS IS
005100       'A' THRU 'Z' 'a' THRU 'z'.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*------------------->   CONTADORES Y POSICIONES DE LA RUTINA
005500 01  WKS-CONTADORES.
005600     02  WKS-LONGITUD             PIC 9(02) COMP VALUE ZERO.
005700     02  WKS-CANT-ARROBA          PIC 9(02) COMP VALUE ZERO.
005800     02  WKS-POS-ARROBA           PIC 9(02) COMP VALUE ZERO.
005900     02  WKS-POS-PUNTO            PIC 9(02) COMP VALUE ZERO.
006000     02  WKS-LONG-LOCAL           PIC 9(02) COMP VALUE ZERO.
006100     02  WKS-LONG-DOMINIO         PIC 9(02) COMP VALUE ZERO.
006200     02  WKS-LONG-TLD             PIC 9(02) COMP VALUE ZERO.
006300*------------------->   MISMOS CONTADORES, VISTA EN TABLA PARA
006400*                       EL VOLCADO DE DEPURACION (SERIE 600)
006500 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
006600     02  WKS-CONTADOR-EDIT OCCURS 7 TIMES INDEXED BY CIX
006700                                   PIC 9(02) COMP.
006800*------------------->   AREA DE MENSAJE FINAL, PARTIDA EN DOS
006900*                       MITADES PARA CONSOLAS DE 40 COLUMNAS
007000 01  WKS-MENSAJE-AREA             PIC X(50) VALUE SPACES.
007100 01  WKS-MENSAJE-AREA-R REDEFINES WKS-MENSAJE-AREA.
007200     02  WKS-MENSAJE-MITAD-1      PIC X(25).
007300     02  WKS-MENSAJE-MITAD-2      PIC X(25).
007400 01  WKS-SW-DEPURA                PIC X(01) VALUE 'N'.
007500     88  WKS-DEPURA-ACTIVA                 VALUE 'S'.
007600 LINKAGE SECTION.
007700 01  CORREO                    PIC X(50).
007800 01  CORREO-R REDEFINES CORREO.
007900     02  CORREO-CAR OCCURS 50 TIMES
008000                       INDEXED BY CI1 CI2 CI3
008100                                   PIC X(01).
008200 01  CODIGO-RESPUESTA          PIC 9(02).
008300 01  DESC-RESPUESTA            PIC X(50).
008400 PROCEDURE DIVISION USING CORREO, CODIGO-RESPUESTA,
008500                                      DESC-RESPUESTA.
008600 100-PRINCIPAL.
008700     PERFORM 100-INICIALIZAR THRU 100-INICIALIZAR-E
008800     PERFORM 200-CALCULA-LONGITUD THRU 200-CALCULA-LONGITUD-E
008900     PERFORM 300-VERIFICA-CORREO THRU 300-VERIFICA-CORREO-E
009000     PERFORM 500-DICCIONARIO-RC THRU 500-DICCIONARIO-RC-E
009100     IF WKS-DEPURA-ACTIVA
009200        PERFORM 600-VOLCADO-DEPURACION THRU 600-VOLCADO-DEPURACION-E
009300     END-IF
009400     GOBACK.
009500 100-PRINCIPAL-E. EXIT.
009600
009700 100-INICIALIZAR.
009800     INITIALIZE WKS-CONTADORES
009900     MOVE SPACES TO WKS-MENSAJE-AREA
010000     MOVE ZERO   TO CODIGO-RESPUESTA
010100     MOVE SPACES TO DESC-RESPUESTA.
010200 100-INICIALIZAR-E. EXIT.
010300
010400*--->> SERIE 200 CALCULA LA LONGITUD UTIL DEL CORREO, ES DECIR
010500*      LA LONGITUD SIN CONTAR LOS ESPACIOS A LA DERECHA.
010600 200-CALCULA-LONGITUD.
010700     MOVE 50 TO CI1
010800     PERFORM 210-RETROCEDE THRU 210-RETROCEDE-E
010900        UNTIL CI1 = 0 OR CORREO-CAR(CI1) NOT = SPACE
011000     SET WKS-LONGITUD TO CI1.
011100 200-CALCULA-LONGITUD-E. EXIT.
011200
011300 210-RETROCEDE.
011400     SET CI1 DOWN BY 1.
011500 210-RETROCEDE-E. EXIT.
011600
011700*--->> SERIE 300 VERIFICA LA ESTRUCTURA DEL CORREO, EN EL ORDEN
011800*      LONGITUD MINIMA, UNA SOLA ARROBA, PARTE LOCAL, DOMINIO
011900*      Y SUFIJO (TLD) DE AL MENOS DOS LETRAS.
012000 300-VERIFICA-CORREO.
012100     INSPECT CORREO TALLYING WKS-CANT-ARROBA FOR ALL '@'
012200     IF WKS-LONGITUD < 5
012300        MOVE 10 TO CODIGO-RESPUESTA
012400     ELSE
012500        IF WKS-CANT-ARROBA NOT = 1
012600           MOVE 11 TO CODIGO-RESPUESTA
012700        ELSE
012800           PERFORM 310-UBICA-ARROBA THRU 310-UBICA-ARROBA-E
012900           PERFORM 320-VERIFICA-PARTES THRU 320-VERIFICA-PARTES-E
013000        END-IF
013100     END-IF.
013200 300-VERIFICA-CORREO-E. EXIT.
013300
013400 310-UBICA-ARROBA.
013500     MOVE 0 TO WKS-POS-ARROBA
013600     SET CI2 TO 1
013700     PERFORM 311-BUSCA-ARROBA THRU 311-BUSCA-ARROBA-E
013800        VARYING CI2 FROM 1 BY 1
013900        UNTIL CI2 > WKS-LONGITUD.
014000 310-UBICA-ARROBA-E. EXIT.
014100
014200 311-BUSCA-ARROBA.
014300     IF CORREO-CAR(CI2) = '@' AND WKS-POS-ARROBA = 0
014400        SET WKS-POS-ARROBA TO CI2
014500     END-IF.
014600 311-BUSCA-ARROBA-E. EXIT.
014700
014800 320-VERIFICA-PARTES.
014900     COMPUTE WKS-LONG-LOCAL   = WKS-POS-ARROBA - 1
015000     COMPUTE WKS-LONG-DOMINIO = WKS-LONGITUD - WKS-POS-ARROBA
015100     IF WKS-LONG-LOCAL < 1
015200        MOVE 12 TO CODIGO-RESPUESTA
015300     ELSE
015400        PERFORM 321-VERIFICA-CLASE-LOCAL
015500           THRU 321-VERIFICA-CLASE-LOCAL-E
015600        IF CODIGO-RESPUESTA = 0 AND WKS-LONG-DOMINIO < 3
015700           MOVE 13 TO CODIGO-RESPUESTA
015800        END-IF
015900        IF CODIGO-RESPUESTA = 0
016000           PERFORM 322-VERIFICA-CLASE-DOMINIO
016100              THRU 322-VERIFICA-CLASE-DOMINIO-E
016200        END-IF
016300        IF CODIGO-RESPUESTA = 0
016400           PERFORM 330-VERIFICA-SUFIJO THRU 330-VERIFICA-SUFIJO-E
016500        END-IF
016600     END-IF.
016700 320-VERIFICA-PARTES-E. EXIT.
016800
016900 321-VERIFICA-CLASE-LOCAL.
017000     SET CI3 TO 1
017100     PERFORM 321-EXAMINA-LOCAL THRU 321-EXAMINA-LOCAL-E
017200        VARYING CI3 FROM 1 BY 1
017300        UNTIL CI3 > WKS-LONG-LOCAL OR CODIGO-RESPUESTA NOT = 0.
017400 321-VERIFICA-CLASE-LOCAL-E. EXIT.
017500
017600 321-EXAMINA-LOCAL.
017700     IF CORREO-CAR(CI3) IS NOT CORREO-LOCAL-VALIDO
017800        MOVE 12 TO CODIGO-RESPUESTA
017900     END-IF.
018000 321-EXAMINA-LOCAL-E. EXIT.
018100
018200 322-VERIFICA-CLASE-DOMINIO.
018300     SET CI3 TO WKS-POS-ARROBA
018400     SET CI3 UP BY 1
018500     PERFORM 322-EXAMINA-DOMINIO THRU 322-EXAMINA-DOMINIO-E
018600        VARYING CI3 FROM CI3 BY 1
018700        UNTIL CI3 > WKS-LONGITUD OR CODIGO-RESPUESTA NOT = 0.
018800 322-VERIFICA-CLASE-DOMINIO-E. EXIT.
018900
019000 322-EXAMINA-DOMINIO.
019100     IF CORREO-CAR(CI3) IS NOT CORREO-DOMINIO-VALIDO
019200        MOVE 13 TO CODIGO-RESPUESTA
019300     END-IF.
019400 322-EXAMINA-DOMINIO-E. EXIT.
019500
019600*--->> SERIE 330 UBICA EL ULTIMO PUNTO DEL DOMINIO PARA AISLAR
019700*      EL SUFIJO (TLD) Y VERIFICA QUE TENGA AL MENOS 2 LETRAS.
019800 330-VERIFICA-SUFIJO.
019900     MOVE 0 TO WKS-POS-PUNTO
020000     SET CI3 TO WKS-LONGITUD
020100     PERFORM 331-BUSCA-PUNTO THRU 331-BUSCA-PUNTO-E
020200        VARYING CI3 FROM WKS-LONGITUD BY -1
020300        UNTIL CI3 <= WKS-POS-ARROBA OR WKS-POS-PUNTO NOT = 0
020400     IF WKS-POS-PUNTO = 0
020500        MOVE 14 TO CODIGO-RESPUESTA
020600     ELSE
020700        COMPUTE WKS-LONG-TLD = WKS-LONGITUD - WKS-POS-PUNTO
020800        IF WKS-LONG-TLD < 2
020900           MOVE 14 TO CODIGO-RESPUESTA
021000        ELSE
021100           SET CI3 TO WKS-POS-PUNTO
021200           SET CI3 UP BY 1
021300           PERFORM 332-EXAMINA-SUFIJO THRU 332-EXAMINA-SUFIJO-E
021400              VARYING CI3 FROM CI3 BY 1
021500              UNTIL CI3 > WKS-LONGITUD OR CODIGO-RESPUESTA NOT = 0
021600           IF CODIGO-RESPUESTA = 0
021700              MOVE 00 TO CODIGO-RESPUESTA
021800           END-IF
021900        END-IF
022000     END-IF.
022100 330-VERIFICA-SUFIJO-E. EXIT.
022200
022300 331-BUSCA-PUNTO.
022400     IF CORREO-CAR(CI3) = '.'
022500        SET WKS-POS-PUNTO TO CI3
022600     END-IF.
022700 331-BUSCA-PUNTO-E. EXIT.
022800
022900 332-EXAMINA-SUFIJO.
023000     IF CORREO-CAR(CI3) IS NOT CORREO-LETRAS
023100        MOVE 14 TO CODIGO-RESPUESTA
023200     END-IF.
023300 332-EXAMINA-SUFIJO-E. EXIT.
023400
023500*--->> SERIE 500 ES EL DICCIONARIO DE CODIGOS DE RESPUESTA
023600 500-DICCIONARIO-RC.
023700     EVALUATE CODIGO-RESPUESTA
023800     WHEN 00
023900          MOVE "EL CORREO ES VALIDO" TO DESC-RESPUESTA
024000     WHEN 10
024100          MOVE "EL CORREO ES DEMASIADO CORTO" TO DESC-RESPUESTA
024200     WHEN 11
024300          MOVE "EL CORREO DEBE TENER UNA SOLA ARROBA (@)"
024400             TO DESC-RESPUESTA
024500     WHEN 12
024600          MOVE "LA PARTE LOCAL DEL CORREO ES INVALIDA"
024700             TO DESC-RESPUESTA
024800     WHEN 13
024900          MOVE "EL DOMINIO DEL CORREO ES INVALIDO"
025000             TO DESC-RESPUESTA
025100     WHEN 14
025200          MOVE "EL SUFIJO DEL DOMINIO DEBE TENER 2 O MAS LETRAS"
025300             TO DESC-RESPUESTA
025400     WHEN OTHER
025500          MOVE "CODIGO DE RESPUESTA DESCONOCIDO EN LDA3102R"
025600             TO DESC-RESPUESTA
025700     END-EVALUATE.
025800 500-DICCIONARIO-RC-E. EXIT.
025900
026000*--->> SERIE 600 VOLCADO DE CONTADORES PARA DEPURACION, SOLO SE
026100*      EJECUTA SI WKS-SW-DEPURA VIENE ENCENDIDO (NO SE USA EN
026200*      PRODUCCION, QUEDA DISPONIBLE PARA SOPORTE - LDA-0052).
026300 600-VOLCADO-DEPURACION.
026400     MOVE "DEPURACION LDA3102R     " TO WKS-MENSAJE-MITAD-1
026500     MOVE DESC-RESPUESTA(1:25)     TO WKS-MENSAJE-MITAD-2
026600     DISPLAY WKS-MENSAJE-MITAD-1 UPON CONSOLE
026700     DISPLAY WKS-MENSAJE-MITAD-2 UPON CONSOLE
026800     SET CIX TO 1
026900     PERFORM 610-MUESTRA-CONTADOR THRU 610-MUESTRA-CONTADOR-E
027000        VARYING CIX FROM 1 BY 1 UNTIL CIX > 7.
027100 600-VOLCADO-DEPURACION-E. EXIT.
027200
027300 610-MUESTRA-CONTADOR.
027400     DISPLAY "==> CONTADOR (" CIX ") : " WKS-CONTADOR-EDIT(CIX)
027500             UPON CONSOLE.
027600 610-MUESTRA-CONTADOR-E. EXIT.
