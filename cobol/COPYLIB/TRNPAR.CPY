000100******************************************************************
000200* COPY BOOK    : TRNPAR                                         *
000300* DESCRIPCION  : LAYOUT DE LA TRANSACCION DE MANTENIMIENTO DE   *
000400*              : PARTIDOS (ALTA / BAJA) - PROGRAMA LDA31003     *
000500* CREO         : E. RAMIREZ          FECHA : 14/06/1989          *
000600* MANT         : P. SOTO             FECHA : 02/05/2006          *
000700*              : AMPLIA LA TRANSACCION CON DATOS DE CONTROL DE   *
000800*              : CAPTURA, MISMO ESTANDAR APLICADO A LOS          *
000900*              : MAESTROS (TICKET LDA-0072)                      *
001000******************************************************************
001100 01  TRNP-REGISTRO.
001200     02  TRNP-ACCION                  PIC X(01).
001300         88  TRNP-ALTA-PARTIDO                  VALUE 'A'.
001400         88  TRNP-BAJA-PARTIDO                  VALUE 'B'.
001500     02  TRNP-PARTIDO-ID              PIC 9(05).
001600     02  TRNP-EQUIPO1-ID              PIC 9(05).
001700     02  TRNP-EQUIPO2-ID              PIC 9(05).
001800     02  TRNP-FECHA                   PIC X(10).
001900     02  TRNP-LIGA-ID                 PIC 9(05).
002000*------------------->   DATOS DE CONTROL DE CAPTURA DE LA         *
002100*                       TRANSACCION (AGREGADO LDA-0072)
002200     02  TRNP-FECHA-CAPTURA           PIC X(10).
002300     02  TRNP-FECHA-CAPTURA-R REDEFINES TRNP-FECHA-CAPTURA.
002400         03  TRNP-FEC-CAP-ANO         PIC X(04).
002500         03  TRNP-FEC-CAP-GUION-1     PIC X(01).
002600         03  TRNP-FEC-CAP-MES         PIC X(02).
002700         03  TRNP-FEC-CAP-GUION-2     PIC X(01).
002800         03  TRNP-FEC-CAP-DIA         PIC X(02).
002900     02  TRNP-USUARIO-CAPTURA         PIC X(08).
003000     02  TRNP-TERMINAL-CAPTURA        PIC X(08).
003100     02  FILLER                       PIC X(04).
