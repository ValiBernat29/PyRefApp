000100******************************************************************
000200* COPY BOOK    : ARBMAE                                          *
000300* DESCRIPCION  : LAYOUT DEL MAESTRO DE ARBITROS (REFEREE-MASTER) *
000400* CREO         : E. RAMIREZ          FECHA : 12/06/1989          *
000500* MANT         : R. CASTILLO         FECHA : 03/02/1994          *
000600*              : AGREGA 88-LEVELS DE ROL PARA VALIDACION DE      *
000700*              : ASIGNACIONES (TICKET LDA-0014)                  *
000800* MANT         : P. SOTO             FECHA : 02/05/2006          *
000900*              : AMPLIA EL MAESTRO CON DOMICILIO, TELEFONOS,     *
001000*              : FECHAS DE NACIMIENTO/INGRESO, ZONA, ESTADO Y    *
001100*              : BLOQUE DE AUDITORIA, SIGUIENDO EL ESTANDAR DE   *
001200*              : MAESTROS DE LA INSTALACION (TICKET LDA-0072)    *
001300******************************************************************
001400 01  ARBM-REGISTRO.
001500     02  ARBM-LLAVE.
001600         03  ARBM-ID                  PIC 9(05).
001700     02  ARBM-PRIMER-NOMBRE           PIC X(30).
001800     02  ARBM-APELLIDO                PIC X(30).
001900     02  ARBM-CORREO                  PIC X(50).
002000     02  ARBM-CATEGORIA               PIC 9(01).
002100         88  ARBM-CATEGORIA-VALIDA              VALUE 1 2.
002200     02  ARBM-ROL                     PIC X(01).
002300         88  ARBM-ROL-REFEREE                   VALUE 'R'.
002400         88  ARBM-ROL-ASISTENTE                  VALUE 'A'.
002500         88  ARBM-ROL-VALIDO                     VALUE 'R' 'A'.
002600*------------------->   DOMICILIO DEL ARBITRO (AGREGADO LDA-0072)
002700     02  ARBM-DOMICILIO.
002800         03  ARBM-CALLE               PIC X(40).
002900         03  ARBM-CIUDAD              PIC X(25).
003000         03  ARBM-DEPARTAMENTO        PIC X(20).
003100         03  ARBM-CODIGO-POSTAL       PIC X(06).
003200*------------------->   TELEFONOS DE CONTACTO
003300     02  ARBM-TELEFONO-CASA           PIC X(10).
003400     02  ARBM-TELEFONO-CELULAR        PIC X(10).
003500*------------------->   FECHA DE NACIMIENTO, FORMATO AAAA-MM-DD
003600     02  ARBM-FECHA-NACIMIENTO        PIC X(10).
003700     02  ARBM-FECHA-NACIMIENTO-R REDEFINES ARBM-FECHA-NACIMIENTO.
003800         03  ARBM-FEC-NAC-ANO         PIC X(04).
003900         03  ARBM-FEC-NAC-GUION-1     PIC X(01).
004000         03  ARBM-FEC-NAC-MES         PIC X(02).
004100         03  ARBM-FEC-NAC-GUION-2     PIC X(01).
004200         03  ARBM-FEC-NAC-DIA         PIC X(02).
004300*------------------->   FECHA DE INGRESO A LA FEDERACION DE      *
004400*                       ARBITROS, FORMATO AAAA-MM-DD
004500     02  ARBM-FECHA-INGRESO           PIC X(10).
004600     02  ARBM-FECHA-INGRESO-R REDEFINES ARBM-FECHA-INGRESO.
004700         03  ARBM-FEC-ING-ANO         PIC X(04).
004800         03  ARBM-FEC-ING-GUION-1     PIC X(01).
004900         03  ARBM-FEC-ING-MES         PIC X(02).
005000         03  ARBM-FEC-ING-GUION-2     PIC X(01).
005100         03  ARBM-FEC-ING-DIA         PIC X(02).
005200*------------------->   NUMERO DE CARNET/LICENCIA FEDERATIVA
005300     02  ARBM-NUMERO-CARNET           PIC X(12).
005400*------------------->   VENCIMIENTO DEL CARNET, FORMATO AAAA-MM-DD
005500     02  ARBM-FECHA-VENCE-CARNET      PIC X(10).
005600     02  ARBM-FECHA-VENCE-CARNET-R REDEFINES
005700                ARBM-FECHA-VENCE-CARNET.
005800         03  ARBM-FEC-VEN-ANO         PIC X(04).
005900         03  ARBM-FEC-VEN-GUION-1     PIC X(01).
006000         03  ARBM-FEC-VEN-MES         PIC X(02).
006100         03  ARBM-FEC-VEN-GUION-2     PIC X(01).
006200         03  ARBM-FEC-VEN-DIA         PIC X(02).
006300*------------------->   NIVEL DE EXPERIENCIA DEL ARBITRO, SEGUN   *
006400*                       EL CATALOGO INTERNO (1=NOVATO..5=SENIOR)
006500     02  ARBM-NIVEL-EXPERIENCIA       PIC 9(01).
006600*------------------->   CONTACTO DE EMERGENCIA DEL ARBITRO
006700     02  ARBM-CONTACTO-EMERGENCIA.
006800         03  ARBM-CE-NOMBRE           PIC X(30).
006900         03  ARBM-CE-TELEFONO         PIC X(10).
007000*------------------->   ZONA/SEDE A LA QUE ESTA ADSCRITO EL       *
007100*                       ARBITRO (CATALOGO INTERNO DE LA LIGA)
007200     02  ARBM-CODIGO-ZONA             PIC 9(03).
007300*------------------->   ESTADO DEL ARBITRO EN EL MAESTRO
007400     02  ARBM-ESTADO                  PIC X(01) VALUE 'A'.
007500         88  ARBM-ESTADO-ACTIVO                 VALUE 'A'.
007600         88  ARBM-ESTADO-SUSPENDIDO              VALUE 'S'.
007700         88  ARBM-ESTADO-BAJA                    VALUE 'B'.
007800*------------------->   BLOQUE DE AUDITORIA DEL REGISTRO (ALTA Y  *
007900*                       ULTIMA MODIFICACION), ESTANDAR DE LOS     *
008000*                       MAESTROS DE LA INSTALACION
008100     02  ARBM-AUDITORIA.
008200         03  ARBM-FECHA-CREACION      PIC X(10).
008300         03  ARBM-USUARIO-CREACION    PIC X(08).
008400         03  ARBM-FECHA-ULT-MODIF     PIC X(10).
008500         03  ARBM-USUARIO-ULT-MODIF   PIC X(08).
008600         03  ARBM-TERMINAL-ULT-MODIF  PIC X(08).
008700*------------------->   BLOQUE RESERVADO PARA USO FUTURO, NO SE   *
008800*                       UTILIZA EN LOS PROGRAMAS ACTUALES
008900     02  ARBM-RESERVADO-FUTURO        PIC X(30).
009000     02  FILLER                       PIC X(03).
