000100******************************************************************
000200* COPY BOOK    : EQPMAE                                         *
000300* DESCRIPCION  : LAYOUT DEL MAESTRO DE EQUIPOS (TEAM-MASTER)     *
000400* CREO         : E. RAMIREZ          FECHA : 12/06/1989          *
000500* MANT         : P. SOTO             FECHA : 02/05/2006          *
000600*              : AMPLIA EL MAESTRO CON SEDE, CONTACTO, COLORES   *
000700*              : Y BLOQUE DE AUDITORIA, MISMO ESTANDAR APLICADO  *
000800*              : A ARBMAE (TICKET LDA-0072)                     *
000900******************************************************************
001000 01  EQPM-REGISTRO.
001100     02  EQPM-LLAVE.
001200         03  EQPM-ID                  PIC 9(05).
001300     02  EQPM-NOMBRE                  PIC X(40).
001400     02  EQPM-LIGA-ID                 PIC 9(05).
001500*------------------->   ESTADIO/SEDE DONDE JUEGA DE LOCAL         *
001600*                       (AGREGADO LDA-0072)
001700     02  EQPM-ESTADIO                 PIC X(40).
001800     02  EQPM-ESTADIO-CIUDAD          PIC X(25).
001900*------------------->   FECHA DE FUNDACION, FORMATO AAAA-MM-DD
002000     02  EQPM-FECHA-FUNDACION         PIC X(10).
002100     02  EQPM-FECHA-FUNDACION-R REDEFINES EQPM-FECHA-FUNDACION.
002200         03  EQPM-FEC-FUN-ANO         PIC X(04).
002300         03  EQPM-FEC-FUN-GUION-1     PIC X(01).
002400         03  EQPM-FEC-FUN-MES         PIC X(02).
002500         03  EQPM-FEC-FUN-GUION-2     PIC X(01).
002600         03  EQPM-FEC-FUN-DIA         PIC X(02).
002700*------------------->   COLORES DEL UNIFORME (LOCAL Y VISITA)
002800     02  EQPM-COLOR-LOCAL             PIC X(15).
002900     02  EQPM-COLOR-VISITA            PIC X(15).
003000*------------------->   PERSONA DE CONTACTO DEL EQUIPO
003100     02  EQPM-CONTACTO                PIC X(30).
003200     02  EQPM-TELEFONO-CONTACTO       PIC X(10).
003300*------------------->   ESTADO DEL EQUIPO EN EL MAESTRO
003400     02  EQPM-ESTADO                  PIC X(01) VALUE 'A'.
003500         88  EQPM-ESTADO-ACTIVO                 VALUE 'A'.
003600         88  EQPM-ESTADO-SUSPENDIDO              VALUE 'S'.
003700         88  EQPM-ESTADO-RETIRADO                VALUE 'B'.
003800*------------------->   BLOQUE DE AUDITORIA DEL REGISTRO
003900     02  EQPM-AUDITORIA.
004000         03  EQPM-FECHA-CREACION      PIC X(10).
004100         03  EQPM-USUARIO-CREACION    PIC X(08).
004200         03  EQPM-FECHA-ULT-MODIF     PIC X(10).
004300         03  EQPM-USUARIO-ULT-MODIF   PIC X(08).
004400         03  EQPM-TERMINAL-ULT-MODIF  PIC X(08).
004500*------------------->   BLOQUE RESERVADO PARA USO FUTURO, NO SE   *
004600*                       UTILIZA EN LOS PROGRAMAS ACTUALES
004700     02  EQPM-RESERVADO-FUTURO        PIC X(20).
004800     02  FILLER                       PIC X(05).
