000100******************************************************************
000200* COPY BOOK    : TRNLIG                                         *
000300* DESCRIPCION  : LAYOUT DE LA TRANSACCION DE MANTENIMIENTO DE   *
000400*              : LIGAS - ALTA DE LIGA (CON SUS EQUIPOS) O ALTA  *
000500*              : DE UN EQUIPO EN UNA LIGA EXISTENTE             *
000600*              : PROGRAMA LDA31002                              *
000700* CREO         : E. RAMIREZ          FECHA : 14/06/1989          *
000800* MANT         : P. SOTO             FECHA : 02/05/2006          *
000900*              : AMPLIA LA TRANSACCION CON DATOS DE CONTROL DE   *
001000*              : CAPTURA, MISMO ESTANDAR APLICADO A LOS          *
001100*              : MAESTROS (TICKET LDA-0072)                      *
001200******************************************************************
001300 01  TRNL-REGISTRO.
001400     02  TRNL-ACCION                  PIC X(01).
001500         88  TRNL-ALTA-LIGA                     VALUE 'L'.
001600         88  TRNL-ALTA-EQUIPO                   VALUE 'E'.
001700     02  TRNL-LIGA-ID                 PIC 9(05).
001800     02  TRNL-LIGA-NOMBRE             PIC X(40).
001900     02  TRNL-CANT-EQUIPOS            PIC 9(01).
002000     02  TRNL-EQUIPOS.
002100         03  TRNL-EQUIPO-NOMBRE OCCURS 6 TIMES
002200                                     PIC X(40).
002300*------------------->   DATOS DE CONTROL DE CAPTURA DE LA         *
002400*                       TRANSACCION (AGREGADO LDA-0072)
002500     02  TRNL-FECHA-CAPTURA           PIC X(10).
002600     02  TRNL-FECHA-CAPTURA-R REDEFINES TRNL-FECHA-CAPTURA.
002700         03  TRNL-FEC-CAP-ANO         PIC X(04).
002800         03  TRNL-FEC-CAP-GUION-1     PIC X(01).
002900         03  TRNL-FEC-CAP-MES         PIC X(02).
003000         03  TRNL-FEC-CAP-GUION-2     PIC X(01).
003100         03  TRNL-FEC-CAP-DIA         PIC X(02).
003200     02  TRNL-USUARIO-CAPTURA         PIC X(08).
003300     02  TRNL-TERMINAL-CAPTURA        PIC X(08).
003400     02  FILLER                       PIC X(05).
