000100******************************************************************
000200* COPY BOOK    : LIGMAE                                         *
000300* DESCRIPCION  : LAYOUT DEL MAESTRO DE LIGAS (LEAGUE-MASTER)     *
000400* CREO         : E. RAMIREZ          FECHA : 12/06/1989          *
000500* MANT         : P. SOTO             FECHA : 02/05/2006          *
000600*              : AMPLIA EL MAESTRO CON FEDERACION, SEDE, ESTADO  *
000700*              : Y BLOQUE DE AUDITORIA, MISMO ESTANDAR APLICADO  *
000800*              : A ARBMAE (TICKET LDA-0072)                     *
000900******************************************************************
001000 01  LIGM-REGISTRO.
001100     02  LIGM-LLAVE.
001200         03  LIGM-ID                  PIC 9(05).
001300     02  LIGM-NOMBRE                  PIC X(40).
001400     02  LIGM-CANT-EQUIPOS            PIC 9(01).
001500         88  LIGM-CANT-EQUIPOS-VALIDA            VALUE 4 THRU 6.
001600*------------------->   FEDERACION A LA QUE PERTENECE LA LIGA     *
001700*                       (AGREGADO LDA-0072)
001800     02  LIGM-FEDERACION              PIC X(40).
001900*------------------->   FECHA DE FUNDACION, FORMATO AAAA-MM-DD
002000     02  LIGM-FECHA-FUNDACION         PIC X(10).
002100     02  LIGM-FECHA-FUNDACION-R REDEFINES LIGM-FECHA-FUNDACION.
002200         03  LIGM-FEC-FUN-ANO         PIC X(04).
002300         03  LIGM-FEC-FUN-GUION-1     PIC X(01).
002400         03  LIGM-FEC-FUN-MES         PIC X(02).
002500         03  LIGM-FEC-FUN-GUION-2     PIC X(01).
002600         03  LIGM-FEC-FUN-DIA         PIC X(02).
002700*------------------->   SEDE ADMINISTRATIVA DE LA LIGA
002800     02  LIGM-SEDE.
002900         03  LIGM-SEDE-CIUDAD         PIC X(25).
003000         03  LIGM-SEDE-DEPARTAMENTO   PIC X(20).
003100*------------------->   PRESIDENTE/REPRESENTANTE DE LA LIGA
003200     02  LIGM-REPRESENTANTE           PIC X(30).
003300     02  LIGM-TELEFONO-REPRESENTANTE  PIC X(10).
003400*------------------->   CODIGO DE REGION DEPORTIVA (CATALOGO      *
003500*                       INTERNO DE LA FEDERACION)
003600     02  LIGM-CODIGO-REGION           PIC 9(03).
003700*------------------->   ESTADO DE LA LIGA EN EL MAESTRO
003800     02  LIGM-ESTADO                  PIC X(01) VALUE 'A'.
003900         88  LIGM-ESTADO-ACTIVA                 VALUE 'A'.
004000         88  LIGM-ESTADO-SUSPENDIDA              VALUE 'S'.
004100         88  LIGM-ESTADO-DISUELTA                VALUE 'B'.
004200*------------------->   BLOQUE DE AUDITORIA DEL REGISTRO
004300     02  LIGM-AUDITORIA.
004400         03  LIGM-FECHA-CREACION      PIC X(10).
004500         03  LIGM-USUARIO-CREACION    PIC X(08).
004600         03  LIGM-FECHA-ULT-MODIF     PIC X(10).
004700         03  LIGM-USUARIO-ULT-MODIF   PIC X(08).
004800         03  LIGM-TERMINAL-ULT-MODIF  PIC X(08).
004900*------------------->   BLOQUE RESERVADO PARA USO FUTURO, NO SE   *
005000*                       UTILIZA EN LOS PROGRAMAS ACTUALES
005100     02  LIGM-RESERVADO-FUTURO        PIC X(20).
005200     02  FILLER                       PIC X(04).
