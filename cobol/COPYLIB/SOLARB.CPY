000100******************************************************************
000200* COPY BOOK    : SOLARB                                         *
000300* DESCRIPCION  : LAYOUT DE LA SOLICITUD DE ARBITRAJE (TRANSAC-  *
000400*              : CION DE ENTRADA AL MOTOR DE ASIGNACIONES)      *
000500* CREO         : E. RAMIREZ          FECHA : 12/06/1989          *
000600* MANT         : P. SOTO             FECHA : 02/05/2006          *
000700*              : AMPLIA LA TRANSACCION CON DATOS DE CONTROL DE   *
000800*              : CAPTURA (FECHA, USUARIO, PRIORIDAD, NOTAS),     *
000900*              : MISMO ESTANDAR APLICADO A LOS MAESTROS          *
001000*              : (TICKET LDA-0072)                               *
001100******************************************************************
001200 01  SOLA-REGISTRO.
001300     02  SOLA-PARTIDO-ID              PIC 9(05).
001400     02  SOLA-ARBITRO-ID              PIC 9(05).
001500     02  SOLA-ASISTENTE1-ID           PIC 9(05).
001600     02  SOLA-ASISTENTE2-ID           PIC 9(05).
001700*------------------->   DATOS DE CONTROL DE CAPTURA DE LA         *
001800*                       SOLICITUD (AGREGADO LDA-0072)
001900     02  SOLA-FECHA-CAPTURA           PIC X(10).
002000     02  SOLA-FECHA-CAPTURA-R REDEFINES SOLA-FECHA-CAPTURA.
002100         03  SOLA-FEC-CAP-ANO         PIC X(04).
002200         03  SOLA-FEC-CAP-GUION-1     PIC X(01).
002300         03  SOLA-FEC-CAP-MES         PIC X(02).
002400         03  SOLA-FEC-CAP-GUION-2     PIC X(01).
002500         03  SOLA-FEC-CAP-DIA         PIC X(02).
002600     02  SOLA-USUARIO-CAPTURA         PIC X(08).
002700*------------------->   PRIORIDAD DE LA SOLICITUD (1=NORMAL,      *
002800*                       2=URGENTE), NO SE UTILIZA EN LOS          *
002900*                       PROGRAMAS ACTUALES
003000     02  SOLA-PRIORIDAD               PIC 9(01) VALUE 1.
003100         88  SOLA-PRIORIDAD-VALIDA              VALUE 1 2.
003200*------------------->   OBSERVACIONES LIBRES DE LA SOLICITUD
003300     02  SOLA-OBSERVACIONES           PIC X(30).
003400     02  FILLER                       PIC X(05).
