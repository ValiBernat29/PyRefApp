000100******************************************************************
000200* COPY BOOK    : PARMAE                                         *
000300* DESCRIPCION  : LAYOUT DEL MAESTRO DE PARTIDOS (MATCH-MASTER)  *
000400* CREO         : E. RAMIREZ          FECHA : 12/06/1989          *
000500* MANT         : R. CASTILLO         FECHA : 09/11/1996          *
000600*              : AGREGA REDEFINES DE FECHA PARA VALIDAR DIA/MES/ *
000700*              : ANO SIN TABLA DE CALENDARIO (TICKET LDA-0027)   *
000800* MANT         : P. SOTO             FECHA : 02/05/2006          *
000900*              : AMPLIA EL MAESTRO CON SEDE, HORA, JORNADA,      *
001000*              : ESTADO Y BLOQUE DE AUDITORIA, MISMO ESTANDAR    *
001100*              : APLICADO A ARBMAE (TICKET LDA-0072)             *
001200******************************************************************
001300 01  PARM-REGISTRO.
001400     02  PARM-LLAVE.
001500         03  PARM-ID                  PIC 9(05).
001600     02  PARM-EQUIPO1-ID              PIC 9(05).
001700     02  PARM-EQUIPO2-ID              PIC 9(05).
001800     02  PARM-FECHA                   PIC X(10).
001900     02  PARM-FECHA-R REDEFINES PARM-FECHA.
002000         03  PARM-FECHA-ANO           PIC X(04).
002100         03  PARM-FECHA-GUION-1       PIC X(01).
002200         03  PARM-FECHA-MES           PIC X(02).
002300         03  PARM-FECHA-GUION-2       PIC X(01).
002400         03  PARM-FECHA-DIA           PIC X(02).
002500     02  PARM-LIGA-ID                 PIC 9(05).
002600*------------------->   HORA DE INICIO DEL PARTIDO, FORMATO HHMM  *
002700*                       (AGREGADO LDA-0072)
002800     02  PARM-HORA-INICIO             PIC 9(04).
002900*------------------->   SEDE/ESTADIO DONDE SE JUEGA EL PARTIDO
003000     02  PARM-SEDE                    PIC X(40).
003100*------------------->   NUMERO DE JORNADA/RONDA DEL CAMPEONATO
003200     02  PARM-JORNADA                 PIC 9(02).
003300*------------------->   CONDICION DEL TERRENO DE JUEGO (CATALOGO  *
003400*                       INTERNO, NO SE UTILIZA EN LOS PROGRAMAS   *
003500*                       ACTUALES, RESERVADO PARA REPORTE DE       *
003600*                       CONDICIONES CLIMATICAS)
003700     02  PARM-CONDICION-TERRENO       PIC X(01).
003800*------------------->   ESTADO DEL PARTIDO EN EL MAESTRO
003900     02  PARM-ESTADO                  PIC X(01) VALUE 'P'.
004000         88  PARM-ESTADO-PROGRAMADO              VALUE 'P'.
004100         88  PARM-ESTADO-JUGADO                  VALUE 'J'.
004200         88  PARM-ESTADO-CANCELADO               VALUE 'C'.
004300*------------------->   BLOQUE DE AUDITORIA DEL REGISTRO
004400     02  PARM-AUDITORIA.
004500         03  PARM-FECHA-CREACION      PIC X(10).
004600         03  PARM-USUARIO-CREACION    PIC X(08).
004700         03  PARM-FECHA-ULT-MODIF     PIC X(10).
004800         03  PARM-USUARIO-ULT-MODIF   PIC X(08).
004900         03  PARM-TERMINAL-ULT-MODIF  PIC X(08).
005000*------------------->   BLOQUE RESERVADO PARA USO FUTURO, NO SE   *
005100*                       UTILIZA EN LOS PROGRAMAS ACTUALES
005200     02  PARM-RESERVADO-FUTURO        PIC X(20).
005300     02  FILLER                       PIC X(05).
