000100******************************************************************
000200* COPY BOOK    : TRNARB                                         *
000300* DESCRIPCION  : LAYOUT DE LA TRANSACCION DE MANTENIMIENTO DE   *
000400*              : ARBITROS (ALTA / BAJA) - PROGRAMA LDA31001     *
000500* CREO         : E. RAMIREZ          FECHA : 14/06/1989          *
000600* MANT         : P. SOTO             FECHA : 02/05/2006          *
000700*              : AMPLIA LA TRANSACCION CON DATOS DE CONTROL DE   *
000800*              : CAPTURA, MISMO ESTANDAR APLICADO A LOS          *
000900*              : MAESTROS (TICKET LDA-0072)                      *
001000******************************************************************
001100 01  TRNA-REGISTRO.
001200     02  TRNA-ACCION                  PIC X(01).
001300         88  TRNA-ALTA-ARBITRO                  VALUE 'A'.
001400         88  TRNA-BAJA-ARBITRO                  VALUE 'B'.
001500     02  TRNA-ARBITRO-ID              PIC 9(05).
001600     02  TRNA-PRIMER-NOMBRE           PIC X(30).
001700     02  TRNA-APELLIDO                PIC X(30).
001800     02  TRNA-CORREO                  PIC X(50).
001900     02  TRNA-CATEGORIA               PIC 9(01).
002000     02  TRNA-ROL                     PIC X(01).
002100*------------------->   DATOS DE CONTROL DE CAPTURA DE LA         *
002200*                       TRANSACCION (AGREGADO LDA-0072)
002300     02  TRNA-FECHA-CAPTURA           PIC X(10).
002400     02  TRNA-FECHA-CAPTURA-R REDEFINES TRNA-FECHA-CAPTURA.
002500         03  TRNA-FEC-CAP-ANO         PIC X(04).
002600         03  TRNA-FEC-CAP-GUION-1     PIC X(01).
002700         03  TRNA-FEC-CAP-MES         PIC X(02).
002800         03  TRNA-FEC-CAP-GUION-2     PIC X(01).
002900         03  TRNA-FEC-CAP-DIA         PIC X(02).
003000     02  TRNA-USUARIO-CAPTURA         PIC X(08).
003100     02  TRNA-TERMINAL-CAPTURA        PIC X(08).
003200     02  FILLER                       PIC X(02).
