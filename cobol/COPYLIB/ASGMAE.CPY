000100******************************************************************
000200* COPY BOOK    : ASGMAE                                         *
000300* DESCRIPCION  : LAYOUT DEL MAESTRO DE ASIGNACIONES (OUTPUT)    *
000400*              : UN REGISTRO POR ARBITRO-PARTIDO ASIGNADO       *
000500* CREO         : E. RAMIREZ          FECHA : 12/06/1989          *
000600* MANT         : P. SOTO             FECHA : 02/05/2006          *
000700*              : AMPLIA EL MAESTRO CON VIATICO, CONFIRMACION,    *
000800*              : NOTIFICACION Y BLOQUE DE AUDITORIA, MISMO       *
000900*              : ESTANDAR APLICADO A ARBMAE (TICKET LDA-0072)    *
001000******************************************************************
001100 01  ASGM-REGISTRO.
001200     02  ASGM-LLAVE.
001300         03  ASGM-ID                  PIC 9(05).
001400     02  ASGM-PARTIDO-ID              PIC 9(05).
001500     02  ASGM-ARBITRO-ID              PIC 9(05).
001600     02  ASGM-ROL                     PIC X(01).
001700         88  ASGM-ROL-REFEREE                   VALUE 'R'.
001800         88  ASGM-ROL-ASISTENTE                  VALUE 'A'.
001900*------------------->   VIATICO/HONORARIO ASIGNADO POR EL PARTIDO *
002000*                       (AGREGADO LDA-0072, NO SE UTILIZA EN LOS  *
002100*                       PROGRAMAS ACTUALES, RESERVADO PARA UNA    *
002200*                       FUTURA INTERFAZ DE PAGOS)
002300     02  ASGM-VIATICO                 PIC 9(05)V99.
002400*------------------->   CONFIRMACION DE ASISTENCIA DEL ARBITRO
002500     02  ASGM-CONFIRMACION            PIC X(01) VALUE 'P'.
002600         88  ASGM-CONFIRMACION-PENDIENTE        VALUE 'P'.
002700         88  ASGM-CONFIRMACION-ACEPTADA         VALUE 'S'.
002800         88  ASGM-CONFIRMACION-RECHAZADA        VALUE 'N'.
002900*------------------->   INDICADOR DE NOTIFICACION ENVIADA AL      *
003000*                       ARBITRO (CORREO DE AVISO DE ASIGNACION)
003100     02  ASGM-NOTIFICACION-ENVIADA    PIC X(01) VALUE 'N'.
003200         88  ASGM-SI-NOTIFICADO                 VALUE 'S'.
003300*------------------->   BLOQUE DE AUDITORIA DEL REGISTRO
003400     02  ASGM-AUDITORIA.
003500         03  ASGM-FECHA-CREACION      PIC X(10).
003600         03  ASGM-USUARIO-CREACION    PIC X(08).
003700         03  ASGM-FECHA-ULT-MODIF     PIC X(10).
003800         03  ASGM-USUARIO-ULT-MODIF   PIC X(08).
003900         03  ASGM-TERMINAL-ULT-MODIF  PIC X(08).
004000*------------------->   BLOQUE RESERVADO PARA USO FUTURO, NO SE   *
004100*                       UTILIZA EN LOS PROGRAMAS ACTUALES
004200     02  ASGM-RESERVADO-FUTURO        PIC X(20).
004300     02  FILLER                       PIC X(04).
