000100******************************************************************
000200* FECHA       : 15/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : LIGA DEPORTIVA - ARBITROS                        *
000500* PROGRAMA    : LDA31001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE ARBITROS. LEE EL    *
000800*             : MAESTRO VIGENTE Y LAS TRANSACCIONES DE ALTA Y    *
000900*             : BAJA, VALIDA CADA UNA Y GRABA EL MAESTRO NUEVO.  *
001000*             : LA BAJA DE UN ARBITRO ARRASTRA LA ELIMINACION DE *
001100*             : TODAS SUS ASIGNACIONES (CASCADA).                *
001200* ARCHIVOS    : ARBMAE (MAESTRO VIGENTE DE ARBITROS)             *
001300*             : TRNARB (TRANSACCIONES DE ALTA/BAJA DE ARBITROS)  *
001400*             : ASGMAE (MAESTRO VIGENTE DE ASIGNACIONES)         *
001500*             : ARBSAL (MAESTRO NUEVO DE ARBITROS)               *
001600*             : ASGSAL (MAESTRO NUEVO DE ASIGNACIONES)           *
001700* PROGRAMA(S) : LDA3101R (VALIDA NOMBRE), LDA3102R (VALIDA       *
001800*             : CORREO), DEBD1R00 (FILE STATUS EXTENDIDO)        *
001900******************************************************************
002000*---------------------- REGISTRO DE CAMBIOS ---------------------*
002100* FECHA     PROGRAMADOR     TICKET    DESCRIPCION                *
002200* 15/06/1989 E.RAMIREZ      LDA-0003  VERSION ORIGINAL.           *
002300* 30/08/1991 E.RAMIREZ      LDA-0010  AGREGA CASCADA DE BAJA DE   *
002400*                                     ASIGNACIONES AL ELIMINAR UN *
002500*                                     ARBITRO.                   *
002600* 04/04/1995 R.CASTILLO     LDA-0022  AGREGA VALIDACION DE CORREO *
002700*                                     DUPLICADO (LDA3102R) Y      *
002800*                                     CONVERSION A MINUSCULAS.    *
002900* 21/10/1998 P.SOTO        LDA-0041  REVISION Y2K - LOS CAMPOS DE *
003000*                                     FECHA DE ESTE MAESTRO SE    *
003100*                                     LIMITAN A LAS ASIGNACIONES, *
003200*                                     SIN CAMBIOS REQUERIDOS.     *
003300* 14/05/2003 P.SOTO        LDA-0056  AUMENTA LA TABLA DE ARBITROS *
003400*                                     EN MEMORIA A 500 POSICIONES.*
003500* 09/03/2006 P.SOTO        LDA-0058  VALIDA CATEGORIA Y ROL DE LA *
003600*                                     ALTA CONTRA LOS 88-LEVELS    *
003700*                                     DEL MAESTRO (ARBM-CATEGORIA- *
003800*                                     VALIDA / ARBM-ROL-VALIDO).   *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    LDA31001.
004200 AUTHOR.        ERICK RAMIREZ.
004300 INSTALLATION.  LIGA DEPORTIVA - DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.  15/06/1989.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 IS WKS-SWITCH-DEPURACION.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ARBMAE  ASSIGN TO ARBMAE
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-ARBMAE
005700                             FSE-ARBMAE.
005800     SELECT TRNARB  ASSIGN TO TRNARB
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-TRNARB
006100                             FSE-TRNARB.
006200     SELECT ASGMAE  ASSIGN TO ASGMAE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-ASGMAE
006500                             FSE-ASGMAE.
006600     SELECT ARBSAL  ASSIGN TO ARBSAL
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-ARBSAL
006900                             FSE-ARBSAL.
007000     SELECT ASGSAL  ASSIGN TO ASGSAL
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-ASGSAL
007300                             FSE-ASGSAL.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ARBMAE.
007700     COPY ARBMAE.
007800 FD  TRNARB.
007900     COPY TRNARB.
008000 FD  ASGMAE.
008100     COPY ASGMAE.
008200 FD  ARBSAL.
008300 01  ARBS-REGISTRO.
008400     02  ARBS-LINEA               PIC X(120).
008500 FD  ASGSAL.
008600 01  ASGS-REGISTRO.
008700     02  ASGS-LINEA               PIC X(020).
008800 WORKING-STORAGE SECTION.
008900*------------------->   VARIABLES DE FILE STATUS NORMAL
009000 01  FS-ARBMAE                    PIC 9(02) VALUE ZEROS.
009100 01  FS-TRNARB                    PIC 9(02) VALUE ZEROS.
009200 01  FS-ASGMAE                    PIC 9(02) VALUE ZEROS.
009300 01  FS-ARBSAL                    PIC 9(02) VALUE ZEROS.
009400 01  FS-ASGSAL                    PIC 9(02) VALUE ZEROS.
009500*------------------->   VARIABLES DE FILE STATUS EXTENDIDO
009600 01  FSE-ARBMAE.
009700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
009800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
009900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010000 01  FSE-TRNARB.
010100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010400 01  FSE-ASGMAE.
010500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010800 01  FSE-ARBSAL.
010900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011200 01  FSE-ASGSAL.
011300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011600*Variables de rutina de control de file status extendido
011700 01  PROGRAMA                     PIC X(08) VALUE "LDA31001".
011800 01  ARCHIVO                      PIC X(08) VALUE SPACES.
011900 01  ACCION                       PIC X(10) VALUE SPACES.
012000 01  LLAVE                        PIC X(32) VALUE SPACES.
012100*CONTROLADOR DE LECTURAS
012200 01  WKS-FIN-ARCHIVOS             PIC X(01) VALUE 'N'.
012300     88  WKS-FIN-ARBMAE                      VALUE 'N'.
012400     88  WKS-FIN-TRNARB                      VALUE 'N'.
012500     88  WKS-FIN-ASGMAE                      VALUE 'N'.
012600 01  WKS-SW-FIN-ARBMAE             PIC X(01) VALUE 'N'.
012700     88  WKS-ARBMAE-TERMINO                  VALUE 'S'.
012800 01  WKS-SW-FIN-TRNARB             PIC X(01) VALUE 'N'.
012900     88  WKS-TRNARB-TERMINO                  VALUE 'S'.
013000 01  WKS-SW-FIN-ASGMAE             PIC X(01) VALUE 'N'.
013100     88  WKS-ASGMAE-TERMINO                  VALUE 'S'.
013200*------------------->   TABLA DE ARBITROS EN MEMORIA
013300 01  WKS-TABLA-ARBITROS.
013400     02  WKS-ARB-ENTRADA OCCURS 500 TIMES INDEXED BY AX1 AX2.
013500         03  WKS-ARB-ID            PIC 9(05).
013600         03  WKS-ARB-PRIMER-NOM     PIC X(30).
013700         03  WKS-ARB-APELLIDO       PIC X(30).
013800         03  WKS-ARB-CORREO         PIC X(50).
013900         03  WKS-ARB-CATEGORIA      PIC 9(01).
014000         03  WKS-ARB-ROL            PIC X(01).
014100         03  WKS-ARB-BORRADO        PIC X(01) VALUE 'N'.
014200             88  WKS-ARB-ESTA-BORRADO         VALUE 'S'.
014300 01  WKS-CANT-ARBITROS            PIC 9(03) COMP VALUE ZERO.
014400 01  WKS-MAX-ARB-ID                PIC 9(05) COMP VALUE ZERO.
014500*------------------->   MISMA TABLA, VISTA COMO UN SOLO RENGLON
014600*                       POR ARBITRO PARA ARMAR LA LINEA DE SALIDA
014700 01  WKS-TABLA-ARBITROS-R REDEFINES WKS-TABLA-ARBITROS.
014800     02  WKS-ARB-RENGLON OCCURS 500 TIMES.
014900         03  WKS-ARB-RENGLON-TXT   PIC X(117).
015000         03  FILLER                 PIC X(03).
015100*------------------->   TABLA DE ASIGNACIONES EN MEMORIA
015200 01  WKS-TABLA-ASIGNACIONES.
015300     02  WKS-ASG-ENTRADA OCCURS 3000 TIMES INDEXED BY SX1 SX2.
015400         03  WKS-ASG-ID             PIC 9(05).
015500         03  WKS-ASG-PARTIDO-ID      PIC 9(05).
015600         03  WKS-ASG-ARBITRO-ID      PIC 9(05).
015700         03  WKS-ASG-ROL             PIC X(01).
015800         03  WKS-ASG-BORRADO         PIC X(01) VALUE 'N'.
015900             88  WKS-ASG-ESTA-BORRADO          VALUE 'S'.
016000 01  WKS-CANT-ASIGNACIONES         PIC 9(04) COMP VALUE ZERO.
016100*------------------->   MISMA TABLA, VISTA COMO UN SOLO RENGLON
016200 01  WKS-TABLA-ASIGNACIONES-R REDEFINES WKS-TABLA-ASIGNACIONES.
016300     02  WKS-ASG-RENGLON OCCURS 3000 TIMES.
016400         03  WKS-ASG-RENGLON-TXT    PIC X(016).
016500         03  FILLER                  PIC X(04).
016600*------------------->   AREA DE TRABAJO PARA EL CORREO EN
016700*                       MINUSCULAS Y LAS LLAMADAS A LAS RUTINAS
016800*                       DE VALIDACION
016900 01  WKS-CORREO-MINUSCULA          PIC X(50) VALUE SPACES.
017000 01  WKS-CODIGO-RESPUESTA          PIC 9(02) VALUE ZERO.
017100 01  WKS-DESC-RESPUESTA            PIC X(50) VALUE SPACES.
017200*------------------->   AREA DE TRABAJO PARA VALIDAR CATEGORIA Y
017300*                       ROL DE LA ALTA CONTRA LOS 88-LEVELS DEL
017400*                       PROPIO LAYOUT DEL MAESTRO (TICKET LDA-0058)
017500     COPY ARBMAE REPLACING ARBM-REGISTRO BY WKS-VALIDA-ARBITRO.
017600*------------------->   SWITCHES Y CONTADORES DE PROCESO
017700 01  WKS-SW-ENCONTRADO             PIC X(01) VALUE 'N'.
017800     88  WKS-SI-ENCONTRADO                    VALUE 'S'.
017900 01  WKS-SW-DUPLICADO              PIC X(01) VALUE 'N'.
018000     88  WKS-SI-DUPLICADO                     VALUE 'S'.
018100 01  WKS-SW-CATROL-INVALIDO        PIC X(01) VALUE 'N'.
018200     88  WKS-SI-CATROL-INVALIDO               VALUE 'S'.
018300 01  WKS-CONTADORES-PROCESO.
018400     02  WKS-TXN-LEIDAS            PIC 9(05) COMP VALUE ZERO.
018500     02  WKS-ALTAS-ACEPTADAS       PIC 9(05) COMP VALUE ZERO.
018600     02  WKS-ALTAS-RECHAZADAS      PIC 9(05) COMP VALUE ZERO.
018700     02  WKS-BAJAS-ACEPTADAS       PIC 9(05) COMP VALUE ZERO.
018800     02  WKS-BAJAS-RECHAZADAS      PIC 9(05) COMP VALUE ZERO.
018900     02  WKS-ASIGN-CASCADA         PIC 9(05) COMP VALUE ZERO.
019000*------------------->   MISMOS CONTADORES, VISTA EN TABLA PARA
019100*                       EL VOLCADO DE DEPURACION (UPSI-0)
019200 01  WKS-CONTADORES-PROCESO-R REDEFINES WKS-CONTADORES-PROCESO.
019300     02  WKS-CONTADOR-EDIT OCCURS 6 TIMES INDEXED BY CTX
019400                                   PIC 9(05) COMP.
019500 01  WKS-SWITCH-DEPURACION         PIC 9(01) VALUE ZERO.
019600 PROCEDURE DIVISION.
019700 100-PRINCIPAL.
019800     PERFORM 200-ABRE-ARCHIVOS THRU 200-ABRE-ARCHIVOS-E
019900     PERFORM 300-CARGA-ARBITROS THRU 300-CARGA-ARBITROS-E
020000     PERFORM 320-CARGA-ASIGNACIONES THRU 320-CARGA-ASIGNACIONES-E
020100     PERFORM 400-PROCESA-TRANSACCIONES
020200        THRU 400-PROCESA-TRANSACCIONES-E
020300     PERFORM 500-REGRABA-ARBITROS THRU 500-REGRABA-ARBITROS-E
020400     PERFORM 510-REGRABA-ASIGNACIONES
020500        THRU 510-REGRABA-ASIGNACIONES-E
020600     PERFORM 600-ESTADISTICAS THRU 600-ESTADISTICAS-E
020700     IF WKS-SWITCH-DEPURACION = 1
020800        PERFORM 650-VOLCADO-DEPURACION
020900           THRU 650-VOLCADO-DEPURACION-E
021000     END-IF
021100     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-E
021200     STOP RUN.
021300 100-PRINCIPAL-E. EXIT.
021400
021500*--->> SERIE 200 ABRE LOS ARCHIVOS Y VERIFICA SUS FILE STATUS
021600 200-ABRE-ARCHIVOS.
021700     OPEN INPUT  ARBMAE
021800     OPEN INPUT  TRNARB
021900     OPEN INPUT  ASGMAE
022000     OPEN OUTPUT ARBSAL
022100     OPEN OUTPUT ASGSAL
022200     IF FS-ARBMAE NOT = 0
022300        MOVE 'OPEN' TO ACCION  MOVE 'ARBMAE' TO ARCHIVO
022400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500           FS-ARBMAE, FSE-ARBMAE
022600        MOVE 91 TO RETURN-CODE
022700        STOP RUN
022800     END-IF
022900     IF FS-TRNARB NOT = 0
023000        MOVE 'OPEN' TO ACCION  MOVE 'TRNARB' TO ARCHIVO
023100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023200           FS-TRNARB, FSE-TRNARB
023300        MOVE 91 TO RETURN-CODE
023400        STOP RUN
023500     END-IF
023600     IF FS-ASGMAE NOT = 0
023700        MOVE 'OPEN' TO ACCION  MOVE 'ASGMAE' TO ARCHIVO
023800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023900           FS-ASGMAE, FSE-ASGMAE
024000        MOVE 91 TO RETURN-CODE
024100        STOP RUN
024200     END-IF
024300     IF FS-ARBSAL NOT = 0
024400        MOVE 'OPEN' TO ACCION  MOVE 'ARBSAL' TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600           FS-ARBSAL, FSE-ARBSAL
024700        MOVE 91 TO RETURN-CODE
024800        STOP RUN
024900     END-IF
025000     IF FS-ASGSAL NOT = 0
025100        MOVE 'OPEN' TO ACCION  MOVE 'ASGSAL' TO ARCHIVO
025200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025300           FS-ASGSAL, FSE-ASGSAL
025400        MOVE 91 TO RETURN-CODE
025500        STOP RUN
025600     END-IF.
025700 200-ABRE-ARCHIVOS-E. EXIT.
025800
025900*--->> SERIE 300 CARGA EL MAESTRO VIGENTE DE ARBITROS EN LA
026000*      TABLA DE MEMORIA (ASCENDENTE POR ARBM-ID)
026100 300-CARGA-ARBITROS.
026200     MOVE ZERO TO WKS-CANT-ARBITROS
026300     READ ARBMAE
026400         AT END SET WKS-ARBMAE-TERMINO TO TRUE
026500     END-READ
026600     GO TO 300-CARGA-ARBITROS-E.
026700 300-CARGA-ARBITROS-LOOP.
026800     ADD 1 TO WKS-CANT-ARBITROS
026900     SET AX1 TO WKS-CANT-ARBITROS
027000     MOVE ARBM-ID            TO WKS-ARB-ID(AX1)
027100     MOVE ARBM-PRIMER-NOMBRE TO WKS-ARB-PRIMER-NOM(AX1)
027200     MOVE ARBM-APELLIDO      TO WKS-ARB-APELLIDO(AX1)
027300     MOVE ARBM-CORREO        TO WKS-ARB-CORREO(AX1)
027400     MOVE ARBM-CATEGORIA     TO WKS-ARB-CATEGORIA(AX1)
027500     MOVE ARBM-ROL           TO WKS-ARB-ROL(AX1)
027600     MOVE 'N'                TO WKS-ARB-BORRADO(AX1)
027700     IF ARBM-ID > WKS-MAX-ARB-ID
027800        MOVE ARBM-ID TO WKS-MAX-ARB-ID
027900     END-IF
028000     READ ARBMAE
028100         AT END SET WKS-ARBMAE-TERMINO TO TRUE
028200     END-READ
028300     IF WKS-ARBMAE-TERMINO
028400        GO TO 300-CARGA-ARBITROS-E
028500     END-IF
028600     GO TO 300-CARGA-ARBITROS-LOOP.
028700 300-CARGA-ARBITROS-E. EXIT.
028800
028900*--->> SERIE 320 CARGA EL MAESTRO VIGENTE DE ASIGNACIONES
029000 320-CARGA-ASIGNACIONES.
029100     MOVE ZERO TO WKS-CANT-ASIGNACIONES
029200     READ ASGMAE
029300         AT END SET WKS-ASGMAE-TERMINO TO TRUE
029400     END-READ
029500     GO TO 320-CARGA-ASIGNACIONES-E.
029600 320-CARGA-ASIGNACIONES-LOOP.
029700     ADD 1 TO WKS-CANT-ASIGNACIONES
029800     SET SX1 TO WKS-CANT-ASIGNACIONES
029900     MOVE ASGM-ID           TO WKS-ASG-ID(SX1)
030000     MOVE ASGM-PARTIDO-ID    TO WKS-ASG-PARTIDO-ID(SX1)
030100     MOVE ASGM-ARBITRO-ID    TO WKS-ASG-ARBITRO-ID(SX1)
030200     MOVE ASGM-ROL          TO WKS-ASG-ROL(SX1)
030300     MOVE 'N'               TO WKS-ASG-BORRADO(SX1)
030400     READ ASGMAE
030500         AT END SET WKS-ASGMAE-TERMINO TO TRUE
030600     END-READ
030700     IF WKS-ASGMAE-TERMINO
030800        GO TO 320-CARGA-ASIGNACIONES-E
030900     END-IF
031000     GO TO 320-CARGA-ASIGNACIONES-LOOP.
031100 320-CARGA-ASIGNACIONES-E. EXIT.
031200
031300*--->> SERIE 400 PROCESA LAS TRANSACCIONES DE ALTA Y BAJA
031400 400-PROCESA-TRANSACCIONES.
031500     READ TRNARB
031600         AT END SET WKS-TRNARB-TERMINO TO TRUE
031700     END-READ
031800     GO TO 400-PROCESA-TRANSACCIONES-E.
031900 400-PROCESA-TRANSACCIONES-LOOP.
032000     ADD 1 TO WKS-TXN-LEIDAS
032100     EVALUATE TRUE
032200        WHEN TRNA-ALTA-ARBITRO
032300             PERFORM 410-ALTA-ARBITRO THRU 410-ALTA-ARBITRO-E
032400        WHEN TRNA-BAJA-ARBITRO
032500             PERFORM 420-BAJA-ARBITRO THRU 420-BAJA-ARBITRO-E
032600        WHEN OTHER
032700             ADD 1 TO WKS-ALTAS-RECHAZADAS
032800     END-EVALUATE
032900     READ TRNARB
033000         AT END SET WKS-TRNARB-TERMINO TO TRUE
033100     END-READ
033200     IF WKS-TRNARB-TERMINO
033300        GO TO 400-PROCESA-TRANSACCIONES-E
033400     END-IF
033500     GO TO 400-PROCESA-TRANSACCIONES-LOOP.
033600 400-PROCESA-TRANSACCIONES-E. EXIT.
033700
033800*--->> SERIE 410 DA DE ALTA UN ARBITRO NUEVO
033900 410-ALTA-ARBITRO.
034000     MOVE ZERO TO WKS-CODIGO-RESPUESTA
034100     IF TRNA-PRIMER-NOMBRE = SPACES OR
034200        TRNA-APELLIDO      = SPACES OR
034300        TRNA-CORREO        = SPACES
034400        ADD 1 TO WKS-ALTAS-RECHAZADAS
034500     ELSE
034600        CALL 'LDA3101R' USING TRNA-PRIMER-NOMBRE,
034700           WKS-CODIGO-RESPUESTA, WKS-DESC-RESPUESTA
034800        IF WKS-CODIGO-RESPUESTA NOT = 0
034900           ADD 1 TO WKS-ALTAS-RECHAZADAS
035000        ELSE
035100           CALL 'LDA3101R' USING TRNA-APELLIDO,
035200              WKS-CODIGO-RESPUESTA, WKS-DESC-RESPUESTA
035300           IF WKS-CODIGO-RESPUESTA NOT = 0
035400              ADD 1 TO WKS-ALTAS-RECHAZADAS
035500           ELSE
035600              MOVE TRNA-CORREO TO WKS-CORREO-MINUSCULA
035700              INSPECT WKS-CORREO-MINUSCULA CONVERTING
035800                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035900                 TO "abcdefghijklmnopqrstuvwxyz"
036000              CALL 'LDA3102R' USING WKS-CORREO-MINUSCULA,
036100                 WKS-CODIGO-RESPUESTA, WKS-DESC-RESPUESTA
036200              IF WKS-CODIGO-RESPUESTA NOT = 0
036300                 ADD 1 TO WKS-ALTAS-RECHAZADAS
036400              ELSE
036500                 PERFORM 411-VERIFICA-CORREO-DUPLICADO
036600                    THRU 411-VERIFICA-CORREO-DUPLICADO-E
036700                 IF WKS-SI-DUPLICADO
036800                    ADD 1 TO WKS-ALTAS-RECHAZADAS
036900                 ELSE
037000                    PERFORM 413-VALIDA-CATEGORIA-ROL
037100                       THRU 413-VALIDA-CATEGORIA-ROL-E
037200                    IF WKS-SI-CATROL-INVALIDO
037300                       ADD 1 TO WKS-ALTAS-RECHAZADAS
037400                    ELSE
037500                       PERFORM 412-INSERTA-ARBITRO
037600                          THRU 412-INSERTA-ARBITRO-E
037700                       ADD 1 TO WKS-ALTAS-ACEPTADAS
037800                    END-IF
037900                 END-IF
038000              END-IF
038100           END-IF
038200        END-IF
038300     END-IF.
038400 410-ALTA-ARBITRO-E. EXIT.
038500
038600 411-VERIFICA-CORREO-DUPLICADO.
038700     MOVE 'N' TO WKS-SW-DUPLICADO
038800     SET AX2 TO 1
038900     PERFORM 411-COMPARA-CORREO THRU 411-COMPARA-CORREO-E
039000        VARYING AX2 FROM 1 BY 1
039100        UNTIL AX2 > WKS-CANT-ARBITROS OR WKS-SI-DUPLICADO.
039200 411-VERIFICA-CORREO-DUPLICADO-E. EXIT.
039300
039400 411-COMPARA-CORREO.
039500     IF NOT WKS-ARB-ESTA-BORRADO(AX2) AND
039600        WKS-ARB-CORREO(AX2) = WKS-CORREO-MINUSCULA
039700        SET WKS-SI-DUPLICADO TO TRUE
039800     END-IF.
039900 411-COMPARA-CORREO-E. EXIT.
040000
040100 412-INSERTA-ARBITRO.
040200     ADD 1 TO WKS-MAX-ARB-ID
040300     ADD 1 TO WKS-CANT-ARBITROS
040400     SET AX1 TO WKS-CANT-ARBITROS
040500     MOVE WKS-MAX-ARB-ID     TO WKS-ARB-ID(AX1)
040600     MOVE TRNA-PRIMER-NOMBRE TO WKS-ARB-PRIMER-NOM(AX1)
040700     MOVE TRNA-APELLIDO      TO WKS-ARB-APELLIDO(AX1)
040800     MOVE WKS-CORREO-MINUSCULA TO WKS-ARB-CORREO(AX1)
040900     MOVE TRNA-CATEGORIA     TO WKS-ARB-CATEGORIA(AX1)
041000     MOVE TRNA-ROL           TO WKS-ARB-ROL(AX1)
041100     MOVE 'N'                TO WKS-ARB-BORRADO(AX1).
041200 412-INSERTA-ARBITRO-E. EXIT.
041300
041400*--->> LA CATEGORIA DEBE SER 1 O 2 Y EL ROL DEBE SER 'R' O 'A',
041500*      SEGUN LOS 88-LEVELS DEL PROPIO LAYOUT DEL MAESTRO DE
041600*      ARBITROS (ARBM-CATEGORIA-VALIDA / ARBM-ROL-VALIDO).
041700 413-VALIDA-CATEGORIA-ROL.
041800     MOVE 'N' TO WKS-SW-CATROL-INVALIDO
041900     MOVE TRNA-CATEGORIA TO ARBM-CATEGORIA OF WKS-VALIDA-ARBITRO
042000     MOVE TRNA-ROL       TO ARBM-ROL       OF WKS-VALIDA-ARBITRO
042100     IF NOT ARBM-CATEGORIA-VALIDA OF WKS-VALIDA-ARBITRO
042200        OR NOT ARBM-ROL-VALIDO OF WKS-VALIDA-ARBITRO
042300        SET WKS-SI-CATROL-INVALIDO TO TRUE
042400     END-IF.
042500 413-VALIDA-CATEGORIA-ROL-E. EXIT.
042600
042700*--->> SERIE 420 DA DE BAJA UN ARBITRO Y SUS ASIGNACIONES
042800 420-BAJA-ARBITRO.
042900     MOVE 'N' TO WKS-SW-ENCONTRADO
043000     SET AX1 TO 1
043100     PERFORM 421-BUSCA-ARBITRO THRU 421-BUSCA-ARBITRO-E
043200        VARYING AX1 FROM 1 BY 1
043300        UNTIL AX1 > WKS-CANT-ARBITROS OR WKS-SI-ENCONTRADO
043400     IF NOT WKS-SI-ENCONTRADO
043500        ADD 1 TO WKS-BAJAS-RECHAZADAS
043600     ELSE
043700        MOVE 'S' TO WKS-ARB-BORRADO(AX1)
043800        SET SX1 TO 1
043900        PERFORM 422-BAJA-ASIGNACIONES THRU 422-BAJA-ASIGNACIONES-E
044000           VARYING SX1 FROM 1 BY 1
044100           UNTIL SX1 > WKS-CANT-ASIGNACIONES
044200        ADD 1 TO WKS-BAJAS-ACEPTADAS
044300     END-IF.
044400 420-BAJA-ARBITRO-E. EXIT.
044500
044600 421-BUSCA-ARBITRO.
044700     IF NOT WKS-ARB-ESTA-BORRADO(AX1) AND
044800        WKS-ARB-ID(AX1) = TRNA-ARBITRO-ID
044900        SET WKS-SI-ENCONTRADO TO TRUE
045000     END-IF.
045100 421-BUSCA-ARBITRO-E. EXIT.
045200
045300 422-BAJA-ASIGNACIONES.
045400     IF NOT WKS-ASG-ESTA-BORRADO(SX1) AND
045500        WKS-ASG-ARBITRO-ID(SX1) = TRNA-ARBITRO-ID
045600        MOVE 'S' TO WKS-ASG-BORRADO(SX1)
045700        ADD 1 TO WKS-ASIGN-CASCADA
045800     END-IF.
045900 422-BAJA-ASIGNACIONES-E. EXIT.
046000
046100*--->> SERIE 500 REGRABA EL MAESTRO NUEVO DE ARBITROS (SE
046200*      OMITEN LOS REGISTROS MARCADOS COMO BORRADOS)
046300 500-REGRABA-ARBITROS.
046400     SET AX1 TO 1
046500     PERFORM 510-ESCRIBE-ARBITRO THRU 510-ESCRIBE-ARBITRO-E
046600        VARYING AX1 FROM 1 BY 1 UNTIL AX1 > WKS-CANT-ARBITROS.
046700 500-REGRABA-ARBITROS-E. EXIT.
046800
046900 510-ESCRIBE-ARBITRO.
047000     IF NOT WKS-ARB-ESTA-BORRADO(AX1)
047100        MOVE WKS-ARB-RENGLON-TXT(AX1) TO ARBS-LINEA
047200        WRITE ARBS-REGISTRO
047300     END-IF.
047400 510-ESCRIBE-ARBITRO-E. EXIT.
047500
047600*--->> SERIE 510 REGRABA EL MAESTRO NUEVO DE ASIGNACIONES
047700 510-REGRABA-ASIGNACIONES.
047800     SET SX1 TO 1
047900     PERFORM 520-ESCRIBE-ASIGNACION THRU 520-ESCRIBE-ASIGNACION-E
048000        VARYING SX1 FROM 1 BY 1
048100        UNTIL SX1 > WKS-CANT-ASIGNACIONES.
048200 510-REGRABA-ASIGNACIONES-E. EXIT.
048300
048400 520-ESCRIBE-ASIGNACION.
048500     IF NOT WKS-ASG-ESTA-BORRADO(SX1)
048600        MOVE WKS-ASG-RENGLON-TXT(SX1) TO ASGS-LINEA
048700        WRITE ASGS-REGISTRO
048800     END-IF.
048900 520-ESCRIBE-ASIGNACION-E. EXIT.
049000
049100*--->> SERIE 600 IMPRIME LAS ESTADISTICAS DEL PROCESO
049200 600-ESTADISTICAS.
049300     DISPLAY "================================================="
049400     DISPLAY "*        LDA31001 - ESTADISTICAS DE ARBITROS   *"
049500     DISPLAY "================================================="
049600     DISPLAY "==> TRANSACCIONES LEIDAS      : " WKS-TXN-LEIDAS
049700     DISPLAY "==> ALTAS ACEPTADAS           : " WKS-ALTAS-ACEPTADAS
049800     DISPLAY "==> ALTAS RECHAZADAS          : " WKS-ALTAS-RECHAZADAS
049900     DISPLAY "==> BAJAS ACEPTADAS           : " WKS-BAJAS-ACEPTADAS
050000     DISPLAY "==> BAJAS RECHAZADAS          : " WKS-BAJAS-RECHAZADAS
050100     DISPLAY "==> ASIGNACIONES EN CASCADA   : " WKS-ASIGN-CASCADA
050200     DISPLAY "=================================================".
050300 600-ESTADISTICAS-E. EXIT.
050400
050500*--->> SERIE 650 VUELCA LOS CONTADORES EN MODO DEPURACION
050600*      (ACTIVADA POR EL UPSI-0 / PARM DE PRUEBAS - RQ 1996-07)
050700 650-VOLCADO-DEPURACION.
050800     DISPLAY "---- VOLCADO DE DEPURACION LDA31001 ----"
050900     PERFORM 660-MUESTRA-CONTADOR THRU 660-MUESTRA-CONTADOR-E
051000        VARYING CTX FROM 1 BY 1 UNTIL CTX > 6
051100     DISPLAY "---- FIN VOLCADO DE DEPURACION ---------".
051200 650-VOLCADO-DEPURACION-E. EXIT.
051300
051400 660-MUESTRA-CONTADOR.
051500     DISPLAY "   CONTADOR(" CTX ") = " WKS-CONTADOR-EDIT(CTX).
051600 660-MUESTRA-CONTADOR-E. EXIT.
051700
051800 700-CIERRA-ARCHIVOS.
051900     CLOSE ARBMAE
052000     CLOSE TRNARB
052100     CLOSE ASGMAE
052200     CLOSE ARBSAL
052300     CLOSE ASGSAL.
052400 700-CIERRA-ARCHIVOS-E. EXIT.
