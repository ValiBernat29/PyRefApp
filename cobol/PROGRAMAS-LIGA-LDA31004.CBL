000100******************************************************************
000200* FECHA       : 22/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : LIGA DEPORTIVA - ARBITROS                        *
000500* PROGRAMA    : LDA31004                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA LOS CUATRO MAESTROS (ARBITROS, LIGAS,      *
000800*             : EQUIPOS Y PARTIDOS) Y EL MAESTRO VIGENTE DE      *
000900*             : ASIGNACIONES, PROCESA LAS SOLICITUDES DE         *
001000*             : ASIGNACION DE TERNA ARBITRAL, GRABA EL MAESTRO   *
001100*             : NUEVO DE ASIGNACIONES Y EMITE EL REPORTE DE      *
001200*             : ASIGNACIONES CON TOTALES DE CONTROL Y EL TABLERO *
001300*             : RESUMEN DE PROXIMOS PARTIDOS.                    *
001400* ARCHIVOS    : ARBMAE (MAESTRO DE ARBITROS)                     *
001500*             : LIGMAE (MAESTRO DE LIGAS)                        *
001600*             : EQPMAE (MAESTRO DE EQUIPOS)                      *
001700*             : PARMAE (MAESTRO DE PARTIDOS)                     *
001800*             : ASGMAE (MAESTRO VIGENTE DE ASIGNACIONES)         *
001900*             : SOLARB (SOLICITUDES DE ASIGNACION - TRANSACCION) *
002000*             : PARCTL (TARJETA DE PARAMETRO - FECHA DE PROCESO) *
002100*             : ASGSAL (MAESTRO NUEVO DE ASIGNACIONES)           *
002200*             : REPASG (REPORTE DE ASIGNACIONES, 132 COLUMNAS)   *
002300* PROGRAMA(S) : DEBD1R00 (FILE STATUS EXTENDIDO)                 *
002400******************************************************************
002500*---------------------- REGISTRO DE CAMBIOS ---------------------*
002600* FECHA     PROGRAMADOR     TICKET    DESCRIPCION                *
002700* 22/06/1989 E.RAMIREZ      LDA-0006  VERSION ORIGINAL - MOTOR DE *
002800*                                     ASIGNACION DE TERNAS.       *
002900* 14/02/1992 E.RAMIREZ      LDA-0013  AGREGA REGLA DE NO-CHOQUE   *
003000*                                     DE FECHA (UN ARBITRO NO     *
003100*                                     PUEDE TENER DOS PARTIDOS EL *
003200*                                     MISMO DIA).                 *
003300* 18/08/1995 R.CASTILLO     LDA-0025  AGREGA REGLA DE UNA SOLA    *
003400*                                     TERNA POR PARTIDO.          *
003500* 12/12/1998 P.SOTO        LDA-0044  REVISION Y2K - LA COMPARACION*
003600*                                     DE FECHAS ES DE CADENAS DE  *
003700*                                     CARACTERES AAAA-MM-DD, NO   *
003800*                                     SE REQUIEREN CAMBIOS.       *
003900* 20/09/2001 P.SOTO        LDA-0051  AGREGA SECCION DE TABLERO    *
004000*                                     RESUMEN Y PROXIMOS          *
004100*                                     PARTIDOS AL REPORTE.        *
004200* 11/03/2006 P.SOTO        LDA-0062  LA FECHA DE PROCESO SE LEE   *
004300*                                     DE TARJETA DE PARAMETRO     *
004400*                                     (PARCTL) EN LUGAR DE FIJA.  *
004500* 09/09/2008 P.SOTO        LDA-0071  AGREGA SECCION DE ARBITROS   *
004600*                                     DISPONIBLES AL REPORTE: PARA*
004700*                                     LA FECHA DE PROCESO, LISTA  *
004800*                                     LOS REFEREES Y ASISTENTES   *
004900*                                     SIN ASIGNACION ESE DIA.     *
005000* 14/11/2008 P.SOTO        LDA-0074  EL RECHAZO POR CHOQUE DE     *
005100*                                     FECHA (REGLA 6) AHORA CITA  *
005200*                                     EL ARBITRO Y LA FECHA EN    *
005300*                                     EL MENSAJE, NO SOLO EL      *
005400*                                     TEXTO GENERICO.             *
005500* 03/12/2008 P.SOTO        LDA-0075  LA CARGA DE MAESTROS AHORA   *
005600*                                     VALIDA LAS INVARIANTES DE   *
005700*                                     ENTIDAD (CATEGORIA/ROL DE   *
005800*                                     ARBITRO, CANTIDAD DE EQUI-  *
005900*                                     POS DE LIGA, EQUIPO1 DIS-   *
006000*                                     TINTO DE EQUIPO2 DE CADA    *
006100*                                     PARTIDO) Y RECHAZA CON      *
006200*                                     MENSAJE AL REPORTE LO QUE   *
006300*                                     NO CUMPLE, EN VEZ DE        *
006400*                                     CARGARLO SIN REVISAR.       *
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    LDA31004.
006800 AUTHOR.        ERICK RAMIREZ.
006900 INSTALLATION.  LIGA DEPORTIVA - DEPARTAMENTO DE SISTEMAS.
007000 DATE-WRITTEN.  22/06/1989.
007100 DATE-COMPILED.
007200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 IS WKS-SWITCH-DEPURACION.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ARBMAE  ASSIGN TO ARBMAE
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-ARBMAE
008300                             FSE-ARBMAE.
008400     SELECT LIGMAE  ASSIGN TO LIGMAE
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-LIGMAE
008700                             FSE-LIGMAE.
008800     SELECT EQPMAE  ASSIGN TO EQPMAE
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS   IS FS-EQPMAE
009100                             FSE-EQPMAE.
009200     SELECT PARMAE  ASSIGN TO PARMAE
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS   IS FS-PARMAE
009500                             FSE-PARMAE.
009600     SELECT ASGMAE  ASSIGN TO ASGMAE
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS   IS FS-ASGMAE
009900                             FSE-ASGMAE.
010000     SELECT SOLARB  ASSIGN TO SOLARB
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS   IS FS-SOLARB
010300                             FSE-SOLARB.
010400     SELECT PARCTL  ASSIGN TO PARCTL
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS   IS FS-PARCTL
010700                             FSE-PARCTL.
010800     SELECT ASGSAL  ASSIGN TO ASGSAL
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS   IS FS-ASGSAL
011100                             FSE-ASGSAL.
011200     SELECT REPASG  ASSIGN TO REPASG
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            FILE STATUS   IS FS-REPASG
011500                             FSE-REPASG.
011600 DATA DIVISION.
011700 FILE SECTION.
011800 FD  ARBMAE.
011900     COPY ARBMAE.
012000 FD  LIGMAE.
012100     COPY LIGMAE.
012200 FD  EQPMAE.
012300     COPY EQPMAE.
012400 FD  PARMAE.
012500     COPY PARMAE.
012600 FD  ASGMAE.
012700     COPY ASGMAE.
012800 FD  SOLARB.
012900     COPY SOLARB.
013000 FD  PARCTL.
013100 01  PARC-REGISTRO.
013200     02  PARC-FECHA-PROCESO        PIC X(10).
013300     02  FILLER                     PIC X(70).
013400 FD  ASGSAL.
013500 01  ASGS-REGISTRO.
013600     02  ASGS-LINEA               PIC X(020).
013700 FD  REPASG.
013800 01  REPA-REGISTRO.
013900     02  REPA-LINEA               PIC X(132).
014000 WORKING-STORAGE SECTION.
014100*------------------->   VARIABLES DE FILE STATUS NORMAL
014200 01  FS-ARBMAE                    PIC 9(02) VALUE ZEROS.
014300 01  FS-LIGMAE                    PIC 9(02) VALUE ZEROS.
014400 01  FS-EQPMAE                    PIC 9(02) VALUE ZEROS.
014500 01  FS-PARMAE                    PIC 9(02) VALUE ZEROS.
014600 01  FS-ASGMAE                    PIC 9(02) VALUE ZEROS.
014700 01  FS-SOLARB                    PIC 9(02) VALUE ZEROS.
014800 01  FS-PARCTL                    PIC 9(02) VALUE ZEROS.
014900 01  FS-ASGSAL                    PIC 9(02) VALUE ZEROS.
015000 01  FS-REPASG                    PIC 9(02) VALUE ZEROS.
015100*------------------->   VARIABLES DE FILE STATUS EXTENDIDO
015200 01  FSE-ARBMAE.
015300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
015400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
015500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
015600 01  FSE-LIGMAE.
015700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
015800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
015900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
016000 01  FSE-EQPMAE.
016100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
016200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
016300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
016400 01  FSE-PARMAE.
016500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
016600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
016700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
016800 01  FSE-ASGMAE.
016900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
017000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
017100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
017200 01  FSE-SOLARB.
017300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
017400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
017500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
017600 01  FSE-PARCTL.
017700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
017800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
017900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018000 01  FSE-ASGSAL.
018100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018400 01  FSE-REPASG.
018500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018800*Variables de rutina de control de file status extendido
018900 01  PROGRAMA                     PIC X(08) VALUE "LDA31004".
019000 01  ARCHIVO                      PIC X(08) VALUE SPACES.
019100 01  ACCION                       PIC X(10) VALUE SPACES.
019200 01  LLAVE                        PIC X(32) VALUE SPACES.
019300*CONTROLADORES DE LECTURA
019400 01  WKS-SW-FIN-ARBMAE             PIC X(01) VALUE 'N'.
019500     88  WKS-ARBMAE-TERMINO                  VALUE 'S'.
019600 01  WKS-SW-FIN-LIGMAE             PIC X(01) VALUE 'N'.
019700     88  WKS-LIGMAE-TERMINO                  VALUE 'S'.
019800 01  WKS-SW-FIN-EQPMAE             PIC X(01) VALUE 'N'.
019900     88  WKS-EQPMAE-TERMINO                  VALUE 'S'.
020000 01  WKS-SW-FIN-PARMAE             PIC X(01) VALUE 'N'.
020100     88  WKS-PARMAE-TERMINO                  VALUE 'S'.
020200 01  WKS-SW-FIN-ASGMAE             PIC X(01) VALUE 'N'.
020300     88  WKS-ASGMAE-TERMINO                  VALUE 'S'.
020400 01  WKS-SW-FIN-SOLARB             PIC X(01) VALUE 'N'.
020500     88  WKS-SOLARB-TERMINO                  VALUE 'S'.
020600*------------------->   FECHA DE PROCESO (TARJETA DE PARAMETRO)
020700 01  WKS-FECHA-PROCESO             PIC X(10) VALUE SPACES.
020800*------------------->   TABLA DE ARBITROS EN MEMORIA
020900 01  WKS-TABLA-ARBITROS.
021000     02  WKS-ARB-ENTRADA OCCURS 500 TIMES INDEXED BY AX1 AX2.
021100         03  WKS-ARB-ID            PIC 9(05).
021200         03  WKS-ARB-PRIMER-NOM     PIC X(30).
021300         03  WKS-ARB-APELLIDO       PIC X(30).
021400         03  WKS-ARB-CORREO         PIC X(50).
021500         03  WKS-ARB-CATEGORIA      PIC 9(01).
021600         03  WKS-ARB-ROL            PIC X(01).
021700 01  WKS-CANT-ARBITROS            PIC 9(03) COMP VALUE ZERO.
021800*------------------->   ARBITROS RECHAZADOS AL CARGAR EL MAESTRO,
021900*                       CATEGORIA O ROL FUERA DE DOMINIO (LDA-0075)
022000 01  WKS-ARB-RECHAZADOS            PIC 9(03) COMP VALUE ZERO.
022100*------------------->   TABLA DE LIGAS EN MEMORIA
022200 01  WKS-TABLA-LIGAS.
022300     02  WKS-LIG-ENTRADA OCCURS 200 TIMES INDEXED BY LX1 LX2.
022400         03  WKS-LIG-ID             PIC 9(05).
022500         03  WKS-LIG-NOMBRE          PIC X(40).
022600         03  WKS-LIG-CANT-EQUIPOS    PIC 9(01).
022700 01  WKS-CANT-LIGAS                PIC 9(03) COMP VALUE ZERO.
022800*------------------->   LIGAS RECHAZADAS AL CARGAR EL MAESTRO,
022900*                       CANTIDAD DE EQUIPOS FUERA DE RANGO (4-6)
023000*                       (LDA-0075)
023100 01  WKS-LIG-RECHAZADAS            PIC 9(03) COMP VALUE ZERO.
023200*------------------->   TABLA DE EQUIPOS EN MEMORIA
023300 01  WKS-TABLA-EQUIPOS.
023400     02  WKS-EQP-ENTRADA OCCURS 1200 TIMES INDEXED BY EX1 EX2.
023500         03  WKS-EQP-ID              PIC 9(05).
023600         03  WKS-EQP-NOMBRE           PIC X(40).
023700         03  WKS-EQP-LIGA-ID          PIC 9(05).
023800 01  WKS-CANT-EQUIPOS               PIC 9(04) COMP VALUE ZERO.
023900*------------------->   TABLA DE PARTIDOS EN MEMORIA
024000 01  WKS-TABLA-PARTIDOS.
024100     02  WKS-PAR-ENTRADA OCCURS 2000 TIMES INDEXED BY PX1 PX2.
024200         03  WKS-PAR-ID              PIC 9(05).
024300         03  WKS-PAR-EQUIPO1-ID       PIC 9(05).
024400         03  WKS-PAR-EQUIPO2-ID       PIC 9(05).
024500         03  WKS-PAR-FECHA            PIC X(10).
024600         03  WKS-PAR-LIGA-ID          PIC 9(05).
024700 01  WKS-CANT-PARTIDOS              PIC 9(04) COMP VALUE ZERO.
024800*------------------->   PARTIDOS RECHAZADOS AL CARGAR EL MAESTRO,
024900*                       EQUIPO1-ID IGUAL A EQUIPO2-ID (LDA-0075)
025000 01  WKS-PAR-RECHAZADOS             PIC 9(04) COMP VALUE ZERO.
025100*------------------->   TABLA DE ASIGNACIONES EN MEMORIA (LAS YA
025200*                       EXISTENTES MAS LAS QUE SE GRABEN EN ESTA
025300*                       CORRIDA)
025400 01  WKS-TABLA-ASIGNACIONES.
025500     02  WKS-ASG-ENTRADA OCCURS 6000 TIMES INDEXED BY SX1 SX2.
025600         03  WKS-ASG-ID             PIC 9(05).
025700         03  WKS-ASG-PARTIDO-ID      PIC 9(05).
025800         03  WKS-ASG-ARBITRO-ID      PIC 9(05).
025900         03  WKS-ASG-ROL             PIC X(01).
026000 01  WKS-CANT-ASIGNACIONES         PIC 9(04) COMP VALUE ZERO.
026100 01  WKS-MAX-ASG-ID                 PIC 9(05) COMP VALUE ZERO.
026200*------------------->   1A. REDEFINES: MISMA TABLA DE ASIGNACIONES
026300*                       VISTA COMO UN SOLO RENGLON POR ASIGNACION
026400*                       PARA GRABAR EL MAESTRO NUEVO
026500 01  WKS-TABLA-ASIGNACIONES-R REDEFINES WKS-TABLA-ASIGNACIONES.
026600     02  WKS-ASG-RENGLON OCCURS 6000 TIMES.
026700         03  WKS-ASG-RENGLON-TXT    PIC X(016).
026800         03  FILLER                  PIC X(04).
026900*------------------->   TERNA PROPUESTA EN LA SOLICITUD DE TURNO
027000 01  WKS-TERNA-PROPUESTA.
027100     02  WKS-TERNA-ENTRADA OCCURS 3 TIMES INDEXED BY OX1 OX2.
027200         03  WKS-TERNA-ID            PIC 9(05).
027300         03  WKS-TERNA-ROL-REQ       PIC X(01).
027400         03  WKS-TERNA-ROL-REAL      PIC X(01).
027500         03  WKS-TERNA-ENCONTRADO    PIC X(01) VALUE 'N'.
027600             88  WKS-TERNA-SI-ENCONTRADO       VALUE 'S'.
027700*------------------->   PARTIDO DE LA SOLICITUD EN PROCESO
027800 01  WKS-PARTIDO-ENCONTRADO        PIC X(01) VALUE 'N'.
027900     88  WKS-SI-PARTIDO-ENCONTRADO           VALUE 'S'.
028000 01  WKS-PARTIDO-FECHA              PIC X(10) VALUE SPACES.
028100 01  WKS-PX-PARTIDO                 PIC 9(04) COMP VALUE ZERO.
028200*------------------->   AREAS DE TRABAJO DE LA VALIDACION
028300 01  WKS-CODIGO-RECHAZO             PIC 9(02) VALUE ZERO.
028400 01  WKS-DESC-RECHAZO               PIC X(70) VALUE SPACES.
028500 01  WKS-SW-YA-RECHAZADA            PIC X(01) VALUE 'N'.
028600     88  WKS-YA-RECHAZADA                     VALUE 'S'.
028700 01  WKS-SW-ENCONTRADO             PIC X(01) VALUE 'N'.
028800     88  WKS-SI-ENCONTRADO                    VALUE 'S'.
028900 01  WKS-FECHA-COMPARA              PIC X(10) VALUE SPACES.
029000*------------------->   ARBITRO CON EL QUE CHOCA LA SOLICITUD,     *
029100*                       CAPTURADO EN LA REGLA 6 PARA EL MENSAJE    *
029200*                       DE RECHAZO (AGREGADO LDA-0074)
029300 01  WKS-ARBITRO-CHOQUE             PIC 9(05) VALUE ZERO.
029400*------------------->   2A Y 3A REDEFINES: LINEA DE REPORTE DE
029500*                       132 COLUMNAS, PARTIDA SEGUN EL TIPO DE
029600*                       RENGLON QUE SE ESTE ARMANDO
029700 01  WKS-LINEA-REPORTE              PIC X(132) VALUE SPACES.
029800 01  WKS-LINEA-DETALLE REDEFINES WKS-LINEA-REPORTE.
029900     02  LD-ETIQUETA                PIC X(10).
030000     02  LD-PARTIDO-ID               PIC 9(05).
030100     02  FILLER                      PIC X(02).
030200     02  LD-ARBITRO-ID                PIC 9(05).
030300     02  FILLER                      PIC X(02).
030400     02  LD-ASIST1-ID                 PIC 9(05).
030500     02  FILLER                      PIC X(02).
030600     02  LD-ASIST2-ID                 PIC 9(05).
030700     02  FILLER                      PIC X(02).
030800     02  LD-RESULTADO                PIC X(90).
030900 01  WKS-LINEA-PROXIMOS REDEFINES WKS-LINEA-REPORTE.
031000     02  LP-PARTIDO-ID               PIC 9(05).
031100     02  FILLER                      PIC X(02).
031200     02  LP-FECHA                    PIC X(10).
031300     02  FILLER                      PIC X(02).
031400     02  LP-EQUIPO1                  PIC X(40).
031500     02  FILLER                      PIC X(03).
031600     02  LP-EQUIPO2                  PIC X(40).
031700     02  FILLER                      PIC X(02).
031800     02  LP-LIGA                     PIC X(20).
031900     02  FILLER                      PIC X(02).
032000     02  LP-TERNA                    PIC X(04).
032100*------------------->   TABLA DE PROXIMOS PARTIDOS SELECCIONADOS
032200 01  WKS-TABLA-PROXIMOS.
032300     02  WKS-PROX-ENTRADA OCCURS 5 TIMES INDEXED BY QX1 QX2.
032400         03  WKS-PROX-PX             PIC 9(04) COMP.
032500 01  WKS-CANT-PROXIMOS             PIC 9(01) COMP VALUE ZERO.
032600 01  WKS-SW-PARTIDO-USADO           PIC X(01) VALUE 'N'.
032700     88  WKS-PARTIDO-YA-USADO                 VALUE 'S'.
032800 01  WKS-MEJOR-FECHA                PIC X(10) VALUE SPACES.
032900 01  WKS-MEJOR-PX                   PIC 9(04) COMP VALUE ZERO.
033000 01  WKS-SW-MEJOR-ENCONTRADO        PIC X(01) VALUE 'N'.
033100     88  WKS-SI-MEJOR-ENCONTRADO              VALUE 'S'.
033200*------------------->   AREAS DE LA CONSULTA DE DISPONIBILIDAD
033300*                       (RQ 2004-09 - REPORTE DE ARBITROS LIBRES)
033400 01  WKS-FECHA-CONSULTA-DISP        PIC X(10) VALUE SPACES.
033500 01  WKS-SW-TIENE-ASIGNACION        PIC X(01) VALUE 'N'.
033600     88  WKS-SI-TIENE-ASIGNACION              VALUE 'S'.
033700 01  WKS-CANT-DISPONIBLES-R         PIC 9(03) COMP VALUE ZERO.
033800 01  WKS-CANT-DISPONIBLES-A         PIC 9(03) COMP VALUE ZERO.
033900*------------------->   CONTADORES DE CONTROL DEL PROCESO
034000 01  WKS-CONTADORES-PROCESO.
034100     02  WKS-TXN-LEIDAS             PIC 9(05) COMP VALUE ZERO.
034200     02  WKS-TXN-ACEPTADAS          PIC 9(05) COMP VALUE ZERO.
034300     02  WKS-TXN-RECHAZADAS         PIC 9(05) COMP VALUE ZERO.
034400     02  WKS-ASIGN-GRABADAS         PIC 9(05) COMP VALUE ZERO.
034500*------------------->   4A REDEFINES: LOS MISMOS CONTADORES EN
034600*                       UNA TABLA PARA EL VOLCADO DE DEPURACION
034700 01  WKS-CONTADORES-PROCESO-R REDEFINES WKS-CONTADORES-PROCESO.
034800     02  WKS-CONTADOR-EDIT OCCURS 4 TIMES INDEXED BY CTX
034900                                   PIC 9(05) COMP.
035000 01  WKS-EDICION-05                 PIC ZZZZ9.
035100 01  WKS-SWITCH-DEPURACION          PIC 9(01) VALUE ZERO.
035200 PROCEDURE DIVISION.
035300 100-PRINCIPAL.
035400     PERFORM 200-ABRE-ARCHIVOS THRU 200-ABRE-ARCHIVOS-E
035500     PERFORM 210-LEE-PARAMETRO THRU 210-LEE-PARAMETRO-E
035600     PERFORM 350-ESCRIBE-ENCABEZADO THRU 350-ESCRIBE-ENCABEZADO-E
035700     PERFORM 300-CARGA-ARBITROS THRU 300-CARGA-ARBITROS-E
035800     PERFORM 310-CARGA-LIGAS THRU 310-CARGA-LIGAS-E
035900     PERFORM 320-CARGA-EQUIPOS THRU 320-CARGA-EQUIPOS-E
036000     PERFORM 330-CARGA-PARTIDOS THRU 330-CARGA-PARTIDOS-E
036100     PERFORM 340-CARGA-ASIGNACIONES THRU 340-CARGA-ASIGNACIONES-E
036200     PERFORM 400-PROCESA-SOLICITUDES THRU 400-PROCESA-SOLICITUDES-E
036300     PERFORM 500-REGRABA-ASIGNACIONES THRU 500-REGRABA-ASIGNACIONES-E
036400     PERFORM 600-ESCRIBE-TOTALES THRU 600-ESCRIBE-TOTALES-E
036500     PERFORM 610-ESCRIBE-DASHBOARD THRU 610-ESCRIBE-DASHBOARD-E
036600     PERFORM 620-CALCULA-PROXIMOS THRU 620-CALCULA-PROXIMOS-E
036700     PERFORM 630-ESCRIBE-PROXIMOS THRU 630-ESCRIBE-PROXIMOS-E
036800     PERFORM 640-ESCRIBE-DISPONIBLES THRU 640-ESCRIBE-DISPONIBLES-E
036900     IF WKS-SWITCH-DEPURACION = 1
037000        PERFORM 700-VOLCADO-DEPURACION THRU 700-VOLCADO-DEPURACION-E
037100     END-IF
037200     PERFORM 800-CIERRA-ARCHIVOS THRU 800-CIERRA-ARCHIVOS-E
037300     STOP RUN.
037400 100-PRINCIPAL-E. EXIT.
037500
037600*--->> SERIE 200 ABRE LOS ARCHIVOS Y VERIFICA SUS FILE STATUS
037700 200-ABRE-ARCHIVOS.
037800     OPEN INPUT  ARBMAE
037900     OPEN INPUT  LIGMAE
038000     OPEN INPUT  EQPMAE
038100     OPEN INPUT  PARMAE
038200     OPEN INPUT  ASGMAE
038300     OPEN INPUT  SOLARB
038400     OPEN INPUT  PARCTL
038500     OPEN OUTPUT ASGSAL
038600     OPEN OUTPUT REPASG
038700     IF FS-ARBMAE NOT = 0
038800        MOVE 'OPEN' TO ACCION  MOVE 'ARBMAE' TO ARCHIVO
038900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039000           FS-ARBMAE, FSE-ARBMAE
039100        MOVE 91 TO RETURN-CODE
039200        STOP RUN
039300     END-IF
039400     IF FS-LIGMAE NOT = 0
039500        MOVE 'OPEN' TO ACCION  MOVE 'LIGMAE' TO ARCHIVO
039600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039700           FS-LIGMAE, FSE-LIGMAE
039800        MOVE 91 TO RETURN-CODE
039900        STOP RUN
040000     END-IF
040100     IF FS-EQPMAE NOT = 0
040200        MOVE 'OPEN' TO ACCION  MOVE 'EQPMAE' TO ARCHIVO
040300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040400           FS-EQPMAE, FSE-EQPMAE
040500        MOVE 91 TO RETURN-CODE
040600        STOP RUN
040700     END-IF
040800     IF FS-PARMAE NOT = 0
040900        MOVE 'OPEN' TO ACCION  MOVE 'PARMAE' TO ARCHIVO
041000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041100           FS-PARMAE, FSE-PARMAE
041200        MOVE 91 TO RETURN-CODE
041300        STOP RUN
041400     END-IF
041500     IF FS-ASGMAE NOT = 0
041600        MOVE 'OPEN' TO ACCION  MOVE 'ASGMAE' TO ARCHIVO
041700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041800           FS-ASGMAE, FSE-ASGMAE
041900        MOVE 91 TO RETURN-CODE
042000        STOP RUN
042100     END-IF
042200     IF FS-SOLARB NOT = 0
042300        MOVE 'OPEN' TO ACCION  MOVE 'SOLARB' TO ARCHIVO
042400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042500           FS-SOLARB, FSE-SOLARB
042600        MOVE 91 TO RETURN-CODE
042700        STOP RUN
042800     END-IF
042900     IF FS-PARCTL NOT = 0
043000        MOVE 'OPEN' TO ACCION  MOVE 'PARCTL' TO ARCHIVO
043100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043200           FS-PARCTL, FSE-PARCTL
043300        MOVE 91 TO RETURN-CODE
043400        STOP RUN
043500     END-IF
043600     IF FS-ASGSAL NOT = 0
043700        MOVE 'OPEN' TO ACCION  MOVE 'ASGSAL' TO ARCHIVO
043800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043900           FS-ASGSAL, FSE-ASGSAL
044000        MOVE 91 TO RETURN-CODE
044100        STOP RUN
044200     END-IF
044300     IF FS-REPASG NOT = 0
044400        MOVE 'OPEN' TO ACCION  MOVE 'REPASG' TO ARCHIVO
044500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044600           FS-REPASG, FSE-REPASG
044700        MOVE 91 TO RETURN-CODE
044800        STOP RUN
044900     END-IF.
045000 200-ABRE-ARCHIVOS-E. EXIT.
045100
045200 210-LEE-PARAMETRO.
045300     READ PARCTL
045400         AT END MOVE SPACES TO WKS-FECHA-PROCESO
045500     END-READ
045600     IF FS-PARCTL = 0
045700        MOVE PARC-FECHA-PROCESO TO WKS-FECHA-PROCESO
045800     END-IF.
045900 210-LEE-PARAMETRO-E. EXIT.
046000
046100*--->> SERIES 300 A 340 CARGAN LOS MAESTROS EN TABLAS DE MEMORIA
046200 300-CARGA-ARBITROS.
046300     MOVE ZERO TO WKS-CANT-ARBITROS
046400     MOVE ZERO TO WKS-ARB-RECHAZADOS
046500     READ ARBMAE
046600         AT END SET WKS-ARBMAE-TERMINO TO TRUE
046700     END-READ
046800     IF WKS-ARBMAE-TERMINO
046900        GO TO 300-CARGA-ARBITROS-E
047000     END-IF.
047100 300-CARGA-ARBITROS-LOOP.
047200*--->> INVARIANTE DE ENTIDAD: CATEGORIA 1-2, ROL R/A (VER LAS
047300*      88-LEVELS DE ARBMAE.CPY); EL QUE NO CUMPLE NO ENTRA A LA
047400*      TABLA EN MEMORIA Y SE RECHAZA CON MENSAJE (LDA-0075)
047500     IF ARBM-CATEGORIA-VALIDA AND ARBM-ROL-VALIDO
047600        ADD 1 TO WKS-CANT-ARBITROS
047700        SET AX1 TO WKS-CANT-ARBITROS
047800        MOVE ARBM-ID            TO WKS-ARB-ID(AX1)
047900        MOVE ARBM-PRIMER-NOMBRE TO WKS-ARB-PRIMER-NOM(AX1)
048000        MOVE ARBM-APELLIDO      TO WKS-ARB-APELLIDO(AX1)
048100        MOVE ARBM-CORREO        TO WKS-ARB-CORREO(AX1)
048200        MOVE ARBM-CATEGORIA     TO WKS-ARB-CATEGORIA(AX1)
048300        MOVE ARBM-ROL           TO WKS-ARB-ROL(AX1)
048400     ELSE
048500        ADD 1 TO WKS-ARB-RECHAZADOS
048600        PERFORM 301-RECHAZA-ARBITRO THRU 301-RECHAZA-ARBITRO-E
048700     END-IF
048800     READ ARBMAE
048900         AT END SET WKS-ARBMAE-TERMINO TO TRUE
049000     END-READ
049100     IF WKS-ARBMAE-TERMINO
049200        GO TO 300-CARGA-ARBITROS-E
049300     END-IF
049400     GO TO 300-CARGA-ARBITROS-LOOP.
049500 300-CARGA-ARBITROS-E. EXIT.
049600*--->> ESCRIBE EL DETALLE DE UN ARBITRO RECHAZADO AL CARGAR
049700 301-RECHAZA-ARBITRO.
049800     MOVE SPACES TO WKS-LINEA-REPORTE
049900     STRING "REJECTED: Referee " DELIMITED BY SIZE
050000            ARBM-ID              DELIMITED BY SIZE
050100            " fails the category/role invariant"
050200                                 DELIMITED BY SIZE
050300            INTO WKS-LINEA-REPORTE
050400     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
050500 301-RECHAZA-ARBITRO-E. EXIT.
050600
050700 310-CARGA-LIGAS.
050800     MOVE ZERO TO WKS-CANT-LIGAS
050900     MOVE ZERO TO WKS-LIG-RECHAZADAS
051000     READ LIGMAE
051100         AT END SET WKS-LIGMAE-TERMINO TO TRUE
051200     END-READ
051300     IF WKS-LIGMAE-TERMINO
051400        GO TO 310-CARGA-LIGAS-E
051500     END-IF.
051600 310-CARGA-LIGAS-LOOP.
051700*--->> INVARIANTE DE ENTIDAD: CANTIDAD DE EQUIPOS ENTRE 4 Y 6
051800*      (88-LEVEL LIGM-CANT-EQUIPOS-VALIDA DE LIGMAE.CPY); SE
051900*      RECHAZA CON MENSAJE SI NO CUMPLE (LDA-0075)
052000     IF LIGM-CANT-EQUIPOS-VALIDA
052100        ADD 1 TO WKS-CANT-LIGAS
052200        SET LX1 TO WKS-CANT-LIGAS
052300        MOVE LIGM-ID           TO WKS-LIG-ID(LX1)
052400        MOVE LIGM-NOMBRE        TO WKS-LIG-NOMBRE(LX1)
052500        MOVE LIGM-CANT-EQUIPOS  TO WKS-LIG-CANT-EQUIPOS(LX1)
052600     ELSE
052700        ADD 1 TO WKS-LIG-RECHAZADAS
052800        PERFORM 311-RECHAZA-LIGA THRU 311-RECHAZA-LIGA-E
052900     END-IF
053000     READ LIGMAE
053100         AT END SET WKS-LIGMAE-TERMINO TO TRUE
053200     END-READ
053300     IF WKS-LIGMAE-TERMINO
053400        GO TO 310-CARGA-LIGAS-E
053500     END-IF
053600     GO TO 310-CARGA-LIGAS-LOOP.
053700 310-CARGA-LIGAS-E. EXIT.
053800*--->> ESCRIBE EL DETALLE DE UNA LIGA RECHAZADA AL CARGAR
053900 311-RECHAZA-LIGA.
054000     MOVE SPACES TO WKS-LINEA-REPORTE
054100     STRING "REJECTED: League " DELIMITED BY SIZE
054200            LIGM-ID             DELIMITED BY SIZE
054300            " fails the team-count invariant"
054400                                DELIMITED BY SIZE
054500            INTO WKS-LINEA-REPORTE
054600     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
054700 311-RECHAZA-LIGA-E. EXIT.
054800
054900 320-CARGA-EQUIPOS.
055000*--->> EQPMAE NO TIENE INVARIANTE DE ENTIDAD PROPIA (VER LAS
055100*      INVARIANTES DE MASTER-STORE); SE CARGA TAL COMO VIENE
055200     MOVE ZERO TO WKS-CANT-EQUIPOS
055300     READ EQPMAE
055400         AT END SET WKS-EQPMAE-TERMINO TO TRUE
055500     END-READ
055600     IF WKS-EQPMAE-TERMINO
055700        GO TO 320-CARGA-EQUIPOS-E
055800     END-IF.
055900 320-CARGA-EQUIPOS-LOOP.
056000     ADD 1 TO WKS-CANT-EQUIPOS
056100     SET EX1 TO WKS-CANT-EQUIPOS
056200     MOVE EQPM-ID           TO WKS-EQP-ID(EX1)
056300     MOVE EQPM-NOMBRE        TO WKS-EQP-NOMBRE(EX1)
056400     MOVE EQPM-LIGA-ID       TO WKS-EQP-LIGA-ID(EX1)
056500     READ EQPMAE
056600         AT END SET WKS-EQPMAE-TERMINO TO TRUE
056700     END-READ
056800     IF WKS-EQPMAE-TERMINO
056900        GO TO 320-CARGA-EQUIPOS-E
057000     END-IF
057100     GO TO 320-CARGA-EQUIPOS-LOOP.
057200 320-CARGA-EQUIPOS-E. EXIT.
057300
057400 330-CARGA-PARTIDOS.
057500     MOVE ZERO TO WKS-CANT-PARTIDOS
057600     MOVE ZERO TO WKS-PAR-RECHAZADOS
057700     READ PARMAE
057800         AT END SET WKS-PARMAE-TERMINO TO TRUE
057900     END-READ
058000     IF WKS-PARMAE-TERMINO
058100        GO TO 330-CARGA-PARTIDOS-E
058200     END-IF.
058300 330-CARGA-PARTIDOS-LOOP.
058400*--->> INVARIANTE DE ENTIDAD: EQUIPO1-ID DEBE SER DISTINTO DE
058500*      EQUIPO2-ID ("UN EQUIPO NO PUEDE JUGAR CONTRA SI MISMO");
058600*      SE RECHAZA CON MENSAJE SI NO CUMPLE (LDA-0075)
058700     IF PARM-EQUIPO1-ID NOT = PARM-EQUIPO2-ID
058800        ADD 1 TO WKS-CANT-PARTIDOS
058900        SET PX1 TO WKS-CANT-PARTIDOS
059000        MOVE PARM-ID           TO WKS-PAR-ID(PX1)
059100        MOVE PARM-EQUIPO1-ID    TO WKS-PAR-EQUIPO1-ID(PX1)
059200        MOVE PARM-EQUIPO2-ID    TO WKS-PAR-EQUIPO2-ID(PX1)
059300        MOVE PARM-FECHA         TO WKS-PAR-FECHA(PX1)
059400        MOVE PARM-LIGA-ID       TO WKS-PAR-LIGA-ID(PX1)
059500     ELSE
059600        ADD 1 TO WKS-PAR-RECHAZADOS
059700        PERFORM 331-RECHAZA-PARTIDO THRU 331-RECHAZA-PARTIDO-E
059800     END-IF
059900     READ PARMAE
060000         AT END SET WKS-PARMAE-TERMINO TO TRUE
060100     END-READ
060200     IF WKS-PARMAE-TERMINO
060300        GO TO 330-CARGA-PARTIDOS-E
060400     END-IF
060500     GO TO 330-CARGA-PARTIDOS-LOOP.
060600 330-CARGA-PARTIDOS-E. EXIT.
060700*--->> ESCRIBE EL DETALLE DE UN PARTIDO RECHAZADO AL CARGAR
060800 331-RECHAZA-PARTIDO.
060900     MOVE SPACES TO WKS-LINEA-REPORTE
061000     STRING "REJECTED: Match " DELIMITED BY SIZE
061100            PARM-ID             DELIMITED BY SIZE
061200            " fails the team1/team2 invariant"
061300                                DELIMITED BY SIZE
061400            INTO WKS-LINEA-REPORTE
061500     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
061600 331-RECHAZA-PARTIDO-E. EXIT.
061700
061800 340-CARGA-ASIGNACIONES.
061900*--->> ASGMAE NO TIENE INVARIANTE DE ENTIDAD PROPIA (VER LAS
062000*      INVARIANTES DE MASTER-STORE); SE CARGA TAL COMO VIENE
062100     MOVE ZERO TO WKS-CANT-ASIGNACIONES
062200     READ ASGMAE
062300         AT END SET WKS-ASGMAE-TERMINO TO TRUE
062400     END-READ
062500     IF WKS-ASGMAE-TERMINO
062600        GO TO 340-CARGA-ASIGNACIONES-E
062700     END-IF.
062800 340-CARGA-ASIGNACIONES-LOOP.
062900     ADD 1 TO WKS-CANT-ASIGNACIONES
063000     SET SX1 TO WKS-CANT-ASIGNACIONES
063100     MOVE ASGM-ID           TO WKS-ASG-ID(SX1)
063200     MOVE ASGM-PARTIDO-ID    TO WKS-ASG-PARTIDO-ID(SX1)
063300     MOVE ASGM-ARBITRO-ID    TO WKS-ASG-ARBITRO-ID(SX1)
063400     MOVE ASGM-ROL          TO WKS-ASG-ROL(SX1)
063500     IF ASGM-ID > WKS-MAX-ASG-ID
063600        MOVE ASGM-ID TO WKS-MAX-ASG-ID
063700     END-IF
063800     READ ASGMAE
063900         AT END SET WKS-ASGMAE-TERMINO TO TRUE
064000     END-READ
064100     IF WKS-ASGMAE-TERMINO
064200        GO TO 340-CARGA-ASIGNACIONES-E
064300     END-IF
064400     GO TO 340-CARGA-ASIGNACIONES-LOOP.
064500 340-CARGA-ASIGNACIONES-E. EXIT.
064600
064700*--->> SERIE 350 ENCABEZADO DEL REPORTE DE ASIGNACIONES
064800 350-ESCRIBE-ENCABEZADO.
064900     MOVE SPACES TO WKS-LINEA-REPORTE
065000     MOVE "LIGA DEPORTIVA - REPORTE DE ASIGNACION DE TERNAS"
065100          TO WKS-LINEA-REPORTE
065200     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
065300     MOVE SPACES TO WKS-LINEA-REPORTE
065400     STRING "FECHA DE PROCESO : " DELIMITED BY SIZE
065500            WKS-FECHA-PROCESO      DELIMITED BY SIZE
065600            INTO WKS-LINEA-REPORTE
065700     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
065800     MOVE SPACES TO WKS-LINEA-REPORTE
065900     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
066000 350-ESCRIBE-ENCABEZADO-E. EXIT.
066100
066200*--->> SERIE 400 PROCESA LAS SOLICITUDES DE ASIGNACION DE TERNA
066300 400-PROCESA-SOLICITUDES.
066400     READ SOLARB
066500         AT END SET WKS-SOLARB-TERMINO TO TRUE
066600     END-READ
066700     GO TO 400-PROCESA-SOLICITUDES-E.
066800 400-PROCESA-SOLICITUDES-LOOP.
066900     ADD 1 TO WKS-TXN-LEIDAS
067000     PERFORM 410-VALIDA-SOLICITUD THRU 410-VALIDA-SOLICITUD-E
067100     IF WKS-CODIGO-RECHAZO = 0
067200        PERFORM 420-ACEPTA-SOLICITUD THRU 420-ACEPTA-SOLICITUD-E
067300     ELSE
067400        PERFORM 430-RECHAZA-SOLICITUD THRU 430-RECHAZA-SOLICITUD-E
067500     END-IF
067600     READ SOLARB
067700         AT END SET WKS-SOLARB-TERMINO TO TRUE
067800     END-READ
067900     IF WKS-SOLARB-TERMINO
068000        GO TO 400-PROCESA-SOLICITUDES-E
068100     END-IF
068200     GO TO 400-PROCESA-SOLICITUDES-LOOP.
068300 400-PROCESA-SOLICITUDES-E. EXIT.
068400
068500*--->> SERIE 410 VALIDA LA SOLICITUD EN EL ORDEN EXACTO DE LAS
068600*      OCHO REGLAS DEL MOTOR DE ASIGNACION. LA PRIMERA REGLA QUE
068700*      FALLA DEJA SU CODIGO EN WKS-CODIGO-RECHAZO Y LAS DEMAS
068800*      VALIDACIONES YA NO SE EJECUTAN (WKS-SW-YA-RECHAZADA).
068900 410-VALIDA-SOLICITUD.
069000     MOVE ZERO TO WKS-CODIGO-RECHAZO
069100     MOVE 'N'  TO WKS-SW-YA-RECHAZADA
069200     MOVE SOLA-ARBITRO-ID     TO WKS-TERNA-ID(1)
069300     MOVE 'R'                 TO WKS-TERNA-ROL-REQ(1)
069400     MOVE SOLA-ASISTENTE1-ID  TO WKS-TERNA-ID(2)
069500     MOVE 'A'                 TO WKS-TERNA-ROL-REQ(2)
069600     MOVE SOLA-ASISTENTE2-ID  TO WKS-TERNA-ID(3)
069700     MOVE 'A'                 TO WKS-TERNA-ROL-REQ(3)
069800     MOVE 'N' TO WKS-TERNA-ENCONTRADO(1)
069900     MOVE 'N' TO WKS-TERNA-ENCONTRADO(2)
070000     MOVE 'N' TO WKS-TERNA-ENCONTRADO(3)
070100*--->> REGLA 1: EL PARTIDO DEBE EXISTIR
070200     MOVE 'N' TO WKS-PARTIDO-ENCONTRADO
070300     SET PX1 TO 1
070400     PERFORM 411-BUSCA-PARTIDO THRU 411-BUSCA-PARTIDO-E
070500        VARYING PX1 FROM 1 BY 1
070600        UNTIL PX1 > WKS-CANT-PARTIDOS OR WKS-SI-PARTIDO-ENCONTRADO
070700     IF NOT WKS-SI-PARTIDO-ENCONTRADO
070800        MOVE 01 TO WKS-CODIGO-RECHAZO
070900        MOVE 'S' TO WKS-SW-YA-RECHAZADA
071000     END-IF
071100*--->> REGLA 2: LOS TRES OFICIALES DEBEN EXISTIR
071200     IF NOT WKS-YA-RECHAZADA
071300        SET OX1 TO 1
071400        PERFORM 412-BUSCA-OFICIAL THRU 412-BUSCA-OFICIAL-E
071500           VARYING OX1 FROM 1 BY 1 UNTIL OX1 > 3
071600        IF NOT WKS-TERNA-SI-ENCONTRADO(1) OR
071700           NOT WKS-TERNA-SI-ENCONTRADO(2) OR
071800           NOT WKS-TERNA-SI-ENCONTRADO(3)
071900           MOVE 02 TO WKS-CODIGO-RECHAZO
072000           MOVE 'S' TO WKS-SW-YA-RECHAZADA
072100        END-IF
072200     END-IF
072300*--->> REGLA 3: EL ARBITRO PRINCIPAL DEBE TENER ROL 'R'
072400     IF NOT WKS-YA-RECHAZADA
072500        IF WKS-TERNA-ROL-REAL(1) NOT = 'R'
072600           MOVE 03 TO WKS-CODIGO-RECHAZO
072700           MOVE 'S' TO WKS-SW-YA-RECHAZADA
072800        END-IF
072900     END-IF
073000*--->> REGLA 4: LOS DOS ASISTENTES DEBEN TENER ROL 'A'
073100     IF NOT WKS-YA-RECHAZADA
073200        IF WKS-TERNA-ROL-REAL(2) NOT = 'A' OR
073300           WKS-TERNA-ROL-REAL(3) NOT = 'A'
073400           MOVE 04 TO WKS-CODIGO-RECHAZO
073500           MOVE 'S' TO WKS-SW-YA-RECHAZADA
073600        END-IF
073700     END-IF
073800*--->> REGLA 5: LOS TRES IDS DEBEN SER DISTINTOS ENTRE SI
073900     IF NOT WKS-YA-RECHAZADA
074000        IF WKS-TERNA-ID(1) = WKS-TERNA-ID(2) OR
074100           WKS-TERNA-ID(1) = WKS-TERNA-ID(3) OR
074200           WKS-TERNA-ID(2) = WKS-TERNA-ID(3)
074300           MOVE 05 TO WKS-CODIGO-RECHAZO
074400           MOVE 'S' TO WKS-SW-YA-RECHAZADA
074500        END-IF
074600     END-IF
074700*--->> REGLA 6: NINGUNO DE LOS TRES PUEDE TENER YA UNA
074800*      ASIGNACION EN UN PARTIDO DE LA MISMA FECHA
074900     IF NOT WKS-YA-RECHAZADA
075000        MOVE WKS-PARTIDO-FECHA TO WKS-FECHA-COMPARA
075100        MOVE 'N' TO WKS-SW-ENCONTRADO
075200        SET OX1 TO 1
075300        PERFORM 413-VERIFICA-CHOQUE-OFICIAL
075400           THRU 413-VERIFICA-CHOQUE-OFICIAL-E
075500           VARYING OX1 FROM 1 BY 1
075600           UNTIL OX1 > 3 OR WKS-SI-ENCONTRADO
075700        IF WKS-SI-ENCONTRADO
075800           MOVE 06 TO WKS-CODIGO-RECHAZO
075900           MOVE WKS-TERNA-ID(OX1) TO WKS-ARBITRO-CHOQUE
076000           MOVE 'S' TO WKS-SW-YA-RECHAZADA
076100        END-IF
076200     END-IF
076300*--->> REGLA 7: EL PARTIDO NO DEBE TENER YA UNA TERNA ASIGNADA
076400     IF NOT WKS-YA-RECHAZADA
076500        MOVE 'N' TO WKS-SW-ENCONTRADO
076600        SET SX1 TO 1
076700        PERFORM 414-VERIFICA-TERNA-PREVIA
076800           THRU 414-VERIFICA-TERNA-PREVIA-E
076900           VARYING SX1 FROM 1 BY 1
077000           UNTIL SX1 > WKS-CANT-ASIGNACIONES OR WKS-SI-ENCONTRADO
077100        IF WKS-SI-ENCONTRADO
077200           MOVE 07 TO WKS-CODIGO-RECHAZO
077300           MOVE 'S' TO WKS-SW-YA-RECHAZADA
077400        END-IF
077500     END-IF
077600     PERFORM 900-DICCIONARIO-RECHAZO THRU 900-DICCIONARIO-RECHAZO-E.
077700 410-VALIDA-SOLICITUD-E. EXIT.
077800
077900 411-BUSCA-PARTIDO.
078000     IF WKS-PAR-ID(PX1) = SOLA-PARTIDO-ID
078100        MOVE WKS-PAR-FECHA(PX1) TO WKS-PARTIDO-FECHA
078200        MOVE PX1                TO WKS-PX-PARTIDO
078300        SET WKS-SI-PARTIDO-ENCONTRADO TO TRUE
078400     END-IF.
078500 411-BUSCA-PARTIDO-E. EXIT.
078600
078700 412-BUSCA-OFICIAL.
078800     MOVE 'N' TO WKS-TERNA-ENCONTRADO(OX1)
078900     SET AX2 TO 1
079000     PERFORM 412-COMPARA-ARBITRO THRU 412-COMPARA-ARBITRO-E
079100        VARYING AX2 FROM 1 BY 1
079200        UNTIL AX2 > WKS-CANT-ARBITROS OR WKS-TERNA-SI-ENCONTRADO(OX1).
079300 412-BUSCA-OFICIAL-E. EXIT.
079400
079500 412-COMPARA-ARBITRO.
079600     IF WKS-ARB-ID(AX2) = WKS-TERNA-ID(OX1)
079700        MOVE WKS-ARB-ROL(AX2) TO WKS-TERNA-ROL-REAL(OX1)
079800        MOVE 'S' TO WKS-TERNA-ENCONTRADO(OX1)
079900     END-IF.
080000 412-COMPARA-ARBITRO-E. EXIT.
080100
080200*--->> PARA EL OFICIAL OX1, BUSCA EN LA TABLA DE ASIGNACIONES SI
080300*      YA TIENE UN PARTIDO PROGRAMADO EN LA FECHA DEL PARTIDO
080400*      DE LA SOLICITUD ACTUAL.
080500 413-VERIFICA-CHOQUE-OFICIAL.
080600     SET SX2 TO 1
080700     PERFORM 413-COMPARA-ASIGNACION THRU 413-COMPARA-ASIGNACION-E
080800        VARYING SX2 FROM 1 BY 1
080900        UNTIL SX2 > WKS-CANT-ASIGNACIONES OR WKS-SI-ENCONTRADO.
081000 413-VERIFICA-CHOQUE-OFICIAL-E. EXIT.
081100
081200 413-COMPARA-ASIGNACION.
081300     IF WKS-ASG-ARBITRO-ID(SX2) = WKS-TERNA-ID(OX1)
081400        PERFORM 415-BUSCA-FECHA-PARTIDO THRU 415-BUSCA-FECHA-PARTIDO-E
081500        IF WKS-PAR-FECHA(PX2) = WKS-FECHA-COMPARA
081600           SET WKS-SI-ENCONTRADO TO TRUE
081700        END-IF
081800     END-IF.
081900 413-COMPARA-ASIGNACION-E. EXIT.
082000
082100*--->> UBICA LA FECHA DEL PARTIDO AL QUE PERTENECE LA ASIGNACION
082200*      SX2, PARA COMPARARLA CONTRA LA FECHA DEL PARTIDO NUEVO.
082300 415-BUSCA-FECHA-PARTIDO.
082400     MOVE 'N' TO WKS-SW-ENCONTRADO
082500     SET PX2 TO 1
082600     PERFORM 415-COMPARA-PARTIDO THRU 415-COMPARA-PARTIDO-E
082700        VARYING PX2 FROM 1 BY 1
082800        UNTIL PX2 > WKS-CANT-PARTIDOS
082900           OR WKS-PAR-ID(PX2) = WKS-ASG-PARTIDO-ID(SX2).
083000 415-BUSCA-FECHA-PARTIDO-E. EXIT.
083100
083200 415-COMPARA-PARTIDO.
083300     CONTINUE.
083400 415-COMPARA-PARTIDO-E. EXIT.
083500
083600 414-VERIFICA-TERNA-PREVIA.
083700     IF WKS-ASG-PARTIDO-ID(SX1) = SOLA-PARTIDO-ID
083800        SET WKS-SI-ENCONTRADO TO TRUE
083900     END-IF.
084000 414-VERIFICA-TERNA-PREVIA-E. EXIT.
084100
084200*--->> SERIE 420 ACEPTA LA SOLICITUD: GRABA LAS TRES ASIGNACIONES
084300*      CON IDS CONSECUTIVOS Y ESCRIBE EL RENGLON DE DETALLE.
084400 420-ACEPTA-SOLICITUD.
084500     SET OX1 TO 1
084600     PERFORM 421-INSERTA-ASIGNACION THRU 421-INSERTA-ASIGNACION-E
084700        VARYING OX1 FROM 1 BY 1 UNTIL OX1 > 3
084800     ADD 1 TO WKS-TXN-ACEPTADAS
084900     ADD 3 TO WKS-ASIGN-GRABADAS
085000     MOVE SPACES TO WKS-LINEA-REPORTE
085100     MOVE "ASIGNACION" TO LD-ETIQUETA
085200     MOVE SOLA-PARTIDO-ID      TO LD-PARTIDO-ID
085300     MOVE SOLA-ARBITRO-ID      TO LD-ARBITRO-ID
085400     MOVE SOLA-ASISTENTE1-ID   TO LD-ASIST1-ID
085500     MOVE SOLA-ASISTENTE2-ID   TO LD-ASIST2-ID
085600     MOVE "ACCEPTED"           TO LD-RESULTADO
085700     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
085800 420-ACEPTA-SOLICITUD-E. EXIT.
085900
086000 421-INSERTA-ASIGNACION.
086100     ADD 1 TO WKS-MAX-ASG-ID
086200     ADD 1 TO WKS-CANT-ASIGNACIONES
086300     SET SX1 TO WKS-CANT-ASIGNACIONES
086400     MOVE WKS-MAX-ASG-ID      TO WKS-ASG-ID(SX1)
086500     MOVE SOLA-PARTIDO-ID     TO WKS-ASG-PARTIDO-ID(SX1)
086600     MOVE WKS-TERNA-ID(OX1)   TO WKS-ASG-ARBITRO-ID(SX1)
086700     MOVE WKS-TERNA-ROL-REQ(OX1) TO WKS-ASG-ROL(SX1).
086800 421-INSERTA-ASIGNACION-E. EXIT.
086900
087000*--->> SERIE 430 RECHAZA LA SOLICITUD Y ESCRIBE EL DETALLE
087100 430-RECHAZA-SOLICITUD.
087200     ADD 1 TO WKS-TXN-RECHAZADAS
087300     MOVE SPACES TO WKS-LINEA-REPORTE
087400     MOVE "ASIGNACION" TO LD-ETIQUETA
087500     MOVE SOLA-PARTIDO-ID      TO LD-PARTIDO-ID
087600     MOVE SOLA-ARBITRO-ID      TO LD-ARBITRO-ID
087700     MOVE SOLA-ASISTENTE1-ID   TO LD-ASIST1-ID
087800     MOVE SOLA-ASISTENTE2-ID   TO LD-ASIST2-ID
087900     STRING "REJECTED: " DELIMITED BY SIZE
088000            WKS-DESC-RECHAZO   DELIMITED BY SIZE
088100            INTO LD-RESULTADO
088200     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
088300 430-RECHAZA-SOLICITUD-E. EXIT.
088400
088500*--->> SERIE 500 REGRABA EL MAESTRO NUEVO DE ASIGNACIONES
088600 500-REGRABA-ASIGNACIONES.
088700     SET SX1 TO 1
088800     PERFORM 501-ESCRIBE-ASIGNACION THRU 501-ESCRIBE-ASIGNACION-E
088900        VARYING SX1 FROM 1 BY 1
089000        UNTIL SX1 > WKS-CANT-ASIGNACIONES.
089100 500-REGRABA-ASIGNACIONES-E. EXIT.
089200
089300 501-ESCRIBE-ASIGNACION.
089400     MOVE WKS-ASG-RENGLON-TXT(SX1) TO ASGS-LINEA
089500     WRITE ASGS-REGISTRO.
089600 501-ESCRIBE-ASIGNACION-E. EXIT.
089700
089800*--->> SERIE 600 TOTALES DE CONTROL DEL REPORTE
089900 600-ESCRIBE-TOTALES.
090000     MOVE SPACES TO WKS-LINEA-REPORTE
090100     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
090200     MOVE SPACES TO WKS-LINEA-REPORTE
090300     MOVE "TOTALES DE CONTROL" TO WKS-LINEA-REPORTE
090400     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
090500     MOVE WKS-TXN-LEIDAS TO WKS-EDICION-05
090600     MOVE SPACES TO WKS-LINEA-REPORTE
090700     STRING "TRANSACCIONES LEIDAS    : " DELIMITED BY SIZE
090800            WKS-EDICION-05 DELIMITED BY SIZE
090900            INTO WKS-LINEA-REPORTE
091000     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
091100     MOVE WKS-TXN-ACEPTADAS TO WKS-EDICION-05
091200     MOVE SPACES TO WKS-LINEA-REPORTE
091300     STRING "TRANSACCIONES ACEPTADAS : " DELIMITED BY SIZE
091400            WKS-EDICION-05 DELIMITED BY SIZE
091500            INTO WKS-LINEA-REPORTE
091600     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
091700     MOVE WKS-TXN-RECHAZADAS TO WKS-EDICION-05
091800     MOVE SPACES TO WKS-LINEA-REPORTE
091900     STRING "TRANSACCIONES RECHAZADAS: " DELIMITED BY SIZE
092000            WKS-EDICION-05 DELIMITED BY SIZE
092100            INTO WKS-LINEA-REPORTE
092200     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
092300     MOVE WKS-ASIGN-GRABADAS TO WKS-EDICION-05
092400     MOVE SPACES TO WKS-LINEA-REPORTE
092500     STRING "ASIGNACIONES GRABADAS   : " DELIMITED BY SIZE
092600            WKS-EDICION-05 DELIMITED BY SIZE
092700            INTO WKS-LINEA-REPORTE
092800     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
092900     MOVE WKS-ARB-RECHAZADOS TO WKS-EDICION-05
093000     MOVE SPACES TO WKS-LINEA-REPORTE
093100     STRING "ARBITROS RECHAZADOS (CARGA) : " DELIMITED BY SIZE
093200            WKS-EDICION-05 DELIMITED BY SIZE
093300            INTO WKS-LINEA-REPORTE
093400     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
093500     MOVE WKS-LIG-RECHAZADAS TO WKS-EDICION-05
093600     MOVE SPACES TO WKS-LINEA-REPORTE
093700     STRING "LIGAS RECHAZADAS (CARGA)    : " DELIMITED BY SIZE
093800            WKS-EDICION-05 DELIMITED BY SIZE
093900            INTO WKS-LINEA-REPORTE
094000     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
094100     MOVE WKS-PAR-RECHAZADOS TO WKS-EDICION-05
094200     MOVE SPACES TO WKS-LINEA-REPORTE
094300     STRING "PARTIDOS RECHAZADOS (CARGA) : " DELIMITED BY SIZE
094400            WKS-EDICION-05 DELIMITED BY SIZE
094500            INTO WKS-LINEA-REPORTE
094600     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
094700 600-ESCRIBE-TOTALES-E. EXIT.
094800
094900*--->> SERIE 610 TABLERO RESUMEN (DASHBOARD-STATS)
095000 610-ESCRIBE-DASHBOARD.
095100     MOVE SPACES TO WKS-LINEA-REPORTE
095200     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
095300     MOVE SPACES TO WKS-LINEA-REPORTE
095400     MOVE "TABLERO RESUMEN" TO WKS-LINEA-REPORTE
095500     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
095600     MOVE WKS-CANT-ARBITROS TO WKS-EDICION-05
095700     MOVE SPACES TO WKS-LINEA-REPORTE
095800     STRING "ARBITROS EN EL MAESTRO  : " DELIMITED BY SIZE
095900            WKS-EDICION-05 DELIMITED BY SIZE
096000            INTO WKS-LINEA-REPORTE
096100     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
096200     MOVE WKS-CANT-LIGAS TO WKS-EDICION-05
096300     MOVE SPACES TO WKS-LINEA-REPORTE
096400     STRING "LIGAS EN EL MAESTRO     : " DELIMITED BY SIZE
096500            WKS-EDICION-05 DELIMITED BY SIZE
096600            INTO WKS-LINEA-REPORTE
096700     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
096800     MOVE WKS-CANT-EQUIPOS TO WKS-EDICION-05
096900     MOVE SPACES TO WKS-LINEA-REPORTE
097000     STRING "EQUIPOS EN EL MAESTRO   : " DELIMITED BY SIZE
097100            WKS-EDICION-05 DELIMITED BY SIZE
097200            INTO WKS-LINEA-REPORTE
097300     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
097400     MOVE WKS-CANT-PARTIDOS TO WKS-EDICION-05
097500     MOVE SPACES TO WKS-LINEA-REPORTE
097600     STRING "PARTIDOS EN EL MAESTRO  : " DELIMITED BY SIZE
097700            WKS-EDICION-05 DELIMITED BY SIZE
097800            INTO WKS-LINEA-REPORTE
097900     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
098000     MOVE WKS-CANT-ASIGNACIONES TO WKS-EDICION-05
098100     MOVE SPACES TO WKS-LINEA-REPORTE
098200     STRING "ASIGNACIONES EN EL MAESTRO : " DELIMITED BY SIZE
098300            WKS-EDICION-05 DELIMITED BY SIZE
098400            INTO WKS-LINEA-REPORTE
098500     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
098600 610-ESCRIBE-DASHBOARD-E. EXIT.
098700
098800*--->> SERIE 620 SELECCIONA HASTA 5 PROXIMOS PARTIDOS (FECHA
098900*      MAYOR O IGUAL A LA FECHA DE PROCESO), EN ORDEN ASCENDENTE
099000*      DE FECHA. NO HAY SORT DE ARCHIVO PORQUE LOS PARTIDOS YA
099100*      ESTAN EN TABLA; SE EXTRAE EL MINIMO CINCO VECES.
099200 620-CALCULA-PROXIMOS.
099300     MOVE ZERO TO WKS-CANT-PROXIMOS
099400     PERFORM 621-EXTRAE-UN-PROXIMO THRU 621-EXTRAE-UN-PROXIMO-E
099500        VARYING WKS-CANT-PROXIMOS FROM 1 BY 1
099600        UNTIL WKS-CANT-PROXIMOS > 5
099700           OR NOT WKS-SI-MEJOR-ENCONTRADO.
099800 620-CALCULA-PROXIMOS-E. EXIT.
099900
100000 621-EXTRAE-UN-PROXIMO.
100100     MOVE 'N' TO WKS-SW-MEJOR-ENCONTRADO
100200     MOVE ZERO TO WKS-MEJOR-PX
100300     SET PX1 TO 1
100400     PERFORM 622-COMPARA-CANDIDATO THRU 622-COMPARA-CANDIDATO-E
100500        VARYING PX1 FROM 1 BY 1 UNTIL PX1 > WKS-CANT-PARTIDOS
100600     IF WKS-SI-MEJOR-ENCONTRADO
100700        SET QX1 TO WKS-CANT-PROXIMOS
100800        MOVE WKS-MEJOR-PX TO WKS-PROX-PX(QX1)
100900     ELSE
101000        SUBTRACT 1 FROM WKS-CANT-PROXIMOS
101100     END-IF.
101200 621-EXTRAE-UN-PROXIMO-E. EXIT.
101300
101400*--->> UN PARTIDO ES CANDIDATO SI SU FECHA ES MAYOR O IGUAL A LA
101500*      FECHA DE PROCESO, TODAVIA NO HA SIDO SELECCIONADO, Y SU
101600*      FECHA ES LA MENOR ENCONTRADA HASTA AHORA EN ESTA VUELTA.
101700 622-COMPARA-CANDIDATO.
101800     IF WKS-PAR-FECHA(PX1) NOT < WKS-FECHA-PROCESO
101900        MOVE 'N' TO WKS-SW-PARTIDO-USADO
102000        SET QX2 TO 1
102100        PERFORM 623-VERIFICA-USADO THRU 623-VERIFICA-USADO-E
102200           VARYING QX2 FROM 1 BY 1
102300           UNTIL QX2 >= WKS-CANT-PROXIMOS OR WKS-PARTIDO-YA-USADO
102400        IF NOT WKS-PARTIDO-YA-USADO
102500           IF NOT WKS-SI-MEJOR-ENCONTRADO
102600              OR WKS-PAR-FECHA(PX1) < WKS-MEJOR-FECHA
102700              MOVE WKS-PAR-FECHA(PX1) TO WKS-MEJOR-FECHA
102800              MOVE PX1                TO WKS-MEJOR-PX
102900              SET WKS-SI-MEJOR-ENCONTRADO TO TRUE
103000           END-IF
103100        END-IF
103200     END-IF.
103300 622-COMPARA-CANDIDATO-E. EXIT.
103400
103500 623-VERIFICA-USADO.
103600     IF WKS-PROX-PX(QX2) = PX1
103700        SET WKS-PARTIDO-YA-USADO TO TRUE
103800     END-IF.
103900 623-VERIFICA-USADO-E. EXIT.
104000
104100*--->> SERIE 630 IMPRIME LA SECCION DE PROXIMOS PARTIDOS
104200 630-ESCRIBE-PROXIMOS.
104300     MOVE SPACES TO WKS-LINEA-REPORTE
104400     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
104500     MOVE SPACES TO WKS-LINEA-REPORTE
104600     MOVE "PROXIMOS PARTIDOS" TO WKS-LINEA-REPORTE
104700     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
104800     IF WKS-CANT-PROXIMOS > 0
104900        SET QX1 TO 1
105000        PERFORM 631-ESCRIBE-UN-PROXIMO THRU 631-ESCRIBE-UN-PROXIMO-E
105100           VARYING QX1 FROM 1 BY 1 UNTIL QX1 > WKS-CANT-PROXIMOS
105200     END-IF.
105300 630-ESCRIBE-PROXIMOS-E. EXIT.
105400
105500 631-ESCRIBE-UN-PROXIMO.
105600     SET PX1 TO WKS-PROX-PX(QX1)
105700     MOVE SPACES TO WKS-LINEA-REPORTE
105800     MOVE WKS-PAR-ID(PX1)       TO LP-PARTIDO-ID
105900     MOVE WKS-PAR-FECHA(PX1)    TO LP-FECHA
106000     PERFORM 632-BUSCA-NOMBRE-EQUIPO1
106100        THRU 632-BUSCA-NOMBRE-EQUIPO1-E
106200     PERFORM 633-BUSCA-NOMBRE-EQUIPO2
106300        THRU 633-BUSCA-NOMBRE-EQUIPO2-E
106400     PERFORM 634-BUSCA-NOMBRE-LIGA THRU 634-BUSCA-NOMBRE-LIGA-E
106500     MOVE 'N' TO WKS-SW-ENCONTRADO
106600     SET SX1 TO 1
106700     PERFORM 635-VERIFICA-TERNA-ASIGNADA
106800        THRU 635-VERIFICA-TERNA-ASIGNADA-E
106900        VARYING SX1 FROM 1 BY 1
107000        UNTIL SX1 > WKS-CANT-ASIGNACIONES OR WKS-SI-ENCONTRADO
107100     IF WKS-SI-ENCONTRADO
107200        MOVE "YES" TO LP-TERNA
107300     ELSE
107400        MOVE "NO"  TO LP-TERNA
107500     END-IF
107600     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE.
107700 631-ESCRIBE-UN-PROXIMO-E. EXIT.
107800
107900 632-BUSCA-NOMBRE-EQUIPO1.
108000     MOVE SPACES TO LP-EQUIPO1
108100     SET EX1 TO 1
108200     PERFORM 636-COMPARA-EQUIPO1 THRU 636-COMPARA-EQUIPO1-E
108300        VARYING EX1 FROM 1 BY 1 UNTIL EX1 > WKS-CANT-EQUIPOS.
108400 632-BUSCA-NOMBRE-EQUIPO1-E. EXIT.
108500
108600 636-COMPARA-EQUIPO1.
108700     IF WKS-EQP-ID(EX1) = WKS-PAR-EQUIPO1-ID(PX1)
108800        MOVE WKS-EQP-NOMBRE(EX1) TO LP-EQUIPO1
108900     END-IF.
109000 636-COMPARA-EQUIPO1-E. EXIT.
109100
109200 633-BUSCA-NOMBRE-EQUIPO2.
109300     MOVE SPACES TO LP-EQUIPO2
109400     SET EX2 TO 1
109500     PERFORM 637-COMPARA-EQUIPO2 THRU 637-COMPARA-EQUIPO2-E
109600        VARYING EX2 FROM 1 BY 1 UNTIL EX2 > WKS-CANT-EQUIPOS.
109700 633-BUSCA-NOMBRE-EQUIPO2-E. EXIT.
109800
109900 637-COMPARA-EQUIPO2.
110000     IF WKS-EQP-ID(EX2) = WKS-PAR-EQUIPO2-ID(PX1)
110100        MOVE WKS-EQP-NOMBRE(EX2) TO LP-EQUIPO2
110200     END-IF.
110300 637-COMPARA-EQUIPO2-E. EXIT.
110400
110500 634-BUSCA-NOMBRE-LIGA.
110600     MOVE SPACES TO LP-LIGA
110700     SET LX1 TO 1
110800     PERFORM 638-COMPARA-LIGA THRU 638-COMPARA-LIGA-E
110900        VARYING LX1 FROM 1 BY 1 UNTIL LX1 > WKS-CANT-LIGAS.
111000 634-BUSCA-NOMBRE-LIGA-E. EXIT.
111100
111200 638-COMPARA-LIGA.
111300     IF WKS-LIG-ID(LX1) = WKS-PAR-LIGA-ID(PX1)
111400        MOVE WKS-LIG-NOMBRE(LX1)(1:20) TO LP-LIGA
111500     END-IF.
111600 638-COMPARA-LIGA-E. EXIT.
111700
111800 635-VERIFICA-TERNA-ASIGNADA.
111900     IF WKS-ASG-PARTIDO-ID(SX1) = WKS-PAR-ID(PX1)
112000        SET WKS-SI-ENCONTRADO TO TRUE
112100     END-IF.
112200 635-VERIFICA-TERNA-ASIGNADA-E. EXIT.
112300
112400*--->> SERIE 640 CONSULTA DE DISPONIBILIDAD: PARA LA FECHA DE
112500*      PROCESO, RECORRE EL MAESTRO DE ARBITROS Y REPORTA, EN DOS
112600*      LISTAS SEPARADAS POR ROL, LOS QUE NO TIENEN NINGUNA
112700*      ASIGNACION EN UN PARTIDO DE ESA FECHA (RQ 2004-09).
112800 640-ESCRIBE-DISPONIBLES.
112900     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-CONSULTA-DISP
113000     MOVE ZERO TO WKS-CANT-DISPONIBLES-R
113100     MOVE ZERO TO WKS-CANT-DISPONIBLES-A
113200     MOVE SPACES TO WKS-LINEA-REPORTE
113300     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
113400     MOVE SPACES TO WKS-LINEA-REPORTE
113500     STRING "ARBITROS DISPONIBLES PARA " DELIMITED BY SIZE
113600            WKS-FECHA-CONSULTA-DISP DELIMITED BY SIZE
113700            INTO WKS-LINEA-REPORTE
113800     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
113900     MOVE SPACES TO WKS-LINEA-REPORTE
114000     MOVE "   REFEREES PRINCIPALES (ROL R):" TO WKS-LINEA-REPORTE
114100     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
114200     SET AX1 TO 1
114300     PERFORM 641-EVALUA-REFEREE THRU 641-EVALUA-REFEREE-E
114400        VARYING AX1 FROM 1 BY 1 UNTIL AX1 > WKS-CANT-ARBITROS
114500     MOVE SPACES TO WKS-LINEA-REPORTE
114600     MOVE "   ASISTENTES (ROL A):" TO WKS-LINEA-REPORTE
114700     WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
114800     SET AX1 TO 1
114900     PERFORM 642-EVALUA-ASISTENTE THRU 642-EVALUA-ASISTENTE-E
115000        VARYING AX1 FROM 1 BY 1 UNTIL AX1 > WKS-CANT-ARBITROS.
115100 640-ESCRIBE-DISPONIBLES-E. EXIT.
115200
115300 641-EVALUA-REFEREE.
115400     IF WKS-ARB-ROL(AX1) = 'R'
115500        PERFORM 643-VERIFICA-DISPONIBLE THRU 643-VERIFICA-DISPONIBLE-E
115600        IF NOT WKS-SI-TIENE-ASIGNACION
115700           ADD 1 TO WKS-CANT-DISPONIBLES-R
115800           MOVE SPACES TO WKS-LINEA-REPORTE
115900           STRING "     ID " DELIMITED BY SIZE
116000                  WKS-ARB-ID(AX1) DELIMITED BY SIZE
116100                  "  " DELIMITED BY SIZE
116200                  WKS-ARB-PRIMER-NOM(AX1) DELIMITED BY SIZE
116300                  " " DELIMITED BY SIZE
116400                  WKS-ARB-APELLIDO(AX1) DELIMITED BY SIZE
116500                  INTO WKS-LINEA-REPORTE
116600           WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
116700        END-IF
116800     END-IF.
116900 641-EVALUA-REFEREE-E. EXIT.
117000
117100 642-EVALUA-ASISTENTE.
117200     IF WKS-ARB-ROL(AX1) = 'A'
117300        PERFORM 643-VERIFICA-DISPONIBLE THRU 643-VERIFICA-DISPONIBLE-E
117400        IF NOT WKS-SI-TIENE-ASIGNACION
117500           ADD 1 TO WKS-CANT-DISPONIBLES-A
117600           MOVE SPACES TO WKS-LINEA-REPORTE
117700           STRING "     ID " DELIMITED BY SIZE
117800                  WKS-ARB-ID(AX1) DELIMITED BY SIZE
117900                  "  " DELIMITED BY SIZE
118000                  WKS-ARB-PRIMER-NOM(AX1) DELIMITED BY SIZE
118100                  " " DELIMITED BY SIZE
118200                  WKS-ARB-APELLIDO(AX1) DELIMITED BY SIZE
118300                  INTO WKS-LINEA-REPORTE
118400           WRITE REPA-REGISTRO FROM WKS-LINEA-REPORTE
118500        END-IF
118600     END-IF.
118700 642-EVALUA-ASISTENTE-E. EXIT.
118800
118900*--->> UN ARBITRO TIENE ASIGNACION EN LA FECHA CONSULTADA SI
119000*      APARECE EN LA TABLA DE ASIGNACIONES LIGADO A UN PARTIDO
119100*      CUYA FECHA SEA IGUAL A LA FECHA DE CONSULTA.
119200 643-VERIFICA-DISPONIBLE.
119300     MOVE 'N' TO WKS-SW-TIENE-ASIGNACION
119400     SET SX1 TO 1
119500     PERFORM 644-COMPARA-ASIG-DISP THRU 644-COMPARA-ASIG-DISP-E
119600        VARYING SX1 FROM 1 BY 1
119700        UNTIL SX1 > WKS-CANT-ASIGNACIONES OR WKS-SI-TIENE-ASIGNACION.
119800 643-VERIFICA-DISPONIBLE-E. EXIT.
119900
120000 644-COMPARA-ASIG-DISP.
120100     IF WKS-ASG-ARBITRO-ID(SX1) = WKS-ARB-ID(AX1)
120200        PERFORM 645-BUSCA-FECHA-ASIG-DISP
120300           THRU 645-BUSCA-FECHA-ASIG-DISP-E
120400        IF WKS-PAR-FECHA(PX1) = WKS-FECHA-CONSULTA-DISP
120500           SET WKS-SI-TIENE-ASIGNACION TO TRUE
120600        END-IF
120700     END-IF.
120800 644-COMPARA-ASIG-DISP-E. EXIT.
120900
121000*--->> UBICA LA FECHA DEL PARTIDO AL QUE PERTENECE LA ASIGNACION
121100*      SX1, PARA COMPARARLA CONTRA LA FECHA DE CONSULTA.
121200 645-BUSCA-FECHA-ASIG-DISP.
121300     SET PX1 TO 1
121400     PERFORM 646-COMPARA-PARTIDO-DISP THRU 646-COMPARA-PARTIDO-DISP-E
121500        VARYING PX1 FROM 1 BY 1
121600        UNTIL PX1 > WKS-CANT-PARTIDOS
121700           OR WKS-PAR-ID(PX1) = WKS-ASG-PARTIDO-ID(SX1).
121800 645-BUSCA-FECHA-ASIG-DISP-E. EXIT.
121900
122000 646-COMPARA-PARTIDO-DISP.
122100     CONTINUE.
122200 646-COMPARA-PARTIDO-DISP-E. EXIT.
122300
122400*--->> SERIE 700 VOLCADO DE CONTADORES PARA DEPURACION, SOLO SE
122500*      EJECUTA SI EL SWITCH UPSI-0 VIENE ENCENDIDO.
122600 700-VOLCADO-DEPURACION.
122700     SET CTX TO 1
122800     PERFORM 710-MUESTRA-CONTADOR THRU 710-MUESTRA-CONTADOR-E
122900        VARYING CTX FROM 1 BY 1 UNTIL CTX > 4.
123000 700-VOLCADO-DEPURACION-E. EXIT.
123100
123200 710-MUESTRA-CONTADOR.
123300     DISPLAY "==> CONTADOR (" CTX ") : " WKS-CONTADOR-EDIT(CTX)
123400             UPON CONSOLE.
123500 710-MUESTRA-CONTADOR-E. EXIT.
123600
123700*--->> SERIE 900 DICCIONARIO DE MOTIVOS DE RECHAZO DE LA
123800*      SOLICITUD DE ASIGNACION DE TERNA
123900 900-DICCIONARIO-RECHAZO.
124000     EVALUATE WKS-CODIGO-RECHAZO
124100     WHEN 00
124200          MOVE SPACES TO WKS-DESC-RECHAZO
124300     WHEN 01
124400          MOVE "Match not found" TO WKS-DESC-RECHAZO
124500     WHEN 02
124600          MOVE "One or more referees not found" TO WKS-DESC-RECHAZO
124700     WHEN 03
124800          MOVE "Main referee must have 'Referee' role"
124900             TO WKS-DESC-RECHAZO
125000     WHEN 04
125100          MOVE "Assistants must have 'Assistant Referee' role"
125200             TO WKS-DESC-RECHAZO
125300     WHEN 05
125400          MOVE "Cannot assign the same referee to multiple positions"
125500             TO WKS-DESC-RECHAZO
125600     WHEN 06
125700          STRING "Referee " DELIMITED BY SIZE
125800                 WKS-ARBITRO-CHOQUE DELIMITED BY SIZE
125900                 " is already assigned to another match on "
126000                                    DELIMITED BY SIZE
126100                 WKS-FECHA-COMPARA  DELIMITED BY SIZE
126200                 INTO WKS-DESC-RECHAZO
126300     WHEN 07
126400          MOVE "Match already has referee assignments"
126500             TO WKS-DESC-RECHAZO
126600     WHEN OTHER
126700          MOVE "CODIGO DE RECHAZO DESCONOCIDO EN LDA31004"
126800             TO WKS-DESC-RECHAZO
126900     END-EVALUATE.
127000 900-DICCIONARIO-RECHAZO-E. EXIT.
127100
127200 800-CIERRA-ARCHIVOS.
127300     CLOSE ARBMAE
127400     CLOSE LIGMAE
127500     CLOSE EQPMAE
127600     CLOSE PARMAE
127700     CLOSE ASGMAE
127800     CLOSE SOLARB
127900     CLOSE PARCTL
128000     CLOSE ASGSAL
128100     CLOSE REPASG.
128200 800-CIERRA-ARCHIVOS-E. EXIT.
