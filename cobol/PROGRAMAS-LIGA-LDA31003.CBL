000100******************************************************************
000200* FECHA       : 19/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : LIGA DEPORTIVA - ARBITROS                        *
000500* PROGRAMA    : LDA31003                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE PARTIDOS. PROGRAMA  *
000800*             : UN PARTIDO ENTRE DOS EQUIPOS DE LA MISMA LIGA,   *
000900*             : VALIDA FECHA CALENDARIO Y EVITA CHOQUES DE       *
001000*             : PARTIDOS REPETIDOS. LA BAJA DE UN PARTIDO        *
001100*             : ARRASTRA LA ELIMINACION DE SUS ASIGNACIONES.     *
001200* ARCHIVOS    : PARMAE (MAESTRO VIGENTE DE PARTIDOS)             *
001300*             : EQPMAE (MAESTRO VIGENTE DE EQUIPOS)              *
001400*             : TRNPAR (TRANSACCIONES DE ALTA/BAJA DE PARTIDOS)  *
001500*             : ASGMAE (MAESTRO VIGENTE DE ASIGNACIONES)         *
001600*             : PARSAL (MAESTRO NUEVO DE PARTIDOS)               *
001700*             : ASGSAL (MAESTRO NUEVO DE ASIGNACIONES)           *
001800* PROGRAMA(S) : DEBD1R00 (FILE STATUS EXTENDIDO)                 *
001900******************************************************************
002000*---------------------- REGISTRO DE CAMBIOS ---------------------*
002100* FECHA     PROGRAMADOR     TICKET    DESCRIPCION                *
002200* 19/06/1989 E.RAMIREZ      LDA-0005  VERSION ORIGINAL.           *
002300* 09/11/1996 R.CASTILLO     LDA-0027  AGREGA VALIDACION DE FECHA  *
002400*                                     CALENDARIO COMPLETA (MES,   *
002500*                                     DIA Y ANOS BISIESTOS) SIN   *
002600*                                     TABLA DE CALENDARIO.        *
002700* 25/01/1999 P.SOTO        LDA-0045  REVISION Y2K - LA RUTINA DE  *
002800*                                     BISIESTO YA CONTEMPLABA EL  *
002900*                                     CASO DEL ANO 2000 (MULTIPLO *
003000*                                     DE 400), SE DEJA CONSTANCIA.*
003100* 02/06/2004 P.SOTO        LDA-0059  AGREGA CASCADA DE BAJA DE    *
003200*                                     ASIGNACIONES AL ELIMINAR UN *
003300*                                     PARTIDO.                   *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    LDA31003.
003700 AUTHOR.        ERICK RAMIREZ.
003800 INSTALLATION.  LIGA DEPORTIVA - DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN.  19/06/1989.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS WKS-SWITCH-DEPURACION.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARMAE  ASSIGN TO PARMAE
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-PARMAE
005200                             FSE-PARMAE.
005300     SELECT EQPMAE  ASSIGN TO EQPMAE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-EQPMAE
005600                             FSE-EQPMAE.
005700     SELECT TRNPAR  ASSIGN TO TRNPAR
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-TRNPAR
006000                             FSE-TRNPAR.
006100     SELECT ASGMAE  ASSIGN TO ASGMAE
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-ASGMAE
006400                             FSE-ASGMAE.
006500     SELECT PARSAL  ASSIGN TO PARSAL
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-PARSAL
006800                             FSE-PARSAL.
006900     SELECT ASGSAL  ASSIGN TO ASGSAL
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-ASGSAL
007200                             FSE-ASGSAL.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PARMAE.
007600     COPY PARMAE.
007700 FD  EQPMAE.
007800     COPY EQPMAE.
007900 FD  TRNPAR.
008000     COPY TRNPAR.
008100 FD  ASGMAE.
008200     COPY ASGMAE.
008300 FD  PARSAL.
008400 01  PARS-REGISTRO.
008500     02  PARS-LINEA               PIC X(035).
008600 FD  ASGSAL.
008700 01  ASGS-REGISTRO.
008800     02  ASGS-LINEA               PIC X(020).
008900 WORKING-STORAGE SECTION.
009000*------------------->   VARIABLES DE FILE STATUS NORMAL
009100 01  FS-PARMAE                    PIC 9(02) VALUE ZEROS.
009200 01  FS-EQPMAE                    PIC 9(02) VALUE ZEROS.
009300 01  FS-TRNPAR                    PIC 9(02) VALUE ZEROS.
009400 01  FS-ASGMAE                    PIC 9(02) VALUE ZEROS.
009500 01  FS-PARSAL                    PIC 9(02) VALUE ZEROS.
009600 01  FS-ASGSAL                    PIC 9(02) VALUE ZEROS.
009700*------------------->   VARIABLES DE FILE STATUS EXTENDIDO
009800 01  FSE-PARMAE.
009900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010200 01  FSE-EQPMAE.
010300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010600 01  FSE-TRNPAR.
010700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011000 01  FSE-ASGMAE.
011100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011400 01  FSE-PARSAL.
011500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011800 01  FSE-ASGSAL.
011900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012200*Variables de rutina de control de file status extendido
012300 01  PROGRAMA                     PIC X(08) VALUE "LDA31003".
012400 01  ARCHIVO                      PIC X(08) VALUE SPACES.
012500 01  ACCION                       PIC X(10) VALUE SPACES.
012600 01  LLAVE                        PIC X(32) VALUE SPACES.
012700*CONTROLADORES DE LECTURA
012800 01  WKS-SW-FIN-PARMAE             PIC X(01) VALUE 'N'.
012900     88  WKS-PARMAE-TERMINO                  VALUE 'S'.
013000 01  WKS-SW-FIN-EQPMAE             PIC X(01) VALUE 'N'.
013100     88  WKS-EQPMAE-TERMINO                  VALUE 'S'.
013200 01  WKS-SW-FIN-TRNPAR             PIC X(01) VALUE 'N'.
013300     88  WKS-TRNPAR-TERMINO                  VALUE 'S'.
013400 01  WKS-SW-FIN-ASGMAE             PIC X(01) VALUE 'N'.
013500     88  WKS-ASGMAE-TERMINO                  VALUE 'S'.
013600*------------------->   TABLA DE EQUIPOS EN MEMORIA (SOLO CONSULTA)
013700 01  WKS-TABLA-EQUIPOS.
013800     02  WKS-EQP-ENTRADA OCCURS 1200 TIMES INDEXED BY EX1 EX2.
013900         03  WKS-EQP-ID              PIC 9(05).
014000         03  WKS-EQP-NOMBRE           PIC X(40).
014100         03  WKS-EQP-LIGA-ID          PIC 9(05).
014200 01  WKS-CANT-EQUIPOS               PIC 9(04) COMP VALUE ZERO.
014300*------------------->   TABLA DE PARTIDOS EN MEMORIA
014400 01  WKS-TABLA-PARTIDOS.
014500     02  WKS-PAR-ENTRADA OCCURS 2000 TIMES INDEXED BY PX1 PX2.
014600         03  WKS-PAR-ID              PIC 9(05).
014700         03  WKS-PAR-EQUIPO1-ID       PIC 9(05).
014800         03  WKS-PAR-EQUIPO2-ID       PIC 9(05).
014900         03  WKS-PAR-FECHA            PIC X(10).
015000         03  WKS-PAR-LIGA-ID          PIC 9(05).
015100         03  WKS-PAR-BORRADO          PIC X(01) VALUE 'N'.
015200             88  WKS-PAR-ESTA-BORRADO           VALUE 'S'.
015300 01  WKS-CANT-PARTIDOS              PIC 9(04) COMP VALUE ZERO.
015400 01  WKS-MAX-PAR-ID                  PIC 9(05) COMP VALUE ZERO.
015500 01  WKS-TABLA-PARTIDOS-R REDEFINES WKS-TABLA-PARTIDOS.
015600     02  WKS-PAR-RENGLON OCCURS 2000 TIMES.
015700         03  WKS-PAR-RENGLON-TXT     PIC X(030).
015800         03  FILLER                   PIC X(05).
015900*------------------->   TABLA DE ASIGNACIONES EN MEMORIA
016000 01  WKS-TABLA-ASIGNACIONES.
016100     02  WKS-ASG-ENTRADA OCCURS 3000 TIMES INDEXED BY SX1 SX2.
016200         03  WKS-ASG-ID             PIC 9(05).
016300         03  WKS-ASG-PARTIDO-ID      PIC 9(05).
016400         03  WKS-ASG-ARBITRO-ID      PIC 9(05).
016500         03  WKS-ASG-ROL             PIC X(01).
016600         03  WKS-ASG-BORRADO         PIC X(01) VALUE 'N'.
016700             88  WKS-ASG-ESTA-BORRADO          VALUE 'S'.
016800 01  WKS-CANT-ASIGNACIONES         PIC 9(04) COMP VALUE ZERO.
016900 01  WKS-TABLA-ASIGNACIONES-R REDEFINES WKS-TABLA-ASIGNACIONES.
017000     02  WKS-ASG-RENGLON OCCURS 3000 TIMES.
017100         03  WKS-ASG-RENGLON-TXT    PIC X(016).
017200         03  FILLER                  PIC X(04).
017300*------------------->   AREA DE TRABAJO DE FECHA Y VALIDACION
017400*                       DE CALENDARIO (SIN TABLA DE CALENDARIO)
017500 01  WKS-FECHA-TRABAJO             PIC X(10) VALUE SPACES.
017600 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
017700     02  WKS-FECHA-ANO              PIC X(04).
017800     02  WKS-FECHA-GUION-1          PIC X(01).
017900     02  WKS-FECHA-MES              PIC X(02).
018000     02  WKS-FECHA-GUION-2          PIC X(01).
018100     02  WKS-FECHA-DIA              PIC X(02).
018200 01  WKS-FECHA-NUMERICOS.
018300     02  WKS-ANO-NUM                PIC 9(04) COMP VALUE ZERO.
018400     02  WKS-MES-NUM                PIC 9(02) COMP VALUE ZERO.
018500     02  WKS-DIA-NUM                PIC 9(02) COMP VALUE ZERO.
018600 01  WKS-DIAS-MES                   PIC 9(02) COMP VALUE ZERO.
018700 01  WKS-COCIENTE                   PIC 9(04) COMP VALUE ZERO.
018800 01  WKS-RESIDUO-4                  PIC 9(04) COMP VALUE ZERO.
018900 01  WKS-RESIDUO-100                PIC 9(04) COMP VALUE ZERO.
019000 01  WKS-RESIDUO-400                PIC 9(04) COMP VALUE ZERO.
019100 01  WKS-SW-BISIESTO                PIC X(01) VALUE 'N'.
019200     88  WKS-ES-BISIESTO                      VALUE 'S'.
019300 01  WKS-SW-FECHA-VALIDA            PIC X(01) VALUE 'N'.
019400     88  WKS-SI-FECHA-VALIDA                  VALUE 'S'.
019500*------------------->   SWITCHES, CONTADORES E IDS DE TRABAJO
019600 01  WKS-SW-ENCONTRADO             PIC X(01) VALUE 'N'.
019700     88  WKS-SI-ENCONTRADO                    VALUE 'S'.
019800 01  WKS-SW-DUPLICADO              PIC X(01) VALUE 'N'.
019900     88  WKS-SI-DUPLICADO                     VALUE 'S'.
020000 01  WKS-LIGA1-ID                   PIC 9(05) COMP VALUE ZERO.
020100 01  WKS-LIGA2-ID                   PIC 9(05) COMP VALUE ZERO.
020200 01  WKS-CONTADORES-PROCESO.
020300     02  WKS-TXN-LEIDAS             PIC 9(05) COMP VALUE ZERO.
020400     02  WKS-PARTIDOS-ACEPTADOS     PIC 9(05) COMP VALUE ZERO.
020500     02  WKS-PARTIDOS-RECHAZADOS    PIC 9(05) COMP VALUE ZERO.
020600     02  WKS-BAJAS-ACEPTADAS        PIC 9(05) COMP VALUE ZERO.
020700     02  WKS-BAJAS-RECHAZADAS       PIC 9(05) COMP VALUE ZERO.
020800     02  WKS-ASIGN-CASCADA          PIC 9(05) COMP VALUE ZERO.
020900 01  WKS-SWITCH-DEPURACION          PIC 9(01) VALUE ZERO.
021000 PROCEDURE DIVISION.
021100 100-PRINCIPAL.
021200     PERFORM 200-ABRE-ARCHIVOS THRU 200-ABRE-ARCHIVOS-E
021300     PERFORM 300-CARGA-EQUIPOS THRU 300-CARGA-EQUIPOS-E
021400     PERFORM 320-CARGA-PARTIDOS THRU 320-CARGA-PARTIDOS-E
021500     PERFORM 340-CARGA-ASIGNACIONES THRU 340-CARGA-ASIGNACIONES-E
021600     PERFORM 400-PROCESA-TRANSACCIONES
021700        THRU 400-PROCESA-TRANSACCIONES-E
021800     PERFORM 500-REGRABA-PARTIDOS THRU 500-REGRABA-PARTIDOS-E
021900     PERFORM 510-REGRABA-ASIGNACIONES
022000        THRU 510-REGRABA-ASIGNACIONES-E
022100     PERFORM 600-ESTADISTICAS THRU 600-ESTADISTICAS-E
022200     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-E
022300     STOP RUN.
022400 100-PRINCIPAL-E. EXIT.
022500
022600 200-ABRE-ARCHIVOS.
022700     OPEN INPUT  PARMAE
022800     OPEN INPUT  EQPMAE
022900     OPEN INPUT  TRNPAR
023000     OPEN INPUT  ASGMAE
023100     OPEN OUTPUT PARSAL
023200     OPEN OUTPUT ASGSAL
023300     IF FS-PARMAE NOT = 0
023400        MOVE 'OPEN' TO ACCION  MOVE 'PARMAE' TO ARCHIVO
023500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023600           FS-PARMAE, FSE-PARMAE
023700        MOVE 91 TO RETURN-CODE
023800        STOP RUN
023900     END-IF
024000     IF FS-EQPMAE NOT = 0
024100        MOVE 'OPEN' TO ACCION  MOVE 'EQPMAE' TO ARCHIVO
024200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024300           FS-EQPMAE, FSE-EQPMAE
024400        MOVE 91 TO RETURN-CODE
024500        STOP RUN
024600     END-IF
024700     IF FS-TRNPAR NOT = 0
024800        MOVE 'OPEN' TO ACCION  MOVE 'TRNPAR' TO ARCHIVO
024900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025000           FS-TRNPAR, FSE-TRNPAR
025100        MOVE 91 TO RETURN-CODE
025200        STOP RUN
025300     END-IF
025400     IF FS-ASGMAE NOT = 0
025500        MOVE 'OPEN' TO ACCION  MOVE 'ASGMAE' TO ARCHIVO
025600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025700           FS-ASGMAE, FSE-ASGMAE
025800        MOVE 91 TO RETURN-CODE
025900        STOP RUN
026000     END-IF
026100     IF FS-PARSAL NOT = 0
026200        MOVE 'OPEN' TO ACCION  MOVE 'PARSAL' TO ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400           FS-PARSAL, FSE-PARSAL
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800     IF FS-ASGSAL NOT = 0
026900        MOVE 'OPEN' TO ACCION  MOVE 'ASGSAL' TO ARCHIVO
027000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027100           FS-ASGSAL, FSE-ASGSAL
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF.
027500 200-ABRE-ARCHIVOS-E. EXIT.
027600
027700 300-CARGA-EQUIPOS.
027800     MOVE ZERO TO WKS-CANT-EQUIPOS
027900     READ EQPMAE
028000         AT END SET WKS-EQPMAE-TERMINO TO TRUE
028100     END-READ
028200     GO TO 300-CARGA-EQUIPOS-E.
028300 300-CARGA-EQUIPOS-LOOP.
028400     ADD 1 TO WKS-CANT-EQUIPOS
028500     SET EX1 TO WKS-CANT-EQUIPOS
028600     MOVE EQPM-ID           TO WKS-EQP-ID(EX1)
028700     MOVE EQPM-NOMBRE        TO WKS-EQP-NOMBRE(EX1)
028800     MOVE EQPM-LIGA-ID       TO WKS-EQP-LIGA-ID(EX1)
028900     READ EQPMAE
029000         AT END SET WKS-EQPMAE-TERMINO TO TRUE
029100     END-READ
029200     IF WKS-EQPMAE-TERMINO
029300        GO TO 300-CARGA-EQUIPOS-E
029400     END-IF
029500     GO TO 300-CARGA-EQUIPOS-LOOP.
029600 300-CARGA-EQUIPOS-E. EXIT.
029700
029800 320-CARGA-PARTIDOS.
029900     MOVE ZERO TO WKS-CANT-PARTIDOS
030000     READ PARMAE
030100         AT END SET WKS-PARMAE-TERMINO TO TRUE
030200     END-READ
030300     GO TO 320-CARGA-PARTIDOS-E.
030400 320-CARGA-PARTIDOS-LOOP.
030500     ADD 1 TO WKS-CANT-PARTIDOS
030600     SET PX1 TO WKS-CANT-PARTIDOS
030700     MOVE PARM-ID           TO WKS-PAR-ID(PX1)
030800     MOVE PARM-EQUIPO1-ID    TO WKS-PAR-EQUIPO1-ID(PX1)
030900     MOVE PARM-EQUIPO2-ID    TO WKS-PAR-EQUIPO2-ID(PX1)
031000     MOVE PARM-FECHA         TO WKS-PAR-FECHA(PX1)
031100     MOVE PARM-LIGA-ID       TO WKS-PAR-LIGA-ID(PX1)
031200     MOVE 'N'                TO WKS-PAR-BORRADO(PX1)
031300     IF PARM-ID > WKS-MAX-PAR-ID
031400        MOVE PARM-ID TO WKS-MAX-PAR-ID
031500     END-IF
031600     READ PARMAE
031700         AT END SET WKS-PARMAE-TERMINO TO TRUE
031800     END-READ
031900     IF WKS-PARMAE-TERMINO
032000        GO TO 320-CARGA-PARTIDOS-E
032100     END-IF
032200     GO TO 320-CARGA-PARTIDOS-LOOP.
032300 320-CARGA-PARTIDOS-E. EXIT.
032400
032500 340-CARGA-ASIGNACIONES.
032600     MOVE ZERO TO WKS-CANT-ASIGNACIONES
032700     READ ASGMAE
032800         AT END SET WKS-ASGMAE-TERMINO TO TRUE
032900     END-READ
033000     GO TO 340-CARGA-ASIGNACIONES-E.
033100 340-CARGA-ASIGNACIONES-LOOP.
033200     ADD 1 TO WKS-CANT-ASIGNACIONES
033300     SET SX1 TO WKS-CANT-ASIGNACIONES
033400     MOVE ASGM-ID           TO WKS-ASG-ID(SX1)
033500     MOVE ASGM-PARTIDO-ID    TO WKS-ASG-PARTIDO-ID(SX1)
033600     MOVE ASGM-ARBITRO-ID    TO WKS-ASG-ARBITRO-ID(SX1)
033700     MOVE ASGM-ROL          TO WKS-ASG-ROL(SX1)
033800     MOVE 'N'               TO WKS-ASG-BORRADO(SX1)
033900     READ ASGMAE
034000         AT END SET WKS-ASGMAE-TERMINO TO TRUE
034100     END-READ
034200     IF WKS-ASGMAE-TERMINO
034300        GO TO 340-CARGA-ASIGNACIONES-E
034400     END-IF
034500     GO TO 340-CARGA-ASIGNACIONES-LOOP.
034600 340-CARGA-ASIGNACIONES-E. EXIT.
034700
034800 400-PROCESA-TRANSACCIONES.
034900     READ TRNPAR
035000         AT END SET WKS-TRNPAR-TERMINO TO TRUE
035100     END-READ
035200     GO TO 400-PROCESA-TRANSACCIONES-E.
035300 400-PROCESA-TRANSACCIONES-LOOP.
035400     ADD 1 TO WKS-TXN-LEIDAS
035500     EVALUATE TRUE
035600        WHEN TRNP-ALTA-PARTIDO
035700             PERFORM 410-ALTA-PARTIDO THRU 410-ALTA-PARTIDO-E
035800        WHEN TRNP-BAJA-PARTIDO
035900             PERFORM 440-BAJA-PARTIDO THRU 440-BAJA-PARTIDO-E
036000        WHEN OTHER
036100             ADD 1 TO WKS-PARTIDOS-RECHAZADOS
036200     END-EVALUATE
036300     READ TRNPAR
036400         AT END SET WKS-TRNPAR-TERMINO TO TRUE
036500     END-READ
036600     IF WKS-TRNPAR-TERMINO
036700        GO TO 400-PROCESA-TRANSACCIONES-E
036800     END-IF
036900     GO TO 400-PROCESA-TRANSACCIONES-LOOP.
037000 400-PROCESA-TRANSACCIONES-E. EXIT.
037100
037200*--->> SERIE 410 PROGRAMA UN PARTIDO NUEVO
037300 410-ALTA-PARTIDO.
037400     IF TRNP-EQUIPO1-ID = TRNP-EQUIPO2-ID
037500        ADD 1 TO WKS-PARTIDOS-RECHAZADOS
037600     ELSE
037700        MOVE 'N' TO WKS-SW-ENCONTRADO
037800        SET EX1 TO 1
037900        PERFORM 411-BUSCA-EQUIPO1 THRU 411-BUSCA-EQUIPO1-E
038000           VARYING EX1 FROM 1 BY 1
038100           UNTIL EX1 > WKS-CANT-EQUIPOS OR WKS-SI-ENCONTRADO
038200        IF NOT WKS-SI-ENCONTRADO
038300           ADD 1 TO WKS-PARTIDOS-RECHAZADOS
038400        ELSE
038500           MOVE 'N' TO WKS-SW-ENCONTRADO
038600           SET EX2 TO 1
038700           PERFORM 412-BUSCA-EQUIPO2 THRU 412-BUSCA-EQUIPO2-E
038800              VARYING EX2 FROM 1 BY 1
038900              UNTIL EX2 > WKS-CANT-EQUIPOS OR WKS-SI-ENCONTRADO
039000           IF NOT WKS-SI-ENCONTRADO
039100              ADD 1 TO WKS-PARTIDOS-RECHAZADOS
039200           ELSE
039300              IF WKS-LIGA1-ID NOT = WKS-LIGA2-ID OR
039400                 WKS-LIGA1-ID NOT = TRNP-LIGA-ID
039500                 ADD 1 TO WKS-PARTIDOS-RECHAZADOS
039600              ELSE
039700                 MOVE TRNP-FECHA TO WKS-FECHA-TRABAJO
039800                 PERFORM 420-VERIFICA-FECHA
039900                    THRU 420-VERIFICA-FECHA-E
040000                 IF NOT WKS-SI-FECHA-VALIDA
040100                    ADD 1 TO WKS-PARTIDOS-RECHAZADOS
040200                 ELSE
040300                    MOVE 'N' TO WKS-SW-DUPLICADO
040400                    SET PX2 TO 1
040500                    PERFORM 430-COMPARA-CHOQUE
040600                       THRU 430-COMPARA-CHOQUE-E
040700                       VARYING PX2 FROM 1 BY 1
040800                       UNTIL PX2 > WKS-CANT-PARTIDOS
040900                          OR WKS-SI-DUPLICADO
041000                    IF WKS-SI-DUPLICADO
041100                       ADD 1 TO WKS-PARTIDOS-RECHAZADOS
041200                    ELSE
041300                       PERFORM 431-INSERTA-PARTIDO
041400                          THRU 431-INSERTA-PARTIDO-E
041500                       ADD 1 TO WKS-PARTIDOS-ACEPTADOS
041600                    END-IF
041700                 END-IF
041800              END-IF
041900           END-IF
042000        END-IF
042100     END-IF.
042200 410-ALTA-PARTIDO-E. EXIT.
042300
042400 411-BUSCA-EQUIPO1.
042500     IF WKS-EQP-ID(EX1) = TRNP-EQUIPO1-ID
042600        MOVE WKS-EQP-LIGA-ID(EX1) TO WKS-LIGA1-ID
042700        SET WKS-SI-ENCONTRADO TO TRUE
042800     END-IF.
042900 411-BUSCA-EQUIPO1-E. EXIT.
043000
043100 412-BUSCA-EQUIPO2.
043200     IF WKS-EQP-ID(EX2) = TRNP-EQUIPO2-ID
043300        MOVE WKS-EQP-LIGA-ID(EX2) TO WKS-LIGA2-ID
043400        SET WKS-SI-ENCONTRADO TO TRUE
043500     END-IF.
043600 412-BUSCA-EQUIPO2-E. EXIT.
043700
043800*--->> SERIE 420 VALIDA QUE LA FECHA SEA UNA FECHA CALENDARIO
043900*      VALIDA EN FORMATO ISO AAAA-MM-DD, SIN TABLA DE CALENDARIO.
044000 420-VERIFICA-FECHA.
044100     MOVE 'N' TO WKS-SW-FECHA-VALIDA
044200     IF WKS-FECHA-ANO     NOT NUMERIC OR
044300        WKS-FECHA-MES     NOT NUMERIC OR
044400        WKS-FECHA-DIA     NOT NUMERIC OR
044500        WKS-FECHA-GUION-1 NOT = '-'    OR
044600        WKS-FECHA-GUION-2 NOT = '-'
044700        NEXT SENTENCE
044800     ELSE
044900        MOVE WKS-FECHA-ANO TO WKS-ANO-NUM
045000        MOVE WKS-FECHA-MES TO WKS-MES-NUM
045100        MOVE WKS-FECHA-DIA TO WKS-DIA-NUM
045200        IF WKS-MES-NUM < 1 OR WKS-MES-NUM > 12
045300           NEXT SENTENCE
045400        ELSE
045500           PERFORM 421-CALCULA-DIAS-MES THRU 421-CALCULA-DIAS-MES-E
045600           IF WKS-DIA-NUM >= 1 AND WKS-DIA-NUM <= WKS-DIAS-MES
045700              SET WKS-SI-FECHA-VALIDA TO TRUE
045800           END-IF
045900        END-IF
046000     END-IF.
046100 420-VERIFICA-FECHA-E. EXIT.
046200
046300 421-CALCULA-DIAS-MES.
046400     EVALUATE WKS-MES-NUM
046500        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
046600             MOVE 31 TO WKS-DIAS-MES
046700        WHEN 4 WHEN 6 WHEN 9 WHEN 11
046800             MOVE 30 TO WKS-DIAS-MES
046900        WHEN 2
047000             PERFORM 422-VERIFICA-BISIESTO
047100                THRU 422-VERIFICA-BISIESTO-E
047200             IF WKS-ES-BISIESTO
047300                MOVE 29 TO WKS-DIAS-MES
047400             ELSE
047500                MOVE 28 TO WKS-DIAS-MES
047600             END-IF
047700     END-EVALUATE.
047800 421-CALCULA-DIAS-MES-E. EXIT.
047900
048000*--->> UN ANO ES BISIESTO SI ES MULTIPLO DE 4, SALVO QUE SEA
048100*      MULTIPLO DE 100 Y NO DE 400 (REGLA GREGORIANA COMPLETA).
048200 422-VERIFICA-BISIESTO.
048300     MOVE 'N' TO WKS-SW-BISIESTO
048400     DIVIDE WKS-ANO-NUM BY 4   GIVING WKS-COCIENTE
048500        REMAINDER WKS-RESIDUO-4
048600     DIVIDE WKS-ANO-NUM BY 100 GIVING WKS-COCIENTE
048700        REMAINDER WKS-RESIDUO-100
048800     DIVIDE WKS-ANO-NUM BY 400 GIVING WKS-COCIENTE
048900        REMAINDER WKS-RESIDUO-400
049000     IF WKS-RESIDUO-400 = 0
049100        SET WKS-ES-BISIESTO TO TRUE
049200     ELSE
049300        IF WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0
049400           SET WKS-ES-BISIESTO TO TRUE
049500        END-IF
049600     END-IF.
049700 422-VERIFICA-BISIESTO-E. EXIT.
049800
049900*--->> VERIFICA QUE EL MISMO PAR DE EQUIPOS (EN CUALQUIER ORDEN)
050000*      NO TENGA YA UN PARTIDO PROGRAMADO EN LA MISMA FECHA.
050100 430-COMPARA-CHOQUE.
050200     IF NOT WKS-PAR-ESTA-BORRADO(PX2) AND
050300        WKS-PAR-FECHA(PX2) = WKS-FECHA-TRABAJO AND
050400        ((WKS-PAR-EQUIPO1-ID(PX2) = TRNP-EQUIPO1-ID AND
050500          WKS-PAR-EQUIPO2-ID(PX2) = TRNP-EQUIPO2-ID) OR
050600         (WKS-PAR-EQUIPO1-ID(PX2) = TRNP-EQUIPO2-ID AND
050700          WKS-PAR-EQUIPO2-ID(PX2) = TRNP-EQUIPO1-ID))
050800        SET WKS-SI-DUPLICADO TO TRUE
050900     END-IF.
051000 430-COMPARA-CHOQUE-E. EXIT.
051100
051200 431-INSERTA-PARTIDO.
051300     ADD 1 TO WKS-MAX-PAR-ID
051400     ADD 1 TO WKS-CANT-PARTIDOS
051500     SET PX1 TO WKS-CANT-PARTIDOS
051600     MOVE WKS-MAX-PAR-ID     TO WKS-PAR-ID(PX1)
051700     MOVE TRNP-EQUIPO1-ID    TO WKS-PAR-EQUIPO1-ID(PX1)
051800     MOVE TRNP-EQUIPO2-ID    TO WKS-PAR-EQUIPO2-ID(PX1)
051900     MOVE WKS-FECHA-TRABAJO  TO WKS-PAR-FECHA(PX1)
052000     MOVE TRNP-LIGA-ID       TO WKS-PAR-LIGA-ID(PX1)
052100     MOVE 'N'                TO WKS-PAR-BORRADO(PX1).
052200 431-INSERTA-PARTIDO-E. EXIT.
052300
052400*--->> SERIE 440 ELIMINA UN PARTIDO Y SUS ASIGNACIONES
052500 440-BAJA-PARTIDO.
052600     MOVE 'N' TO WKS-SW-ENCONTRADO
052700     SET PX1 TO 1
052800     PERFORM 441-BUSCA-PARTIDO THRU 441-BUSCA-PARTIDO-E
052900        VARYING PX1 FROM 1 BY 1
053000        UNTIL PX1 > WKS-CANT-PARTIDOS OR WKS-SI-ENCONTRADO
053100     IF NOT WKS-SI-ENCONTRADO
053200        ADD 1 TO WKS-BAJAS-RECHAZADAS
053300     ELSE
053400        MOVE 'S' TO WKS-PAR-BORRADO(PX1)
053500        SET SX1 TO 1
053600        PERFORM 442-BAJA-ASIGNACIONES THRU 442-BAJA-ASIGNACIONES-E
053700           VARYING SX1 FROM 1 BY 1
053800           UNTIL SX1 > WKS-CANT-ASIGNACIONES
053900        ADD 1 TO WKS-BAJAS-ACEPTADAS
054000     END-IF.
054100 440-BAJA-PARTIDO-E. EXIT.
054200
054300 441-BUSCA-PARTIDO.
054400     IF NOT WKS-PAR-ESTA-BORRADO(PX1) AND
054500        WKS-PAR-ID(PX1) = TRNP-PARTIDO-ID
054600        SET WKS-SI-ENCONTRADO TO TRUE
054700     END-IF.
054800 441-BUSCA-PARTIDO-E. EXIT.
054900
055000 442-BAJA-ASIGNACIONES.
055100     IF NOT WKS-ASG-ESTA-BORRADO(SX1) AND
055200        WKS-ASG-PARTIDO-ID(SX1) = TRNP-PARTIDO-ID
055300        MOVE 'S' TO WKS-ASG-BORRADO(SX1)
055400        ADD 1 TO WKS-ASIGN-CASCADA
055500     END-IF.
055600 442-BAJA-ASIGNACIONES-E. EXIT.
055700
055800*--->> SERIE 500 REGRABA LOS MAESTROS NUEVOS
055900 500-REGRABA-PARTIDOS.
056000     SET PX1 TO 1
056100     PERFORM 501-ESCRIBE-PARTIDO THRU 501-ESCRIBE-PARTIDO-E
056200        VARYING PX1 FROM 1 BY 1 UNTIL PX1 > WKS-CANT-PARTIDOS.
056300 500-REGRABA-PARTIDOS-E. EXIT.
056400
056500 501-ESCRIBE-PARTIDO.
056600     IF NOT WKS-PAR-ESTA-BORRADO(PX1)
056700        MOVE WKS-PAR-RENGLON-TXT(PX1) TO PARS-LINEA
056800        WRITE PARS-REGISTRO
056900     END-IF.
057000 501-ESCRIBE-PARTIDO-E. EXIT.
057100
057200 510-REGRABA-ASIGNACIONES.
057300     SET SX1 TO 1
057400     PERFORM 511-ESCRIBE-ASIGNACION THRU 511-ESCRIBE-ASIGNACION-E
057500        VARYING SX1 FROM 1 BY 1
057600        UNTIL SX1 > WKS-CANT-ASIGNACIONES.
057700 510-REGRABA-ASIGNACIONES-E. EXIT.
057800
057900 511-ESCRIBE-ASIGNACION.
058000     IF NOT WKS-ASG-ESTA-BORRADO(SX1)
058100        MOVE WKS-ASG-RENGLON-TXT(SX1) TO ASGS-LINEA
058200        WRITE ASGS-REGISTRO
058300     END-IF.
058400 511-ESCRIBE-ASIGNACION-E. EXIT.
058500
058600 600-ESTADISTICAS.
058700     DISPLAY "================================================="
058800     DISPLAY "*      LDA31003 - ESTADISTICAS DE PARTIDOS     *"
058900     DISPLAY "================================================="
059000     DISPLAY "==> TRANSACCIONES LEIDAS      : " WKS-TXN-LEIDAS
059100     DISPLAY "==> PARTIDOS ACEPTADOS        : "
059200             WKS-PARTIDOS-ACEPTADOS
059300     DISPLAY "==> PARTIDOS RECHAZADOS       : "
059400             WKS-PARTIDOS-RECHAZADOS
059500     DISPLAY "==> BAJAS ACEPTADAS           : " WKS-BAJAS-ACEPTADAS
059600     DISPLAY "==> BAJAS RECHAZADAS          : " WKS-BAJAS-RECHAZADAS
059700     DISPLAY "==> ASIGNACIONES EN CASCADA   : " WKS-ASIGN-CASCADA
059800     DISPLAY "=================================================".
059900 600-ESTADISTICAS-E. EXIT.
060000
060100 700-CIERRA-ARCHIVOS.
060200     CLOSE PARMAE
060300     CLOSE EQPMAE
060400     CLOSE TRNPAR
060500     CLOSE ASGMAE
060600     CLOSE PARSAL
060700     CLOSE ASGSAL.
060800 700-CIERRA-ARCHIVOS-E. EXIT.
