000100******************************************************************
000200* FECHA       : 16/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : LIGA DEPORTIVA - ARBITROS                        *
000500* PROGRAMA    : LDA31002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE LIGAS Y EQUIPOS.    *
000800*             : LA ALTA DE LIGA CREA LA LIGA JUNTO CON SUS       *
000900*             : EQUIPOS (ENTRE 4 Y 6, CON NOMBRE UNICO DENTRO DE *
001000*             : LA LIGA). LA ALTA DE EQUIPO AGREGA UN EQUIPO A   *
001100*             : UNA LIGA EXISTENTE SIN REBASAR SU CAPACIDAD.     *
001200* ARCHIVOS    : LIGMAE (MAESTRO VIGENTE DE LIGAS)                *
001300*             : EQPMAE (MAESTRO VIGENTE DE EQUIPOS)              *
001400*             : TRNLIG (TRANSACCIONES DE ALTA DE LIGA/EQUIPO)    *
001500*             : LIGSAL (MAESTRO NUEVO DE LIGAS)                  *
001600*             : EQPSAL (MAESTRO NUEVO DE EQUIPOS)                *
001700* PROGRAMA(S) : DEBD1R00 (FILE STATUS EXTENDIDO)                 *
001800******************************************************************
001900*---------------------- REGISTRO DE CAMBIOS ---------------------*
002000* FECHA     PROGRAMADOR     TICKET    DESCRIPCION                *
002100* 16/06/1989 E.RAMIREZ      LDA-0004  VERSION ORIGINAL.           *
002200* 12/09/1991 E.RAMIREZ      LDA-0011  AGREGA VALIDACION DE        *
002300*                                     CAPACIDAD EN LA ALTA DE     *
002400*                                     EQUIPO (4 A 6 POR LIGA).    *
002500* 07/05/1996 R.CASTILLO     LDA-0027  VALIDA NOMBRE DE LIGA       *
002600*                                     UNICO Y NOMBRE DE EQUIPO    *
002700*                                     UNICO DENTRO DE LA LIGA.    *
002800* 19/10/1998 P.SOTO        LDA-0042  REVISION Y2K - SIN CAMPOS DE *
002900*                                     FECHA EN ESTE MAESTRO, NO SE*
003000*                                     REQUIEREN CAMBIOS.          *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    LDA31002.
003400 AUTHOR.        ERICK RAMIREZ.
003500 INSTALLATION.  LIGA DEPORTIVA - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  16/06/1989.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WKS-SWITCH-DEPURACION.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT LIGMAE  ASSIGN TO LIGMAE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS   IS FS-LIGMAE
004900                             FSE-LIGMAE.
005000     SELECT EQPMAE  ASSIGN TO EQPMAE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-EQPMAE
005300                             FSE-EQPMAE.
005400     SELECT TRNLIG  ASSIGN TO TRNLIG
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-TRNLIG
005700                             FSE-TRNLIG.
005800     SELECT LIGSAL  ASSIGN TO LIGSAL
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-LIGSAL
006100                             FSE-LIGSAL.
006200     SELECT EQPSAL  ASSIGN TO EQPSAL
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-EQPSAL
006500                             FSE-EQPSAL.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  LIGMAE.
006900     COPY LIGMAE.
007000 FD  EQPMAE.
007100     COPY EQPMAE.
007200 FD  TRNLIG.
007300     COPY TRNLIG.
007400 FD  LIGSAL.
007500 01  LIGS-REGISTRO.
007600     02  LIGS-LINEA               PIC X(050).
007700 FD  EQPSAL.
007800 01  EQPS-REGISTRO.
007900     02  EQPS-LINEA               PIC X(055).
008000 WORKING-STORAGE SECTION.
008100*------------------->   VARIABLES DE FILE STATUS NORMAL
008200 01  FS-LIGMAE                    PIC 9(02) VALUE ZEROS.
008300 01  FS-EQPMAE                    PIC 9(02) VALUE ZEROS.
008400 01  FS-TRNLIG                    PIC 9(02) VALUE ZEROS.
008500 01  FS-LIGSAL                    PIC 9(02) VALUE ZEROS.
008600 01  FS-EQPSAL                    PIC 9(02) VALUE ZEROS.
008700*------------------->   VARIABLES DE FILE STATUS EXTENDIDO
008800 01  FSE-LIGMAE.
008900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
009000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
009100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
009200 01  FSE-EQPMAE.
009300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
009400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
009500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
009600 01  FSE-TRNLIG.
009700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
009800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
009900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010000 01  FSE-LIGSAL.
010100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010400 01  FSE-EQPSAL.
010500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010800*Variables de rutina de control de file status extendido
010900 01  PROGRAMA                     PIC X(08) VALUE "LDA31002".
011000 01  ARCHIVO                      PIC X(08) VALUE SPACES.
011100 01  ACCION                       PIC X(10) VALUE SPACES.
011200 01  LLAVE                        PIC X(32) VALUE SPACES.
011300*CONTROLADORES DE LECTURA
011400 01  WKS-SW-FIN-LIGMAE             PIC X(01) VALUE 'N'.
011500     88  WKS-LIGMAE-TERMINO                  VALUE 'S'.
011600 01  WKS-SW-FIN-EQPMAE             PIC X(01) VALUE 'N'.
011700     88  WKS-EQPMAE-TERMINO                  VALUE 'S'.
011800 01  WKS-SW-FIN-TRNLIG             PIC X(01) VALUE 'N'.
011900     88  WKS-TRNLIG-TERMINO                  VALUE 'S'.
012000*------------------->   TABLA DE LIGAS EN MEMORIA
012100 01  WKS-TABLA-LIGAS.
012200     02  WKS-LIG-ENTRADA OCCURS 200 TIMES INDEXED BY LX1 LX2.
012300         03  WKS-LIG-ID             PIC 9(05).
012400         03  WKS-LIG-NOMBRE          PIC X(40).
012500         03  WKS-LIG-CANT-EQUIPOS    PIC 9(01).
012600 01  WKS-CANT-LIGAS                PIC 9(03) COMP VALUE ZERO.
012700 01  WKS-MAX-LIG-ID                 PIC 9(05) COMP VALUE ZERO.
012800 01  WKS-TABLA-LIGAS-R REDEFINES WKS-TABLA-LIGAS.
012900     02  WKS-LIG-RENGLON OCCURS 200 TIMES.
013000         03  WKS-LIG-RENGLON-TXT    PIC X(046).
013100         03  FILLER                  PIC X(04).
013200*------------------->   TABLA DE EQUIPOS EN MEMORIA
013300 01  WKS-TABLA-EQUIPOS.
013400     02  WKS-EQP-ENTRADA OCCURS 1200 TIMES INDEXED BY EX1 EX2.
013500         03  WKS-EQP-ID              PIC 9(05).
013600         03  WKS-EQP-NOMBRE           PIC X(40).
013700         03  WKS-EQP-LIGA-ID          PIC 9(05).
013800 01  WKS-CANT-EQUIPOS               PIC 9(04) COMP VALUE ZERO.
013900 01  WKS-MAX-EQP-ID                  PIC 9(05) COMP VALUE ZERO.
014000 01  WKS-TABLA-EQUIPOS-R REDEFINES WKS-TABLA-EQUIPOS.
014100     02  WKS-EQP-RENGLON OCCURS 1200 TIMES.
014200         03  WKS-EQP-RENGLON-TXT     PIC X(050).
014300         03  FILLER                   PIC X(05).
014400*------------------->   SWITCHES, CONTADORES Y AREA DE TRABAJO
014500 01  WKS-SW-ENCONTRADO             PIC X(01) VALUE 'N'.
014600     88  WKS-SI-ENCONTRADO                    VALUE 'S'.
014700 01  WKS-SW-DUPLICADO              PIC X(01) VALUE 'N'.
014800     88  WKS-SI-DUPLICADO                     VALUE 'S'.
014900 01  WKS-CANT-EQUIPOS-LIGA          PIC 9(02) COMP VALUE ZERO.
015000 01  WKS-NOMBRE-EQUIPO-TRABAJO       PIC X(40) VALUE SPACES.
015100 01  WKS-LIGA-NUEVA-ID               PIC 9(05) COMP VALUE ZERO.
015200 01  WKS-EIX                         PIC 9(02) COMP VALUE ZERO.
015300 01  WKS-EIX2                        PIC 9(02) COMP VALUE ZERO.
015400 01  WKS-CONTADORES-PROCESO.
015500     02  WKS-TXN-LEIDAS             PIC 9(05) COMP VALUE ZERO.
015600     02  WKS-LIGAS-ACEPTADAS        PIC 9(05) COMP VALUE ZERO.
015700     02  WKS-LIGAS-RECHAZADAS       PIC 9(05) COMP VALUE ZERO.
015800     02  WKS-EQUIPOS-ACEPTADOS      PIC 9(05) COMP VALUE ZERO.
015900     02  WKS-EQUIPOS-RECHAZADOS     PIC 9(05) COMP VALUE ZERO.
016000*------------------->   MISMOS CONTADORES, VISTA EN TABLA PARA
016100*                       EL VOLCADO DE DEPURACION (UPSI-0)
016200 01  WKS-CONTADORES-PROCESO-R REDEFINES WKS-CONTADORES-PROCESO.
016300     02  WKS-CONTADOR-EDIT OCCURS 5 TIMES INDEXED BY CTX
016400                                   PIC 9(05) COMP.
016500 01  WKS-SWITCH-DEPURACION          PIC 9(01) VALUE ZERO.
016600 PROCEDURE DIVISION.
016700 100-PRINCIPAL.
016800     PERFORM 200-ABRE-ARCHIVOS THRU 200-ABRE-ARCHIVOS-E
016900     PERFORM 300-CARGA-LIGAS THRU 300-CARGA-LIGAS-E
017000     PERFORM 320-CARGA-EQUIPOS THRU 320-CARGA-EQUIPOS-E
017100     PERFORM 400-PROCESA-TRANSACCIONES
017200        THRU 400-PROCESA-TRANSACCIONES-E
017300     PERFORM 500-REGRABA-LIGAS THRU 500-REGRABA-LIGAS-E
017400     PERFORM 510-REGRABA-EQUIPOS THRU 510-REGRABA-EQUIPOS-E
017500     PERFORM 600-ESTADISTICAS THRU 600-ESTADISTICAS-E
017600     IF WKS-SWITCH-DEPURACION = 1
017700        PERFORM 650-VOLCADO-DEPURACION
017800           THRU 650-VOLCADO-DEPURACION-E
017900     END-IF
018000     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-E
018100     STOP RUN.
018200 100-PRINCIPAL-E. EXIT.
018300
018400 200-ABRE-ARCHIVOS.
018500     OPEN INPUT  LIGMAE
018600     OPEN INPUT  EQPMAE
018700     OPEN INPUT  TRNLIG
018800     OPEN OUTPUT LIGSAL
018900     OPEN OUTPUT EQPSAL
019000     IF FS-LIGMAE NOT = 0
019100        MOVE 'OPEN' TO ACCION  MOVE 'LIGMAE' TO ARCHIVO
019200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300           FS-LIGMAE, FSE-LIGMAE
019400        MOVE 91 TO RETURN-CODE
019500        STOP RUN
019600     END-IF
019700     IF FS-EQPMAE NOT = 0
019800        MOVE 'OPEN' TO ACCION  MOVE 'EQPMAE' TO ARCHIVO
019900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020000           FS-EQPMAE, FSE-EQPMAE
020100        MOVE 91 TO RETURN-CODE
020200        STOP RUN
020300     END-IF
020400     IF FS-TRNLIG NOT = 0
020500        MOVE 'OPEN' TO ACCION  MOVE 'TRNLIG' TO ARCHIVO
020600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020700           FS-TRNLIG, FSE-TRNLIG
020800        MOVE 91 TO RETURN-CODE
020900        STOP RUN
021000     END-IF
021100     IF FS-LIGSAL NOT = 0
021200        MOVE 'OPEN' TO ACCION  MOVE 'LIGSAL' TO ARCHIVO
021300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021400           FS-LIGSAL, FSE-LIGSAL
021500        MOVE 91 TO RETURN-CODE
021600        STOP RUN
021700     END-IF
021800     IF FS-EQPSAL NOT = 0
021900        MOVE 'OPEN' TO ACCION  MOVE 'EQPSAL' TO ARCHIVO
022000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022100           FS-EQPSAL, FSE-EQPSAL
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 200-ABRE-ARCHIVOS-E. EXIT.
022600
022700 300-CARGA-LIGAS.
022800     MOVE ZERO TO WKS-CANT-LIGAS
022900     READ LIGMAE
023000         AT END SET WKS-LIGMAE-TERMINO TO TRUE
023100     END-READ
023200     GO TO 300-CARGA-LIGAS-E.
023300 300-CARGA-LIGAS-LOOP.
023400     ADD 1 TO WKS-CANT-LIGAS
023500     SET LX1 TO WKS-CANT-LIGAS
023600     MOVE LIGM-ID           TO WKS-LIG-ID(LX1)
023700     MOVE LIGM-NOMBRE        TO WKS-LIG-NOMBRE(LX1)
023800     MOVE LIGM-CANT-EQUIPOS  TO WKS-LIG-CANT-EQUIPOS(LX1)
023900     IF LIGM-ID > WKS-MAX-LIG-ID
024000        MOVE LIGM-ID TO WKS-MAX-LIG-ID
024100     END-IF
024200     READ LIGMAE
024300         AT END SET WKS-LIGMAE-TERMINO TO TRUE
024400     END-READ
024500     IF WKS-LIGMAE-TERMINO
024600        GO TO 300-CARGA-LIGAS-E
024700     END-IF
024800     GO TO 300-CARGA-LIGAS-LOOP.
024900 300-CARGA-LIGAS-E. EXIT.
025000
025100 320-CARGA-EQUIPOS.
025200     MOVE ZERO TO WKS-CANT-EQUIPOS
025300     READ EQPMAE
025400         AT END SET WKS-EQPMAE-TERMINO TO TRUE
025500     END-READ
025600     GO TO 320-CARGA-EQUIPOS-E.
025700 320-CARGA-EQUIPOS-LOOP.
025800     ADD 1 TO WKS-CANT-EQUIPOS
025900     SET EX1 TO WKS-CANT-EQUIPOS
026000     MOVE EQPM-ID           TO WKS-EQP-ID(EX1)
026100     MOVE EQPM-NOMBRE        TO WKS-EQP-NOMBRE(EX1)
026200     MOVE EQPM-LIGA-ID       TO WKS-EQP-LIGA-ID(EX1)
026300     IF EQPM-ID > WKS-MAX-EQP-ID
026400        MOVE EQPM-ID TO WKS-MAX-EQP-ID
026500     END-IF
026600     READ EQPMAE
026700         AT END SET WKS-EQPMAE-TERMINO TO TRUE
026800     END-READ
026900     IF WKS-EQPMAE-TERMINO
027000        GO TO 320-CARGA-EQUIPOS-E
027100     END-IF
027200     GO TO 320-CARGA-EQUIPOS-LOOP.
027300 320-CARGA-EQUIPOS-E. EXIT.
027400
027500 400-PROCESA-TRANSACCIONES.
027600     READ TRNLIG
027700         AT END SET WKS-TRNLIG-TERMINO TO TRUE
027800     END-READ
027900     GO TO 400-PROCESA-TRANSACCIONES-E.
028000 400-PROCESA-TRANSACCIONES-LOOP.
028100     ADD 1 TO WKS-TXN-LEIDAS
028200     EVALUATE TRUE
028300        WHEN TRNL-ALTA-LIGA
028400             PERFORM 410-ALTA-LIGA THRU 410-ALTA-LIGA-E
028500        WHEN TRNL-ALTA-EQUIPO
028600             PERFORM 440-ALTA-EQUIPO THRU 440-ALTA-EQUIPO-E
028700        WHEN OTHER
028800             ADD 1 TO WKS-LIGAS-RECHAZADAS
028900     END-EVALUATE
029000     READ TRNLIG
029100         AT END SET WKS-TRNLIG-TERMINO TO TRUE
029200     END-READ
029300     IF WKS-TRNLIG-TERMINO
029400        GO TO 400-PROCESA-TRANSACCIONES-E
029500     END-IF
029600     GO TO 400-PROCESA-TRANSACCIONES-LOOP.
029700 400-PROCESA-TRANSACCIONES-E. EXIT.
029800
029900*--->> SERIE 410 DA DE ALTA UNA LIGA NUEVA JUNTO CON SUS EQUIPOS
030000 410-ALTA-LIGA.
030100     MOVE 'N' TO WKS-SW-DUPLICADO
030200     IF TRNL-LIGA-NOMBRE = SPACES OR
030300        TRNL-CANT-EQUIPOS < 4 OR TRNL-CANT-EQUIPOS > 6
030400        ADD 1 TO WKS-LIGAS-RECHAZADAS
030500     ELSE
030600        SET LX2 TO 1
030700        PERFORM 411-COMPARA-NOMBRE-LIGA
030800           THRU 411-COMPARA-NOMBRE-LIGA-E
030900           VARYING LX2 FROM 1 BY 1
031000           UNTIL LX2 > WKS-CANT-LIGAS OR WKS-SI-DUPLICADO
031100        IF WKS-SI-DUPLICADO
031200           ADD 1 TO WKS-LIGAS-RECHAZADAS
031300        ELSE
031400           PERFORM 412-VERIFICA-EQUIPOS-TXN
031500              THRU 412-VERIFICA-EQUIPOS-TXN-E
031600           IF WKS-SI-DUPLICADO
031700              ADD 1 TO WKS-LIGAS-RECHAZADAS
031800           ELSE
031900              PERFORM 413-INSERTA-LIGA THRU 413-INSERTA-LIGA-E
032000              ADD 1 TO WKS-LIGAS-ACEPTADAS
032100           END-IF
032200        END-IF
032300     END-IF.
032400 410-ALTA-LIGA-E. EXIT.
032500
032600 411-COMPARA-NOMBRE-LIGA.
032700     IF WKS-LIG-NOMBRE(LX2) = TRNL-LIGA-NOMBRE
032800        SET WKS-SI-DUPLICADO TO TRUE
032900     END-IF.
033000 411-COMPARA-NOMBRE-LIGA-E. EXIT.
033100
033200*--->> VERIFICA QUE LOS NOMBRES DE EQUIPOS DE LA TRANSACCION NO
033300*      SE REPITAN ENTRE SI (LOS PRIMEROS TRNL-CANT-EQUIPOS
033400*      NOMBRES DEL ARREGLO TRNL-EQUIPO-NOMBRE).
033500 412-VERIFICA-EQUIPOS-TXN.
033600     MOVE 'N' TO WKS-SW-DUPLICADO
033700     SET WKS-EIX TO 1
033800     PERFORM 412-VERIFICA-UN-EQUIPO THRU 412-VERIFICA-UN-EQUIPO-E
033900        VARYING WKS-EIX FROM 1 BY 1
034000        UNTIL WKS-EIX > TRNL-CANT-EQUIPOS OR WKS-SI-DUPLICADO.
034100 412-VERIFICA-EQUIPOS-TXN-E. EXIT.
034200
034300 412-VERIFICA-UN-EQUIPO.
034400     IF TRNL-EQUIPO-NOMBRE(WKS-EIX) = SPACES
034500        SET WKS-SI-DUPLICADO TO TRUE
034600     ELSE
034700        SET WKS-EIX2 TO WKS-EIX
034800        ADD 1 TO WKS-EIX2
034900        PERFORM 412-COMPARA-UN-PAR THRU 412-COMPARA-UN-PAR-E
035000           UNTIL WKS-EIX2 > TRNL-CANT-EQUIPOS OR WKS-SI-DUPLICADO
035100     END-IF.
035200 412-VERIFICA-UN-EQUIPO-E. EXIT.
035300
035400 412-COMPARA-UN-PAR.
035500     IF TRNL-EQUIPO-NOMBRE(WKS-EIX) = TRNL-EQUIPO-NOMBRE(WKS-EIX2)
035600        SET WKS-SI-DUPLICADO TO TRUE
035700     END-IF
035800     ADD 1 TO WKS-EIX2.
035900 412-COMPARA-UN-PAR-E. EXIT.
036000
036100 413-INSERTA-LIGA.
036200     ADD 1 TO WKS-MAX-LIG-ID
036300     MOVE WKS-MAX-LIG-ID TO WKS-LIGA-NUEVA-ID
036400     ADD 1 TO WKS-CANT-LIGAS
036500     SET LX1 TO WKS-CANT-LIGAS
036600     MOVE WKS-LIGA-NUEVA-ID  TO WKS-LIG-ID(LX1)
036700     MOVE TRNL-LIGA-NOMBRE   TO WKS-LIG-NOMBRE(LX1)
036800     MOVE TRNL-CANT-EQUIPOS  TO WKS-LIG-CANT-EQUIPOS(LX1)
036900     SET WKS-EIX TO 1
037000     PERFORM 414-INSERTA-UN-EQUIPO THRU 414-INSERTA-UN-EQUIPO-E
037100        VARYING WKS-EIX FROM 1 BY 1
037200        UNTIL WKS-EIX > TRNL-CANT-EQUIPOS.
037300 413-INSERTA-LIGA-E. EXIT.
037400
037500 414-INSERTA-UN-EQUIPO.
037600     ADD 1 TO WKS-MAX-EQP-ID
037700     ADD 1 TO WKS-CANT-EQUIPOS
037800     SET EX1 TO WKS-CANT-EQUIPOS
037900     MOVE WKS-MAX-EQP-ID           TO WKS-EQP-ID(EX1)
038000     MOVE TRNL-EQUIPO-NOMBRE(WKS-EIX) TO WKS-EQP-NOMBRE(EX1)
038100     MOVE WKS-LIGA-NUEVA-ID         TO WKS-EQP-LIGA-ID(EX1).
038200 414-INSERTA-UN-EQUIPO-E. EXIT.
038300
038400*--->> SERIE 440 AGREGA UN EQUIPO A UNA LIGA EXISTENTE
038500 440-ALTA-EQUIPO.
038600     MOVE 'N' TO WKS-SW-ENCONTRADO
038700     MOVE TRNL-EQUIPO-NOMBRE(1) TO WKS-NOMBRE-EQUIPO-TRABAJO
038800     SET LX1 TO 1
038900     PERFORM 441-BUSCA-LIGA THRU 441-BUSCA-LIGA-E
039000        VARYING LX1 FROM 1 BY 1
039100        UNTIL LX1 > WKS-CANT-LIGAS OR WKS-SI-ENCONTRADO
039200     IF NOT WKS-SI-ENCONTRADO OR WKS-NOMBRE-EQUIPO-TRABAJO = SPACES
039300        ADD 1 TO WKS-EQUIPOS-RECHAZADOS
039400     ELSE
039500        PERFORM 442-CUENTA-EQUIPOS-LIGA
039600           THRU 442-CUENTA-EQUIPOS-LIGA-E
039700        IF WKS-CANT-EQUIPOS-LIGA NOT < WKS-LIG-CANT-EQUIPOS(LX1)
039800           ADD 1 TO WKS-EQUIPOS-RECHAZADOS
039900        ELSE
040000           MOVE 'N' TO WKS-SW-DUPLICADO
040100           SET EX2 TO 1
040200           PERFORM 443-COMPARA-EQUIPO-LIGA
040300              THRU 443-COMPARA-EQUIPO-LIGA-E
040400              VARYING EX2 FROM 1 BY 1
040500              UNTIL EX2 > WKS-CANT-EQUIPOS OR WKS-SI-DUPLICADO
040600           IF WKS-SI-DUPLICADO
040700              ADD 1 TO WKS-EQUIPOS-RECHAZADOS
040800           ELSE
040900              ADD 1 TO WKS-MAX-EQP-ID
041000              ADD 1 TO WKS-CANT-EQUIPOS
041100              SET EX1 TO WKS-CANT-EQUIPOS
041200              MOVE WKS-MAX-EQP-ID        TO WKS-EQP-ID(EX1)
041300              MOVE WKS-NOMBRE-EQUIPO-TRABAJO
041400                                          TO WKS-EQP-NOMBRE(EX1)
041500              MOVE WKS-LIG-ID(LX1)        TO WKS-EQP-LIGA-ID(EX1)
041600              ADD 1 TO WKS-EQUIPOS-ACEPTADOS
041700           END-IF
041800        END-IF
041900     END-IF.
042000 440-ALTA-EQUIPO-E. EXIT.
042100
042200 441-BUSCA-LIGA.
042300     IF WKS-LIG-ID(LX1) = TRNL-LIGA-ID
042400        SET WKS-SI-ENCONTRADO TO TRUE
042500     END-IF.
042600 441-BUSCA-LIGA-E. EXIT.
042700
042800 442-CUENTA-EQUIPOS-LIGA.
042900     MOVE ZERO TO WKS-CANT-EQUIPOS-LIGA
043000     SET EX2 TO 1
043100     PERFORM 442-CUENTA-UN-EQUIPO THRU 442-CUENTA-UN-EQUIPO-E
043200        VARYING EX2 FROM 1 BY 1 UNTIL EX2 > WKS-CANT-EQUIPOS.
043300 442-CUENTA-EQUIPOS-LIGA-E. EXIT.
043400
043500 442-CUENTA-UN-EQUIPO.
043600     IF WKS-EQP-LIGA-ID(EX2) = WKS-LIG-ID(LX1)
043700        ADD 1 TO WKS-CANT-EQUIPOS-LIGA
043800     END-IF.
043900 442-CUENTA-UN-EQUIPO-E. EXIT.
044000
044100 443-COMPARA-EQUIPO-LIGA.
044200     IF WKS-EQP-LIGA-ID(EX2) = WKS-LIG-ID(LX1) AND
044300        WKS-EQP-NOMBRE(EX2) = WKS-NOMBRE-EQUIPO-TRABAJO
044400        SET WKS-SI-DUPLICADO TO TRUE
044500     END-IF.
044600 443-COMPARA-EQUIPO-LIGA-E. EXIT.
044700
044800*--->> SERIE 500 REGRABA LOS MAESTROS NUEVOS
044900 500-REGRABA-LIGAS.
045000     SET LX1 TO 1
045100     PERFORM 501-ESCRIBE-LIGA THRU 501-ESCRIBE-LIGA-E
045200        VARYING LX1 FROM 1 BY 1 UNTIL LX1 > WKS-CANT-LIGAS.
045300 500-REGRABA-LIGAS-E. EXIT.
045400
045500 501-ESCRIBE-LIGA.
045600     MOVE WKS-LIG-RENGLON-TXT(LX1) TO LIGS-LINEA
045700     WRITE LIGS-REGISTRO.
045800 501-ESCRIBE-LIGA-E. EXIT.
045900
046000 510-REGRABA-EQUIPOS.
046100     SET EX1 TO 1
046200     PERFORM 511-ESCRIBE-EQUIPO THRU 511-ESCRIBE-EQUIPO-E
046300        VARYING EX1 FROM 1 BY 1 UNTIL EX1 > WKS-CANT-EQUIPOS.
046400 510-REGRABA-EQUIPOS-E. EXIT.
046500
046600 511-ESCRIBE-EQUIPO.
046700     MOVE WKS-EQP-RENGLON-TXT(EX1) TO EQPS-LINEA
046800     WRITE EQPS-REGISTRO.
046900 511-ESCRIBE-EQUIPO-E. EXIT.
047000
047100 600-ESTADISTICAS.
047200     DISPLAY "================================================="
047300     DISPLAY "*       LDA31002 - ESTADISTICAS DE LIGAS       *"
047400     DISPLAY "================================================="
047500     DISPLAY "==> TRANSACCIONES LEIDAS      : " WKS-TXN-LEIDAS
047600     DISPLAY "==> LIGAS ACEPTADAS           : " WKS-LIGAS-ACEPTADAS
047700     DISPLAY "==> LIGAS RECHAZADAS          : " WKS-LIGAS-RECHAZADAS
047800     DISPLAY "==> EQUIPOS ACEPTADOS         : " WKS-EQUIPOS-ACEPTADOS
047900     DISPLAY "==> EQUIPOS RECHAZADOS        : " WKS-EQUIPOS-RECHAZADOS
048000     DISPLAY "=================================================".
048100 600-ESTADISTICAS-E. EXIT.
048200
048300*--->> SERIE 650 VUELCA LOS CONTADORES EN MODO DEPURACION
048400*      (ACTIVADA POR EL UPSI-0 / PARM DE PRUEBAS - RQ 1996-07)
048500 650-VOLCADO-DEPURACION.
048600     DISPLAY "---- VOLCADO DE DEPURACION LDA31002 ----"
048700     PERFORM 660-MUESTRA-CONTADOR THRU 660-MUESTRA-CONTADOR-E
048800        VARYING CTX FROM 1 BY 1 UNTIL CTX > 5
048900     DISPLAY "---- FIN VOLCADO DE DEPURACION ---------".
049000 650-VOLCADO-DEPURACION-E. EXIT.
049100
049200 660-MUESTRA-CONTADOR.
049300     DISPLAY "   CONTADOR(" CTX ") = " WKS-CONTADOR-EDIT(CTX).
049400 660-MUESTRA-CONTADOR-E. EXIT.
049500
049600 700-CIERRA-ARCHIVOS.
049700     CLOSE LIGMAE
049800     CLOSE EQPMAE
049900     CLOSE TRNLIG
050000     CLOSE LIGSAL
050100     CLOSE EQPSAL.
050200 700-CIERRA-ARCHIVOS-E. EXIT.
