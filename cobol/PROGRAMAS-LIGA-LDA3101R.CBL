000100******************************************************************
000200* FECHA       : 14/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ                                    *
000400* APLICACION  : LIGA DEPORTIVA - ARBITROS                        *
000500* PROGRAMA    : LDA3101R                                         *
000600* TIPO        : BATCH (SUBRUTINA)                                *
000700* DESCRIPCION : RUTINA PARA VALIDAR UN NOMBRE O APELLIDO: LONGI- *
000800*             : TUD UTIL ENTRE 2 Y 50 CARACTERES Y QUE SOLO      *
000900*             : CONTENGA LETRAS, ESPACIOS, GUION, APOSTROFE O    *
001000*             : PUNTO.                                          *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : NO APLICA, ES LLAMADA POR LDA31001               *
001300******************************************************************
001400*---------------------- REGISTRO DE CAMBIOS ---------------------*
001500* FECHA     PROGRAMADOR     TICKET    DESCRIPCION                *
001600* 14/06/1989 E.RAMIREZ      LDA-0002  VERSION ORIGINAL.           *
001700* 02/09/1991 E.RAMIREZ      LDA-0009  AGREGA APOSTROFE Y PUNTO A  *
001800*                                     LA CLASE DE CARACTERES      *
001900*                                     VALIDOS (APELLIDOS COMPUES- *
002000*                                     TOS).                      *
002100* 11/03/1997 R.CASTILLO     LDA-0031  ESTANDARIZA CODIGOS DE      *
002200*                                     RESPUESTA CON LDA3102R.     *
002300* 02/11/1998 P.SOTO        LDA-0040  REVISION Y2K - SIN CAMPOS DE *
002400*                                     FECHA EN ESTA RUTINA, NO SE *
002500*                                     REQUIEREN CAMBIOS.          *
002600* 17/02/2005 P.SOTO        LDA-0073  QUITA EL PREFIJO LK- DE LA    *
002700*                                     LINKAGE SECTION, NUNCA USADO *
002800*                                     EN ESTE TALLER.              *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    LDA3101R.
003200 AUTHOR.        ERICK RAMIREZ.
003300 INSTALLATION.  LIGA DEPORTIVA - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  14/06/1989.
003500 DATE-COMPILED.
003600 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000* ---->PARA VALIDAR SI EL NOMBRE VIENE CORRECTO CREAMOS UNA CLASE
004100*      PROPIA, ASI EVITAMOS EVALUAR CARACTER POR CARACTER CON UNA
004200*      SERIE DE IF ANIDADOS, IGUAL QUE EN LDA3102R.
004300     CLASS NOMBRE-VALIDO IS
004400       'A' THRU 'Z' 'a' THRU 'z' ' ' '-' '.' ''''.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*------------------->   CONTADORES DE LA RUTINA
004800 01  WKS-CONTADORES.
004900     02  WKS-LONGITUD             PIC 9(02) COMP VALUE ZERO.
005000     02  WKS-POS-INICIAL          PIC 9(02) COMP VALUE ZERO.
005100     02  WKS-POS-FINAL            PIC 9(02) COMP VALUE ZERO.
005200*------------------->   MISMOS CONTADORES, VISTA EN TABLA PARA
005300*                       EL VOLCADO DE DEPURACION
005400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
005500     02  WKS-CONTADOR-EDIT OCCURS 3 TIMES INDEXED BY CIX
005600                                   PIC 9(02) COMP.
005700*------------------->   AREA DE MENSAJE FINAL, PARTIDA EN DOS
005800*                       MITADES PARA CONSOLAS DE 40 COLUMNAS
005900 01  WKS-MENSAJE-AREA             PIC X(50) VALUE SPACES.
006000 01  WKS-MENSAJE-AREA-R REDEFINES WKS-MENSAJE-AREA.
006100     02  WKS-MENSAJE-MITAD-1      PIC X(25).
006200     02  WKS-MENSAJE-MITAD-2      PIC X(25).
006300 01  WKS-SW-DEPURA                PIC X(01) VALUE 'N'.
006400     88  WKS-DEPURA-ACTIVA                 VALUE 'S'.
006500 LINKAGE SECTION.
006600 01  NOMBRE                    PIC X(50).
006700 01  NOMBRE-R REDEFINES NOMBRE.
006800     02  NOMBRE-CAR OCCURS 50 TIMES
006900                       INDEXED BY CI1
007000                                   PIC X(01).
007100 01  CODIGO-RESPUESTA          PIC 9(02).
007200 01  DESC-RESPUESTA            PIC X(50).
007300 PROCEDURE DIVISION USING NOMBRE, CODIGO-RESPUESTA,
007400                                      DESC-RESPUESTA.
007500 100-PRINCIPAL.
007600     PERFORM 100-INICIALIZAR THRU 100-INICIALIZAR-E
007700     PERFORM 200-CALCULA-LONGITUD THRU 200-CALCULA-LONGITUD-E
007800     PERFORM 300-VERIFICA-NOMBRE THRU 300-VERIFICA-NOMBRE-E
007900     PERFORM 500-DICCIONARIO-RC THRU 500-DICCIONARIO-RC-E
008000     IF WKS-DEPURA-ACTIVA
008100        PERFORM 600-VOLCADO-DEPURACION THRU 600-VOLCADO-DEPURACION-E
008200     END-IF
008300     GOBACK.
008400 100-PRINCIPAL-E. EXIT.
008500
008600 100-INICIALIZAR.
008700     INITIALIZE WKS-CONTADORES
008800     MOVE SPACES TO WKS-MENSAJE-AREA
008900     MOVE ZERO   TO CODIGO-RESPUESTA
009000     MOVE SPACES TO DESC-RESPUESTA.
009100 100-INICIALIZAR-E. EXIT.
009200
009300*--->> SERIE 200 CALCULA LA LONGITUD UTIL DEL NOMBRE, CONTANDO
009400*      SOLAMENTE HASTA EL ULTIMO CARACTER QUE NO SEA ESPACIO.
009500 200-CALCULA-LONGITUD.
009600     SET CI1 TO 50
009700     PERFORM 210-RETROCEDE THRU 210-RETROCEDE-E
009800        UNTIL CI1 = 0 OR NOMBRE-CAR(CI1) NOT = SPACE
009900     SET WKS-LONGITUD TO CI1.
010000 200-CALCULA-LONGITUD-E. EXIT.
010100
010200 210-RETROCEDE.
010300     SET CI1 DOWN BY 1.
010400 210-RETROCEDE-E. EXIT.
010500
010600*--->> SERIE 300 VERIFICA QUE LA LONGITUD ESTE ENTRE 2 Y 50
010700*      CARACTERES Y QUE TODOS LOS CARACTERES SEAN VALIDOS. LA
010800*      PRUEBA DE CLASE SE HACE SOBRE EL CAMPO COMPLETO DE 50
010900*      POSICIONES PORQUE EL ESPACIO DE RELLENO YA PERTENECE A LA
011000*      CLASE NOMBRE-VALIDO.
011100 300-VERIFICA-NOMBRE.
011200     IF WKS-LONGITUD < 2 OR WKS-LONGITUD > 50
011300        MOVE 10 TO CODIGO-RESPUESTA
011400     ELSE
011500        IF NOMBRE IS NOT NOMBRE-VALIDO
011600           MOVE 11 TO CODIGO-RESPUESTA
011700        ELSE
011800           MOVE 00 TO CODIGO-RESPUESTA
011900        END-IF
012000     END-IF.
012100 300-VERIFICA-NOMBRE-E. EXIT.
012200
012300*--->> SERIE 500 ES EL DICCIONARIO DE CODIGOS DE RESPUESTA
012400 500-DICCIONARIO-RC.
012500     EVALUATE CODIGO-RESPUESTA
012600     WHEN 00
012700          MOVE "EL NOMBRE ES VALIDO" TO DESC-RESPUESTA
012800     WHEN 10
012900          MOVE "EL NOMBRE DEBE TENER ENTRE 2 Y 50 CARACTERES"
013000             TO DESC-RESPUESTA
013100     WHEN 11
013200          MOVE "EL NOMBRE CONTIENE CARACTERES NO PERMITIDOS"
013300             TO DESC-RESPUESTA
013400     WHEN OTHER
013500          MOVE "CODIGO DE RESPUESTA DESCONOCIDO EN LDA3101R"
013600             TO DESC-RESPUESTA
013700     END-EVALUATE.
013800 500-DICCIONARIO-RC-E. EXIT.
013900
014000*--->> SERIE 600 VOLCADO DE CONTADORES PARA DEPURACION, SOLO SE
014100*      EJECUTA SI WKS-SW-DEPURA VIENE ENCENDIDO (NO SE USA EN
014200*      PRODUCCION, QUEDA DISPONIBLE PARA SOPORTE).
014300 600-VOLCADO-DEPURACION.
014400     MOVE "DEPURACION LDA3101R     " TO WKS-MENSAJE-MITAD-1
014500     MOVE DESC-RESPUESTA(1:25)     TO WKS-MENSAJE-MITAD-2
014600     DISPLAY WKS-MENSAJE-MITAD-1 UPON CONSOLE
014700     DISPLAY WKS-MENSAJE-MITAD-2 UPON CONSOLE
014800     SET CIX TO 1
014900     PERFORM 610-MUESTRA-CONTADOR THRU 610-MUESTRA-CONTADOR-E
015000        VARYING CIX FROM 1 BY 1 UNTIL CIX > 3.
015100 600-VOLCADO-DEPURACION-E. EXIT.
015200
015300 610-MUESTRA-CONTADOR.
015400     DISPLAY "==> CONTADOR (" CIX ") : " WKS-CONTADOR-EDIT(CIX)
015500             UPON CONSOLE.
015600 610-MUESTRA-CONTADOR-E. EXIT.
